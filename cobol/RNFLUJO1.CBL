000100******************************************************************
000200* FECHA       : 11/02/1991                                      *
000300* PROGRAMADOR : JOSE R. MONZON (JRM)                             *
000400* APLICACION  : FINANCIAMIENTO PROYECTOS RENOVABLES              *
000500* PROGRAMA    : RNFLUJO1                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL FLUJO DE CAJA MENSUAL POR ACTIVO DEL  *
000800*             : PORTAFOLIO RENOVABLE (SOLAR, EOLICO, ALMACENA-   *
000900*             : MIENTO): INGRESOS CONTRATADOS Y MERCANTES,       *
001000*             : GASTO OPERATIVO, CAPEX, DIMENSIONAMIENTO Y       *
001100*             : CALENDARIO DE DEUDA, FLUJO DE EQUITY CON VALOR   *
001200*             : RESIDUAL Y TIR DE PORTAFOLIO.                    *
001300* ARCHIVOS    : ASSETIN=E,CONTRIN=E,COSTIN=E,MPRCIN=E,YSPRIN=E,  *
001400*             : CFDTOUT=S,IRR1OUT=S                              *
001500* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001600* INSTALADO   : 14/02/1991                                       *
001700* BPM/RATIONAL: 25511                                            *
001800* NOMBRE      : MOTOR DE FLUJO DE CAJA POR ACTIVO                *
001900* DESCRIPCION : PRIMER PASO DEL PROCESO BATCH MENSUAL            *
002000******************************************************************
002100* HISTORIAL DE CAMBIOS                                           *
002200*  1991-02-14 JRM BPM-25511 VERSION INICIAL. COMPUTA INGRESO,    *
002300*             GASTO, CAPEX, DEUDA Y TIR POR ACTIVO.              *
002400*  1991-05-20 JRM BPM-25650 SE CORRIGE FORMULA DE DEGRADACION    *
002500*             PARA USAR FRACCION DE ANIO DESDE COD               *
002600*  1992-08-11 JRM BPM-26180 SE AGREGA SOPORTE PARA CONTRATOS     *
002700*             TIPO CFD Y TOLLING EN ACTIVOS DE ALMACENAMIENTO    *
002800*  1994-01-30 JRM BPM-26290 SE AGREGA DIMENSIONAMIENTO DE DEUDA  *
002900*             POR BUSQUEDA BINARIA Y CALENDARIO DE PAGO          *
003000*  1998-11-09 MCG BPM-27719 REVISION Y2K - TODAS LAS FECHAS DEL  *
003100*             PROGRAMA CONFIRMADAS EN FORMATO AAAAMMDD           *
003200*  2001-05-21 LTA BPM-28830 SE AGREGA TIR DE PORTAFOLIO SOBRE EL *
003300*             FLUJO DE EQUITY CONSOLIDADO, ESCRITA EN RNIRR1     *
003400*  2003-09-17 LTA BPM-29410 SE AGREGA VALOR TERMINAL EN EL       *
003500*             ULTIMO MES OPERATIVO DEL ACTIVO                    *
003600*  2005-03-02 JRM BPM-30022 SE CORRIGEN MESES-CONSTRUCCION Y MES-*
003700*             TV: USABAN LA FECHA MODELO EN VEZ DE LA FECHA DEL  *
003800*             PROPIO ACTIVO. SE CORRIGE VIGENCIA DE CONTRATOS EN *
003900*             RENOVABLE Y ALMACENAMIENTO (ANTES SIEMPRE ACTIVOS)*
004000*             SE AGREGA CORTE DE VIDA UTIL POR ACTIVO (TIPO ' ') *
004050*  2005-04-19 JRM BPM-30050 LA BUSQUEDA DE PRECIO MERCANTE SOLO  *
004060*             COMPARABA ANIO/MES Y DEVOLVIA CUALQUIER PERFIL O  *
004070*             REGION QUE COINCIDIERA. SE AGREGA COMPARACION DE  *
004080*             PERFIL/TIPO/REGION EN LA BUSQUEDA (R3 COMPLETA).  *
004085*             SE AGREGA INICIO DE SERVICIO DE DEUDA POR GRACIA  *
004086*             Y RAMA DE PAGO TRIMESTRAL CON ACUMULADOR DE       *
004087*             INTERES EN EL CALENDARIO DE DEUDA (R9 COMPLETA)   *
004090*  2005-05-10 JRM BPM-30071 WM-CFADS SOLO SE CALCULABA EN 700,  *
004091*             DESPUES DE DIMENSIONAR Y CALENDARIZAR LA DEUDA DE *
004092*             CADA ACTIVO (610/620), POR LO QUE ESTAS USABAN EL *
004093*             CFADS DEL ACTIVO ANTERIOR (O CERO EN EL PRIMERO). *
004094*             SE ADELANTA EL CALCULO A 605-CALCULA-CFADS, ANTES *
004095*             DE 610, DENTRO DEL CICLO DE 900-PROCESA-ACTIVOS.  *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    RNFLUJO1.
004400 AUTHOR.        JOSE R. MONZON.
004500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANCIAMIENTO.
004600 DATE-WRITTEN.  14/02/1991.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ASSETIN  ASSIGN TO ASSETIN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-ASSETIN.
005900     SELECT CONTRIN  ASSIGN TO CONTRIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-CONTRIN.
006200     SELECT COSTIN   ASSIGN TO COSTIN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-COSTIN.
006500     SELECT MPRCIN   ASSIGN TO MPRCIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-MPRCIN.
006800     SELECT YSPRIN   ASSIGN TO YSPRIN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-YSPRIN.
007100     SELECT CFDTOUT  ASSIGN TO CFDTOUT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-CFDTOUT.
007400     SELECT IRR1OUT  ASSIGN TO IRR1OUT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-IRR1OUT.
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008100******************************************************************
008200 FD  ASSETIN.
008300     COPY RNAMST.
008400 FD  CONTRIN.
008500     COPY RNCONT.
008600 FD  COSTIN.
008700     COPY RNCOST.
008800 FD  MPRCIN.
008900     COPY RNMPRC.
009000 FD  YSPRIN.
009100     COPY RNYSPR.
009200 FD  CFDTOUT.
009300     COPY RNCFDT.
009400 FD  IRR1OUT.
009500     COPY RNIRR1.
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*              VARIABLES DE FILE STATUS                          *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     02 FS-ASSETIN                PIC 9(02) VALUE ZEROES.
010200     02 FS-CONTRIN                PIC 9(02) VALUE ZEROES.
010300     02 FS-COSTIN                 PIC 9(02) VALUE ZEROES.
010400     02 FS-MPRCIN                 PIC 9(02) VALUE ZEROES.
010500     02 FS-YSPRIN                 PIC 9(02) VALUE ZEROES.
010600     02 FS-CFDTOUT                PIC 9(02) VALUE ZEROES.
010700     02 FS-IRR1OUT                PIC 9(02) VALUE ZEROES.
010800******************************************************************
010900*              TABLAS DE TRABAJO EN MEMORIA                      *
011000******************************************************************
011100     COPY RNASTB.
011200******************************************************************
011300*              BANDERAS DE FIN DE ARCHIVO                        *
011400******************************************************************
011500 01  WKS-FLAGS.
011600     02 WKS-FIN-ASSETIN            PIC 9(01) VALUE ZEROES.
011700        88 FIN-ASSETIN                        VALUE 1.
011800     02 WKS-FIN-CONTRIN            PIC 9(01) VALUE ZEROES.
011900        88 FIN-CONTRIN                        VALUE 1.
012000     02 WKS-FIN-COSTIN             PIC 9(01) VALUE ZEROES.
012100        88 FIN-COSTIN                         VALUE 1.
012200     02 WKS-FIN-MPRCIN             PIC 9(01) VALUE ZEROES.
012300        88 FIN-MPRCIN                         VALUE 1.
012400     02 WKS-FIN-YSPRIN             PIC 9(01) VALUE ZEROES.
012500        88 FIN-YSPRIN                         VALUE 1.
012600******************************************************************
012700*              VENTANA DEL MODELO Y FECHAS AUXILIARES            *
012800******************************************************************
012900 01  WKS-FECHAS-MODELO.
013000     02 WKS-MODELO-INICIO          PIC 9(08) VALUE ZEROES.
013100     02 WKS-MODELO-INICIO-R REDEFINES WKS-MODELO-INICIO.
013200        04 WKS-MI-ANIO              PIC 9(04).
013300        04 WKS-MI-MES                PIC 9(02).
013400        04 WKS-MI-DIA                PIC 9(02).
013500     02 WKS-MODELO-FIN              PIC 9(08) VALUE ZEROES.
013600     02 WKS-MODELO-FIN-R REDEFINES WKS-MODELO-FIN.
013700        04 WKS-MF-ANIO               PIC 9(04).
013800        04 WKS-MF-MES                 PIC 9(02).
013900        04 WKS-MF-DIA                 PIC 9(02).
014000     02 WKS-COD-FECHA                PIC 9(08) VALUE ZEROES.
014100     02 WKS-COD-FECHA-R REDEFINES WKS-COD-FECHA.
014200        04 WKS-COD-ANIO               PIC 9(04).
014300        04 WKS-COD-MES                 PIC 9(02).
014400        04 WKS-COD-DIA                 PIC 9(02).
014500     02 WKS-CANDIDATO-FIN           PIC 9(08) VALUE ZEROES.
014600     02 WKS-CANDIDATO-FIN-R REDEFINES WKS-CANDIDATO-FIN.
014700        04 WKS-CF-ANIO                PIC 9(04).
014800        04 WKS-CF-MES                  PIC 9(02).
014900        04 WKS-CF-DIA                  PIC 9(02).
015000     02 WKS-ASSET-INICIO            PIC 9(08) VALUE ZEROES.
015100     02 WKS-ASSET-INICIO-R REDEFINES WKS-ASSET-INICIO.
015200        04 WKS-AI-ANIO                PIC 9(04).
015300        04 WKS-AI-MES                  PIC 9(02).
015400        04 WKS-AI-DIA                  PIC 9(02).
015410     02 WKS-INICIO-SERVICIO         PIC 9(08) VALUE ZEROES.
015420     02 WKS-INICIO-SERVICIO-R REDEFINES WKS-INICIO-SERVICIO.
015430        04 WKS-IS-ANIO                PIC 9(04).
015440        04 WKS-IS-MES                  PIC 9(02).
015450        04 WKS-IS-DIA                  PIC 9(02).
015460*    2005-04-19 JRM BPM-30050 FECHA DE INICIO DEL SERVICIO DE
015470*               DEUDA, CALCULADA EN 920 SEGUN GRACIA/FRECUENCIA
015480*               DE TBL-COSTO (R9)
015500******************************************************************
015600*              ACUMULADORES Y SUBINDICES DE TRABAJO              *
015700******************************************************************
015800 01  WKS-CONTADORES.
015900     02 WKS-ANIO-ACTUAL            PIC 9(04)          COMP.
016000     02 WKS-MES-ACTUAL             PIC 9(02)          COMP.
016100     02 WKS-FECHA-MES-ACTUAL       PIC 9(08)          COMP.
016200     02 WKS-ACTIVOS-ESCRITOS       PIC 9(05)          COMP.
016300     02 WKS-REGISTROS-CFDT         PIC 9(07)          COMP.
016400     02 WKS-IX-COSTO-ASOC          PIC 9(03)          COMP.
016500     02 WKS-ITER-DEUDA             PIC 9(02)          COMP.
016510     02 WKS-INT-ACUM-TRIM          PIC S9(9)V9(4).
016520     02 WKS-INTERES-MES            PIC S9(9)V9(4).
016530     02 WKS-CFADS-TRIMESTRE        PIC S9(9)V9(4).
016540     02 WKS-TRIM-IDX               PIC 9(01)          COMP.
016600******************************************************************
016700*              TABLA DE FLUJO MENSUAL POR ACTIVO (REUTILIZADA)   *
016800******************************************************************
016900 01  WKS-FLUJO-ACTIVO.
017000     02 WKS-NUM-MESES              PIC 9(03)          COMP.
017100     02 WKS-MES-TBL OCCURS 1 TO 600 TIMES
017200           DEPENDING ON WKS-NUM-MESES
017300           INDEXED BY IX-MES.
017400        04 WM-YEAR                 PIC 9(04).
017500        04 WM-MONTH                PIC 9(02).
017600        04 WM-PERIOD-TYPE          PIC X(01).
017700        04 WM-CONTR-GREEN          PIC S9(9)V9(4).
017800        04 WM-CONTR-ENERGY         PIC S9(9)V9(4).
017900        04 WM-MERCH-GREEN          PIC S9(9)V9(4).
018000        04 WM-MERCH-ENERGY         PIC S9(9)V9(4).
018100        04 WM-REVENUE              PIC S9(9)V9(4).
018200        04 WM-GENERATION           PIC S9(9)V9(2).
018300        04 WM-OPEX                 PIC S9(7)V9(4).
018400        04 WM-CAPEX                PIC S9(7)V9(4).
018500        04 WM-EQUITY-CAPEX         PIC S9(7)V9(4).
018600        04 WM-DEBT-CAPEX           PIC S9(7)V9(4).
018700        04 WM-CFADS                PIC S9(9)V9(4).
018800        04 WM-BLEND-DSCR           PIC S9(3)V9(4).
018900        04 WM-BEG-BAL              PIC S9(9)V9(4).
019000        04 WM-DRAWDOWN             PIC S9(9)V9(4).
019100        04 WM-INTEREST             PIC S9(9)V9(4).
019200        04 WM-PRINCIPAL            PIC S9(9)V9(4).
019300        04 WM-END-BAL              PIC S9(9)V9(4).
019400        04 WM-DSCR                 PIC S9(3)V9(4).
019500        04 WM-TV                   PIC S9(7)V99.
019600        04 WM-EQUITY-CF            PIC S9(9)V9(4).
019700******************************************************************
019800*              CAMPOS DE TRABAJO PARA R1/R2 INGRESO              *
019900******************************************************************
020000 01  WKS-INGRESO.
020100     02 WKS-FACTOR-CAPAC           PIC 9V9999.
020200     02 WKS-ANIOS-DESDE-COD        PIC S9(3)V9999.
020300     02 WKS-FACTOR-DEGRAD          PIC 9V9999.
020400     02 WKS-VOL-LOSS-FRAC          PIC 9V9999.
020500     02 WKS-GENERACION-MES         PIC S9(9)V99.
020600     02 WKS-VOLUMEN-MES            PIC S9(9)V99.
020700     02 WKS-IDX-FACTOR             PIC 9V9999.
020800     02 WKS-ANIOS-CONTRATO         PIC S9(3)V9999.
020900     02 WKS-PCT-VERDE              PIC 9(3)V99.
021000     02 WKS-PCT-ENERGIA            PIC 9(3)V99.
021100     02 WKS-PCT-CONTRATADO-ST      PIC 9(3)V99.
021200     02 WKS-PRECIO-VERDE           PIC 9(5)V9(4).
021300     02 WKS-PRECIO-ENERGIA         PIC 9(5)V9(4).
021400     02 WKS-PRECIO-MERCANTE        PIC 9(5)V9(4).
021500     02 WKS-SPREAD-MERCANTE        PIC 9(5)V9(4).
021600     02 WKS-DURACION-ALMACEN       PIC 9V99.
021700     02 WKS-FRAC-COMPRADOR         PIC 9V9999.
021800     02 WKS-PARTE-MERCANTE         PIC 9V9999.
021900******************************************************************
022000*              CAMPOS DE TRABAJO PARA R3/R4 BUSQUEDA DE PRECIO   *
022100******************************************************************
022200 01  WKS-BUSQUEDA.
022300     02 WKS-BP-ENCONTRADO          PIC 9(01)          COMP.
022400     02 WKS-BP-RETROCESO           PIC 9(02)          COMP.
022450     02 WKS-BP-PROFILE             PIC X(08).
022470     02 WKS-BP-TYPE                PIC X(06).
022480     02 WKS-BP-REGION              PIC X(03).
022500     02 WKS-BP-ANIO                PIC 9(04)          COMP.
022600     02 WKS-BP-MES                 PIC 9(02)          COMP.
022700     02 WKS-BS-DIST-LO             PIC 9V99.
022800     02 WKS-BS-DIST-HI             PIC 9V99.
022900     02 WKS-BS-VALOR-LO            PIC 9(5)V9(4).
023000     02 WKS-BS-VALOR-HI            PIC 9(5)V9(4).
023100     02 WKS-BS-HAY-LO              PIC 9(01)          COMP.
023200     02 WKS-BS-HAY-HI              PIC 9(01)          COMP.
023300******************************************************************
023400*              CAMPOS DE TRABAJO PARA R5/R6 GASTO Y CAPEX        *
023500******************************************************************
023600 01  WKS-GASTOCAP.
023700     02 WKS-OPEX-ESCALADO          PIC 9(7)V9999.
023800     02 WKS-MESES-CONSTRUCCION     PIC 9(03)          COMP.
023900     02 WKS-CAPEX-MENSUAL          PIC 9(7)V9999.
024000     02 WKS-EQUITY-TOTAL           PIC 9(7)V99.
024100     02 WKS-DEBT-TOTAL             PIC 9(7)V99.
024200     02 WKS-EQUITY-ACUM            PIC 9(7)V9999.
024300     02 WKS-FIN-VIDA-ANIO          PIC 9(04)          COMP.
024400     02 WKS-FIN-VIDA-MES           PIC 9(02)          COMP.
024500******************************************************************
024600*              CAMPOS DE TRABAJO PARA R7/R8/R9 DEUDA             *
024700******************************************************************
024800 01  WKS-DEUDA.
024900     02 WKS-DEUDA-MIN              PIC 9(9)V999.
025000     02 WKS-DEUDA-MAX              PIC 9(9)V999.
025100     02 WKS-DEUDA-MID              PIC 9(9)V999.
025200     02 WKS-DEUDA-OPTIMA           PIC 9(9)V999.
025300     02 WKS-DEUDA-VIABLE           PIC 9(01)          COMP.
025400     02 WKS-SALDO-FINAL            PIC S9(9)V999.
025500     02 WKS-SERVICIO-MAX           PIC S9(9)V9999.
025600     02 WKS-PAGO-FIJO              PIC S9(9)V9999.
025700     02 WKS-TASA-PERIODO           PIC 9V99999.
025800     02 WKS-PERIODOS-N             PIC 9(04)          COMP.
025900******************************************************************
026000*              CAMPOS DE TRABAJO PARA R11 VALOR TERMINAL Y TIR   *
026100******************************************************************
026200 01  WKS-TIRWORK.
026300     02 WKS-MES-TV                 PIC 9(04)          COMP.
026400     02 WKS-NUM-SERIE-IRR          PIC 9(05)          COMP.
026500     02 WKS-SERIE-IRR OCCURS 1 TO 20000 TIMES
026600           DEPENDING ON WKS-NUM-SERIE-IRR
026700           INDEXED BY IX-SERIE.
026800        04 SI-EQUITY-CF            PIC S9(9)V9(4).
026900     02 WKS-TASA-TIR               PIC S9(3)V9(6).
027000     02 WKS-TASA-TIR-BAJA          PIC S9(3)V9(6).
027100     02 WKS-TASA-TIR-ALTA          PIC S9(3)V9(6).
027200     02 WKS-TASA-TIR-MEDIA         PIC S9(3)V9(6).
027300     02 WKS-VPN                    PIC S9(9)V9(6).
027400     02 WKS-VPN-DERIV              PIC S9(9)V9(6).
027500     02 WKS-ITER-TIR               PIC 9(03)          COMP.
027600     02 WKS-IRR-CONVERGIO          PIC X(01) VALUE 'N'.
027700 01  WKS-DIAS-MES-TBL.
027800     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
027900 01  WKS-F-DIAS-MES REDEFINES WKS-DIAS-MES-TBL.
028000     02 WKS-DIAS-DEL-MES PIC 99 OCCURS 12 TIMES.
028100******************************************************************
028200 PROCEDURE DIVISION.
028300******************************************************************
028400*               S E C C I O N    P R I N C I P A L
028500******************************************************************
028600 000-MAIN SECTION.
028700     PERFORM 100-APERTURA-ARCHIVOS
028800     PERFORM 200-CARGA-ARCHIVOS
028900     PERFORM 250-VENTANA-MODELO
029000     PERFORM 900-PROCESA-ACTIVOS
029100             VARYING IX-ACTIVO FROM 1 BY 1
029200             UNTIL IX-ACTIVO > WKS-NUM-ACTIVOS
029300     PERFORM 800-TIR-PORTAFOLIO
029400     PERFORM 850-ESCRIBE-IRR
029500     PERFORM 950-ESTADISTICAS
029600     PERFORM 990-CIERRA-ARCHIVOS
029700     STOP RUN.
029800 000-MAIN-E. EXIT.
029900
030000 100-APERTURA-ARCHIVOS SECTION.
030100     OPEN INPUT  ASSETIN CONTRIN COSTIN MPRCIN YSPRIN
030200          OUTPUT CFDTOUT IRR1OUT
030300     IF FS-ASSETIN NOT = 0 OR FS-CONTRIN NOT = 0 OR
030400        FS-COSTIN  NOT = 0 OR FS-MPRCIN  NOT = 0 OR
030500        FS-YSPRIN  NOT = 0 OR FS-CFDTOUT NOT = 0 OR
030600        FS-IRR1OUT NOT = 0
030700        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE RNFLUJO1 <<<'
030800                UPON CONSOLE
030900        MOVE 91 TO RETURN-CODE
031000        STOP RUN
031100     END-IF.
031200 100-APERTURA-ARCHIVOS-E. EXIT.
031300
031400******************************************************************
031500*              S E C C I O N   D E   C A R G A   ( U 1 )         *
031600******************************************************************
031700 200-CARGA-ARCHIVOS SECTION.
031800     PERFORM 210-CARGA-ACTIVOS   UNTIL FIN-ASSETIN
031900     PERFORM 220-CARGA-CONTRATOS UNTIL FIN-CONTRIN
032000     PERFORM 230-CARGA-COSTOS    UNTIL FIN-COSTIN
032100     PERFORM 240-CARGA-PRECIOS   UNTIL FIN-MPRCIN
032200     PERFORM 245-CARGA-SPREADS   UNTIL FIN-YSPRIN.
032300 200-CARGA-ARCHIVOS-E. EXIT.
032400
032500 210-CARGA-ACTIVOS SECTION.
032600     READ ASSETIN
032700          AT END MOVE 1 TO WKS-FIN-ASSETIN
032800     END-READ
032900     IF NOT FIN-ASSETIN
033000        ADD 1 TO WKS-NUM-ACTIVOS
033100        SET IX-ACTIVO TO WKS-NUM-ACTIVOS
033200        MOVE AST-ID             TO TBL-AST-ID (IX-ACTIVO)
033300        MOVE AST-NAME           TO TBL-AST-NAME (IX-ACTIVO)
033400        MOVE AST-TYPE            TO TBL-AST-TYPE (IX-ACTIVO)
033500        MOVE AST-STATE           TO TBL-AST-STATE (IX-ACTIVO)
033600        MOVE AST-CAPACITY        TO TBL-AST-CAPACITY (IX-ACTIVO)
033700        MOVE AST-VOLUME          TO TBL-AST-VOLUME (IX-ACTIVO)
033800        MOVE AST-CONS-START  TO TBL-AST-CONS-START (IX-ACTIVO)
033900        MOVE AST-OPS-START        TO TBL-AST-OPS-START (IX-ACTIVO)
034000        MOVE AST-LIFE-YEARS  TO TBL-AST-LIFE-YEARS (IX-ACTIVO)
034100        MOVE AST-VOL-LOSS-PCT TO TBL-AST-VOL-LOSS-PCT (IX-ACTIVO)
034200        MOVE AST-DEGRADATION-PCT TO TBL-AST-DEGRAD-PCT (IX-ACTIVO)
034300        MOVE AST-CF-Q1           TO TBL-AST-CF-Q1 (IX-ACTIVO)
034400        MOVE AST-CF-Q2           TO TBL-AST-CF-Q2 (IX-ACTIVO)
034500        MOVE AST-CF-Q3           TO TBL-AST-CF-Q3 (IX-ACTIVO)
034600        MOVE AST-CF-Q4           TO TBL-AST-CF-Q4 (IX-ACTIVO)
034700        MOVE ZERO                TO TBL-NUM-CONTRATOS (IX-ACTIVO)
034800     END-IF.
034900 210-CARGA-ACTIVOS-E. EXIT.
035000
035100 220-CARGA-CONTRATOS SECTION.
035200     READ CONTRIN
035300          AT END MOVE 1 TO WKS-FIN-CONTRIN
035400     END-READ
035500     IF NOT FIN-CONTRIN
035600        PERFORM 221-LOCALIZA-ACTIVO
035700        IF IX-ACTIVO > 0
035800           ADD 1 TO TBL-NUM-CONTRATOS (IX-ACTIVO)
035900           SET IX-CONTRATO TO TBL-NUM-CONTRATOS (IX-ACTIVO)
036000           MOVE CON-TYPE
036100                TO TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO)
036200           MOVE CON-START
036300                TO TBL-CON-START (IX-ACTIVO, IX-CONTRATO)
036400           MOVE CON-END
036500                TO TBL-CON-END (IX-ACTIVO, IX-CONTRATO)
036600           MOVE CON-BUYERS-PCT
036700                TO TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
036800           MOVE CON-STRIKE-PRICE
036900                TO TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO)
037000           MOVE CON-GREEN-PRICE
037100                TO TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO)
037200           MOVE CON-ENERGY-PRICE
037300                TO TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO)
037400           MOVE CON-INDEXATION-PCT
037500                TO TBL-CON-INDEX-PCT (IX-ACTIVO, IX-CONTRATO)
037600           MOVE CON-HAS-FLOOR
037700                TO TBL-CON-HAS-FLOOR (IX-ACTIVO, IX-CONTRATO)
037800           MOVE CON-FLOOR-VALUE
037900                TO TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO)
038000        END-IF
038100     END-IF.
038200 220-CARGA-CONTRATOS-E. EXIT.
038300
038400 221-LOCALIZA-ACTIVO SECTION.
038500     SET IX-ACTIVO TO 1
038600     SEARCH TBL-ACTIVO
038700        AT END SET IX-ACTIVO TO ZERO
038800        WHEN TBL-AST-ID (IX-ACTIVO) = CON-ASSET-ID
038900             CONTINUE
039000     END-SEARCH.
039100 221-LOCALIZA-ACTIVO-E. EXIT.
039200
039300 230-CARGA-COSTOS SECTION.
039400     READ COSTIN
039500          AT END MOVE 1 TO WKS-FIN-COSTIN
039600     END-READ
039700     IF NOT FIN-COSTIN
039800        ADD 1 TO WKS-NUM-COSTOS
039900        SET IX-COSTO TO WKS-NUM-COSTOS
040000        MOVE CST-ASSET-NAME      TO TBL-CST-ASSET-NAME (IX-COSTO)
040100        MOVE CST-CAPEX           TO TBL-CST-CAPEX (IX-COSTO)
040200        MOVE CST-OPEX-ANNUAL     TO TBL-CST-OPEX-ANNUAL (IX-COSTO)
040300        MOVE CST-OPEX-ESCALATION
040400             TO TBL-CST-OPEX-ESCAL (IX-COSTO)
040500        MOVE CST-MAX-GEARING     TO TBL-CST-MAX-GEARING (IX-COSTO)
040600        MOVE CST-TENOR-YEARS     TO TBL-CST-TENOR-YEARS (IX-COSTO)
040700        MOVE CST-INTEREST-RATE TO TBL-CST-INTEREST-RATE (IX-COSTO)
040800        MOVE CST-DSCR-CONTRACT TO TBL-CST-DSCR-CONTRACT (IX-COSTO)
040900        MOVE CST-DSCR-MERCHANT TO TBL-CST-DSCR-MERCHANT (IX-COSTO)
041000        MOVE CST-DEBT-STRUCTURE
041100             TO TBL-CST-DEBT-STRUCTURE (IX-COSTO)
041200        MOVE CST-TERMINAL-VALUE
041300             TO TBL-CST-TERMINAL-VALUE (IX-COSTO)
041310        MOVE CST-PAYMENT-FREQ
041320             TO TBL-CST-PAYMENT-FREQ (IX-COSTO)
041330        MOVE CST-GRACE-PERIOD
041340             TO TBL-CST-GRACE-PERIOD (IX-COSTO)
041400     END-IF.
041500 230-CARGA-COSTOS-E. EXIT.
041600
041700 240-CARGA-PRECIOS SECTION.
041800     READ MPRCIN
041900          AT END MOVE 1 TO WKS-FIN-MPRCIN
042000     END-READ
042100     IF NOT FIN-MPRCIN
042200        ADD 1 TO WKS-NUM-PRECIOS
042300        SET IX-PRECIO TO WKS-NUM-PRECIOS
042400        MOVE MPR-PROFILE TO TBL-MPR-PROFILE (IX-PRECIO)
042500        MOVE MPR-TYPE     TO TBL-MPR-TYPE (IX-PRECIO)
042600        MOVE MPR-REGION   TO TBL-MPR-REGION (IX-PRECIO)
042700        MOVE MPR-YEAR     TO TBL-MPR-YEAR (IX-PRECIO)
042800        MOVE MPR-MONTH    TO TBL-MPR-MONTH (IX-PRECIO)
042900        MOVE MPR-PRICE    TO TBL-MPR-PRICE (IX-PRECIO)
043000     END-IF.
043100 240-CARGA-PRECIOS-E. EXIT.
043200
043300 245-CARGA-SPREADS SECTION.
043400     READ YSPRIN
043500          AT END MOVE 1 TO WKS-FIN-YSPRIN
043600     END-READ
043700     IF NOT FIN-YSPRIN
043800        ADD 1 TO WKS-NUM-SPREADS
043900        SET IX-SPREAD TO WKS-NUM-SPREADS
044000        MOVE YSP-REGION   TO TBL-YSP-REGION (IX-SPREAD)
044100        MOVE YSP-YEAR     TO TBL-YSP-YEAR (IX-SPREAD)
044200        MOVE YSP-DURATION TO TBL-YSP-DURATION (IX-SPREAD)
044300        MOVE YSP-SPREAD   TO TBL-YSP-SPREAD (IX-SPREAD)
044400     END-IF.
044500 245-CARGA-SPREADS-E. EXIT.
044600
044700******************************************************************
044800*         V E N T A N A   D E L   M O D E L O   ( U 1 )          *
044900******************************************************************
045000 250-VENTANA-MODELO SECTION.
045100     IF WKS-NUM-ACTIVOS = 0
045200        DISPLAY '>>> NO HAY ACTIVOS, SE ABORTA RNFLUJO1 <<<'
045300                UPON CONSOLE
045400        MOVE 91 TO RETURN-CODE
045500        PERFORM 990-CIERRA-ARCHIVOS
045600        STOP RUN
045700     END-IF
045800     MOVE TBL-AST-CONS-START (1) TO WKS-MODELO-INICIO
045900     MOVE ZEROES                 TO WKS-MODELO-FIN
046000     PERFORM 255-EXAMINA-VENTANA
046100             VARYING IX-ACTIVO FROM 1 BY 1
046200             UNTIL IX-ACTIVO > WKS-NUM-ACTIVOS.
046300 250-VENTANA-MODELO-E. EXIT.
046400
046500 255-EXAMINA-VENTANA SECTION.
046600     IF TBL-AST-CONS-START (IX-ACTIVO) < WKS-MODELO-INICIO
046700        MOVE TBL-AST-CONS-START (IX-ACTIVO) TO WKS-MODELO-INICIO
046800     END-IF
046900     MOVE TBL-AST-OPS-START (IX-ACTIVO)(1:4) TO WKS-CF-ANIO
047000     ADD TBL-AST-LIFE-YEARS (IX-ACTIVO) TO WKS-CF-ANIO
047100     MOVE TBL-AST-OPS-START (IX-ACTIVO)(5:2) TO WKS-CF-MES
047200     MOVE TBL-AST-OPS-START (IX-ACTIVO)(7:2) TO WKS-CF-DIA
047300     IF WKS-CANDIDATO-FIN > WKS-MODELO-FIN
047400        MOVE WKS-CANDIDATO-FIN TO WKS-MODELO-FIN
047500     END-IF.
047600 255-EXAMINA-VENTANA-E. EXIT.
047700
047800******************************************************************
047900*     B U S Q U E D A   D E   P R E C I O   M E R C A N T E      *
048000*     ( U 2 / R 3 )                                              *
048100******************************************************************
048200 300-BUSCA-PRECIO SECTION.
048210*    2005-04-19 JRM BPM-30050 SE AGREGA PERFIL/REGION AL CRITERIO
048220     MOVE ZERO TO WKS-BP-ENCONTRADO
048230     MOVE TBL-AST-TYPE (IX-ACTIVO)  TO WKS-BP-PROFILE
048240     MOVE TBL-AST-STATE (IX-ACTIVO) TO WKS-BP-REGION
048400     MOVE WKS-MES-TBL (IX-MES) WM-YEAR TO WKS-BP-ANIO
048500     MOVE WKS-MES-TBL (IX-MES) WM-MONTH TO WKS-BP-MES
048600     MOVE 50.0000 TO WKS-PRECIO-MERCANTE
048700     PERFORM 305-BUSCA-PRECIO-PASO
048800             VARYING WKS-BP-RETROCESO FROM 0 BY 1
048900             UNTIL WKS-BP-RETROCESO > 60
049000                OR WKS-BP-ENCONTRADO = 1.
049100 300-BUSCA-PRECIO-E. EXIT.
049200
049300 305-BUSCA-PRECIO-PASO SECTION.
049400     IF WKS-BP-MES > WKS-BP-RETROCESO
049500        COMPUTE WKS-BP-MES = WKS-BP-MES - WKS-BP-RETROCESO
049600     ELSE
049700        COMPUTE WKS-BP-MES = WKS-BP-MES - WKS-BP-RETROCESO + 12
049800        COMPUTE WKS-BP-ANIO = WKS-BP-ANIO - 1
049900     END-IF
050000     SET IX-PRECIO TO 1
050100     SEARCH TBL-PRECIO
050200        AT END CONTINUE
050300        WHEN TBL-MPR-PROFILE (IX-PRECIO) = WKS-BP-PROFILE AND
050310             TBL-MPR-TYPE (IX-PRECIO)    = WKS-BP-TYPE    AND
050320             TBL-MPR-REGION (IX-PRECIO)  = WKS-BP-REGION  AND
050330             TBL-MPR-YEAR (IX-PRECIO)    = WKS-BP-ANIO    AND
050340             TBL-MPR-MONTH (IX-PRECIO)   = WKS-BP-MES
050500             MOVE TBL-MPR-PRICE (IX-PRECIO) TO WKS-PRECIO-MERCANTE
050600             MOVE 1 TO WKS-BP-ENCONTRADO
050700     END-SEARCH.
050800 305-BUSCA-PRECIO-PASO-E. EXIT.
050900
051000******************************************************************
051100*     B U S Q U E D A   D E   S P R E A D   D E   A L M A C E N  *
051200*     ( U 2 / R 4 )                                              *
051300******************************************************************
051400 310-BUSCA-SPREAD SECTION.
051500     MOVE 50.0000 TO WKS-SPREAD-MERCANTE
051600     MOVE ZERO    TO WKS-BS-HAY-LO WKS-BS-HAY-HI
051700     MOVE 0       TO WKS-BS-DIST-LO WKS-BS-DIST-HI
051800     PERFORM 315-EXAMINA-SPREAD
051900             VARYING IX-SPREAD FROM 1 BY 1
052000             UNTIL IX-SPREAD > WKS-NUM-SPREADS
052100     IF WKS-BS-HAY-LO = 1 AND WKS-BS-HAY-HI = 1
052200        IF WKS-BS-DIST-LO = WKS-BS-DIST-HI
052300           MOVE WKS-BS-VALOR-LO TO WKS-SPREAD-MERCANTE
052400        ELSE
052500           COMPUTE WKS-SPREAD-MERCANTE ROUNDED =
052600                   WKS-BS-VALOR-LO +
052700                   (WKS-BS-VALOR-HI - WKS-BS-VALOR-LO) *
052800                   (WKS-DURACION-ALMACEN - WKS-BS-DIST-LO) /
052900                   (WKS-BS-DIST-HI - WKS-BS-DIST-LO)
053000        END-IF
053100     ELSE
053200        IF WKS-BS-HAY-LO = 1
053300           MOVE WKS-BS-VALOR-LO TO WKS-SPREAD-MERCANTE
053400        END-IF
053500        IF WKS-BS-HAY-HI = 1
053600           MOVE WKS-BS-VALOR-HI TO WKS-SPREAD-MERCANTE
053700        END-IF
053800     END-IF.
053900 310-BUSCA-SPREAD-E. EXIT.
054000
054100 315-EXAMINA-SPREAD SECTION.
054200     IF TBL-YSP-REGION (IX-SPREAD) = TBL-AST-STATE (IX-ACTIVO) AND
054300        TBL-YSP-YEAR (IX-SPREAD)   = WKS-ANIO-ACTUAL
054400        IF TBL-YSP-DURATION (IX-SPREAD) <= WKS-DURACION-ALMACEN
054500           IF WKS-BS-HAY-LO = 0 OR
054600              TBL-YSP-DURATION (IX-SPREAD) > WKS-BS-DIST-LO
054700              MOVE TBL-YSP-DURATION (IX-SPREAD) TO WKS-BS-DIST-LO
054800              MOVE TBL-YSP-SPREAD (IX-SPREAD)   TO WKS-BS-VALOR-LO
054900              MOVE 1 TO WKS-BS-HAY-LO
055000           END-IF
055100        END-IF
055200        IF TBL-YSP-DURATION (IX-SPREAD) >= WKS-DURACION-ALMACEN
055300           IF WKS-BS-HAY-HI = 0 OR
055400              TBL-YSP-DURATION (IX-SPREAD) < WKS-BS-DIST-HI
055500              MOVE TBL-YSP-DURATION (IX-SPREAD) TO WKS-BS-DIST-HI
055600              MOVE TBL-YSP-SPREAD (IX-SPREAD)   TO WKS-BS-VALOR-HI
055700              MOVE 1 TO WKS-BS-HAY-HI
055800           END-IF
055900        END-IF
056000     END-IF.
056100 315-EXAMINA-SPREAD-E. EXIT.
056200
056300******************************************************************
056400*     I N G R E S O   R E N O V A B L E   ( U 3 / R 1 )          *
056500******************************************************************
056600 400-INGRESO-RENOVABLE SECTION.
056700     PERFORM 405-FACTOR-CAPACIDAD
056800     PERFORM 406-FACTOR-DEGRADACION
056900     COMPUTE WKS-GENERACION-MES ROUNDED =
057000             TBL-AST-CAPACITY (IX-ACTIVO) *
057100             WKS-VOL-LOSS-FRAC * (8760 / 12) *
057200             WKS-FACTOR-CAPAC * WKS-FACTOR-DEGRAD
057300     MOVE ZERO TO WKS-PCT-VERDE WKS-PCT-ENERGIA
057400     MOVE ZERO TO WM-CONTR-GREEN (IX-MES) WM-CONTR-ENERGY (IX-MES)
057500     PERFORM 420-CONTRATO-RENOVABLE
057600             VARYING IX-CONTRATO FROM 1 BY 1
057700             UNTIL IX-CONTRATO > TBL-NUM-CONTRATOS (IX-ACTIVO)
057800     PERFORM 430-MERCANTE-RENOVABLE
057900     COMPUTE WM-REVENUE (IX-MES) =
058000             WM-CONTR-GREEN (IX-MES)  + WM-CONTR-ENERGY (IX-MES) +
058100             WM-MERCH-GREEN (IX-MES)  + WM-MERCH-ENERGY (IX-MES)
058200     MOVE WKS-GENERACION-MES TO WM-GENERATION (IX-MES).
058300 400-INGRESO-RENOVABLE-E. EXIT.
058400
058500 405-FACTOR-CAPACIDAD SECTION.
058600     EVALUATE WKS-MES-ACTUAL
058700        WHEN 1 WHEN 2 WHEN 3
058800           IF TBL-AST-CF-Q1 (IX-ACTIVO) > 0
058900              COMPUTE WKS-FACTOR-CAPAC =
059000                      TBL-AST-CF-Q1 (IX-ACTIVO) / 100
059100           END-IF
059200        WHEN 4 WHEN 5 WHEN 6
059300           IF TBL-AST-CF-Q2 (IX-ACTIVO) > 0
059400              COMPUTE WKS-FACTOR-CAPAC =
059500                      TBL-AST-CF-Q2 (IX-ACTIVO) / 100
059600           END-IF
059700        WHEN 7 WHEN 8 WHEN 9
059800           IF TBL-AST-CF-Q3 (IX-ACTIVO) > 0
059900              COMPUTE WKS-FACTOR-CAPAC =
060000                      TBL-AST-CF-Q3 (IX-ACTIVO) / 100
060100           END-IF
060200        WHEN OTHER
060300           IF TBL-AST-CF-Q4 (IX-ACTIVO) > 0
060400              COMPUTE WKS-FACTOR-CAPAC =
060500                      TBL-AST-CF-Q4 (IX-ACTIVO) / 100
060600           END-IF
060700     END-EVALUATE
060800     IF WKS-FACTOR-CAPAC = 0
060900        PERFORM 407-FACTOR-CAPACIDAD-DEFECTO
061000     END-IF.
061100 405-FACTOR-CAPACIDAD-E. EXIT.
061200
061300 407-FACTOR-CAPACIDAD-DEFECTO SECTION.
061400     MOVE 0.2500 TO WKS-FACTOR-CAPAC
061500     IF TBL-AST-TYPE (IX-ACTIVO) = 'SOLAR   '
061600        EVALUATE TBL-AST-STATE (IX-ACTIVO)
061700           WHEN 'NSW' MOVE 0.2800 TO WKS-FACTOR-CAPAC
061800           WHEN 'VIC' MOVE 0.2500 TO WKS-FACTOR-CAPAC
061900           WHEN 'QLD' MOVE 0.2900 TO WKS-FACTOR-CAPAC
062000           WHEN 'SA ' MOVE 0.2700 TO WKS-FACTOR-CAPAC
062100           WHEN 'WA ' MOVE 0.2600 TO WKS-FACTOR-CAPAC
062200           WHEN 'TAS' MOVE 0.2300 TO WKS-FACTOR-CAPAC
062300        END-EVALUATE
062400     END-IF
062500     IF TBL-AST-TYPE (IX-ACTIVO) = 'WIND    '
062600        EVALUATE TBL-AST-STATE (IX-ACTIVO)
062700           WHEN 'NSW' MOVE 0.3500 TO WKS-FACTOR-CAPAC
062800           WHEN 'VIC' MOVE 0.3800 TO WKS-FACTOR-CAPAC
062900           WHEN 'QLD' MOVE 0.3200 TO WKS-FACTOR-CAPAC
063000           WHEN 'SA ' MOVE 0.4000 TO WKS-FACTOR-CAPAC
063100           WHEN 'WA ' MOVE 0.3700 TO WKS-FACTOR-CAPAC
063200           WHEN 'TAS' MOVE 0.4200 TO WKS-FACTOR-CAPAC
063300        END-EVALUATE
063400     END-IF.
063500 407-FACTOR-CAPACIDAD-DEFECTO-E. EXIT.
063600
063700 406-FACTOR-DEGRADACION SECTION.
063800     COMPUTE WKS-VOL-LOSS-FRAC =
063900             TBL-AST-VOL-LOSS-PCT (IX-ACTIVO) / 100
064000     COMPUTE WKS-ANIOS-DESDE-COD =
064100             (WKS-ANIO-ACTUAL - WKS-COD-ANIO) +
064200             (WKS-MES-ACTUAL - WKS-COD-MES) / 12
064300     IF WKS-ANIOS-DESDE-COD < 0
064400        MOVE 0 TO WKS-ANIOS-DESDE-COD
064500     END-IF
064600     COMPUTE WKS-FACTOR-DEGRAD ROUNDED =
064700             (1 - TBL-AST-DEGRAD-PCT (IX-ACTIVO) / 100) **
064800             WKS-ANIOS-DESDE-COD.
064900 406-FACTOR-DEGRADACION-E. EXIT.
065000
065100 420-CONTRATO-RENOVABLE SECTION.
065200     IF TBL-CON-START (IX-ACTIVO, IX-CONTRATO) <=
065300        WKS-FECHA-MES-ACTUAL
065400        AND TBL-CON-END (IX-ACTIVO, IX-CONTRATO) >=
065500           WKS-FECHA-MES-ACTUAL
065600        COMPUTE WKS-ANIOS-CONTRATO =
065700                WKS-ANIOS-DESDE-COD
065800        IF WKS-ANIOS-CONTRATO < 0
065900           MOVE 0 TO WKS-ANIOS-CONTRATO
066000        END-IF
066100        COMPUTE WKS-IDX-FACTOR ROUNDED =
066200                (1 + TBL-CON-INDEX-PCT (IX-ACTIVO, IX-CONTRATO)
066300                     / 100) ** WKS-ANIOS-CONTRATO
066400        COMPUTE WKS-FRAC-COMPRADOR =
066500                TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO) / 100
066600        EVALUATE TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO)
066700           WHEN 'FIXED   '
066800              COMPUTE WM-CONTR-ENERGY (IX-MES) =
066900                      WM-CONTR-ENERGY (IX-MES) +
067000                      (TBL-CON-STRIKE-PRICE (IX-ACTIVO,
067100                       IX-CONTRATO)
067200                       / 12) * WKS-IDX-FACTOR * WKS-FACTOR-DEGRAD
067300              ADD TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
067400                  TO WKS-PCT-ENERGIA
067500           WHEN 'BUNDLED '
067600              PERFORM 421-CONTRATO-BUNDLED
067700           WHEN 'GREEN   '
067800              PERFORM 422-CONTRATO-UN-PRODUCTO
067900           WHEN 'ENERGY  '
068000              PERFORM 422-CONTRATO-UN-PRODUCTO
068100        END-EVALUATE
068200     END-IF.
068300 420-CONTRATO-RENOVABLE-E. EXIT.
068400
068500 421-CONTRATO-BUNDLED SECTION.
068600     COMPUTE WKS-PRECIO-VERDE ROUNDED =
068700             TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO) *
068800             WKS-IDX-FACTOR
068900     COMPUTE WKS-PRECIO-ENERGIA ROUNDED =
069000             TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO) *
069100             WKS-IDX-FACTOR
069200     IF TBL-CON-HAS-FLOOR (IX-ACTIVO, IX-CONTRATO) = 'Y' AND
069300        (WKS-PRECIO-VERDE + WKS-PRECIO-ENERGIA) <
069400        TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO)
069500        IF (WKS-PRECIO-VERDE + WKS-PRECIO-ENERGIA) = 0
069600           COMPUTE WKS-PRECIO-VERDE =
069700                   TBL-CON-FLOOR-VALUE (IX-ACTIVO,
069800                    IX-CONTRATO) / 2
069900           COMPUTE WKS-PRECIO-ENERGIA =
070000                   TBL-CON-FLOOR-VALUE (IX-ACTIVO,
070100                    IX-CONTRATO) / 2
070200        ELSE
070300           COMPUTE WKS-PRECIO-VERDE ROUNDED =
070400              WKS-PRECIO-VERDE *
070500              TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO) /
070600              (WKS-PRECIO-VERDE + WKS-PRECIO-ENERGIA)
070700           COMPUTE WKS-PRECIO-ENERGIA ROUNDED =
070800              WKS-PRECIO-ENERGIA *
070900              TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO) /
071000              (WKS-PRECIO-VERDE + WKS-PRECIO-ENERGIA)
071100        END-IF
071200     END-IF
071300     COMPUTE WM-CONTR-GREEN (IX-MES) ROUNDED =
071400             WM-CONTR-GREEN (IX-MES) + WKS-GENERACION-MES *
071500             WKS-FRAC-COMPRADOR * WKS-PRECIO-VERDE / 1000000
071600     COMPUTE WM-CONTR-ENERGY (IX-MES) ROUNDED =
071700             WM-CONTR-ENERGY (IX-MES) + WKS-GENERACION-MES *
071800             WKS-FRAC-COMPRADOR * WKS-PRECIO-ENERGIA / 1000000
071900     ADD TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
072000         TO WKS-PCT-VERDE WKS-PCT-ENERGIA.
072100 421-CONTRATO-BUNDLED-E. EXIT.
072200
072300 422-CONTRATO-UN-PRODUCTO SECTION.
072400     COMPUTE WKS-PRECIO-ENERGIA ROUNDED =
072500             TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
072600             WKS-IDX-FACTOR
072700     IF TBL-CON-HAS-FLOOR (IX-ACTIVO, IX-CONTRATO) = 'Y' AND
072800        WKS-PRECIO-ENERGIA < TBL-CON-FLOOR-VALUE
072900                              (IX-ACTIVO, IX-CONTRATO)
073000        MOVE TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO)
073100             TO WKS-PRECIO-ENERGIA
073200     END-IF
073300     IF TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO) = 'GREEN   '
073400        COMPUTE WM-CONTR-GREEN (IX-MES) ROUNDED =
073500                WM-CONTR-GREEN (IX-MES) + WKS-GENERACION-MES *
073600                WKS-FRAC-COMPRADOR * WKS-PRECIO-ENERGIA / 1000000
073700        ADD TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
073800            TO WKS-PCT-VERDE
073900     ELSE
074000        COMPUTE WM-CONTR-ENERGY (IX-MES) ROUNDED =
074100                WM-CONTR-ENERGY (IX-MES) + WKS-GENERACION-MES *
074200                WKS-FRAC-COMPRADOR * WKS-PRECIO-ENERGIA / 1000000
074300        ADD TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
074400            TO WKS-PCT-ENERGIA
074500     END-IF.
074600 422-CONTRATO-UN-PRODUCTO-E. EXIT.
074700
074800 430-MERCANTE-RENOVABLE SECTION.
074810*    2005-04-19 JRM BPM-30050 TIPO SE FIJA EN WKS-BP-TYPE, YA NO
074820*               SE PISA EL ELEMENTO 1 DE LA TABLA CARGADA
074900     IF WKS-PCT-VERDE >= 100
075000        MOVE 0 TO WKS-PARTE-MERCANTE
075100     ELSE
075200        COMPUTE WKS-PARTE-MERCANTE = (100 - WKS-PCT-VERDE) / 100
075300     END-IF
075400     MOVE 'GREEN '  TO WKS-BP-TYPE
075500     PERFORM 300-BUSCA-PRECIO
075600     COMPUTE WM-MERCH-GREEN (IX-MES) ROUNDED =
075700             WKS-GENERACION-MES * WKS-PARTE-MERCANTE *
075800             WKS-PRECIO-MERCANTE / 1000000
075900     IF WKS-PCT-ENERGIA >= 100
076000        MOVE 0 TO WKS-PARTE-MERCANTE
076100     ELSE
076200        COMPUTE WKS-PARTE-MERCANTE = (100 - WKS-PCT-ENERGIA) / 100
076300     END-IF
076350     MOVE 'ENERGY' TO WKS-BP-TYPE
076400     PERFORM 300-BUSCA-PRECIO
076500     COMPUTE WM-MERCH-ENERGY (IX-MES) ROUNDED =
076600             WKS-GENERACION-MES * WKS-PARTE-MERCANTE *
076700             WKS-PRECIO-MERCANTE / 1000000.
076800 430-MERCANTE-RENOVABLE-E. EXIT.
076900
077000******************************************************************
077100*   I N G R E S O   A L M A C E N A M I E N T O  ( U 3 / R 2 )   *
077200******************************************************************
077300 410-INGRESO-ALMACENAMIENTO SECTION.
077400     PERFORM 406-FACTOR-DEGRADACION
077500     COMPUTE WKS-VOLUMEN-MES ROUNDED =
077600             TBL-AST-VOLUME (IX-ACTIVO) * WKS-FACTOR-DEGRAD *
077700             WKS-VOL-LOSS-FRAC * 30.4375
077800     MOVE ZERO TO WKS-PCT-CONTRATADO-ST
077900     MOVE ZERO TO WM-CONTR-GREEN (IX-MES) WM-CONTR-ENERGY (IX-MES)
078000     PERFORM 460-CONTRATO-ALMACEN
078100             VARYING IX-CONTRATO FROM 1 BY 1
078200             UNTIL IX-CONTRATO > TBL-NUM-CONTRATOS (IX-ACTIVO)
078300     PERFORM 470-MERCANTE-ALMACEN
078400     COMPUTE WM-REVENUE (IX-MES) =
078500             WM-CONTR-GREEN (IX-MES) + WM-CONTR-ENERGY (IX-MES) +
078600             WM-MERCH-GREEN (IX-MES) + WM-MERCH-ENERGY (IX-MES)
078700     MOVE WKS-VOLUMEN-MES TO WM-GENERATION (IX-MES).
078800 410-INGRESO-ALMACENAMIENTO-E. EXIT.
078900
079000 460-CONTRATO-ALMACEN SECTION.
079100     IF TBL-CON-START (IX-ACTIVO, IX-CONTRATO) <=
079200        WKS-FECHA-MES-ACTUAL
079300        AND TBL-CON-END (IX-ACTIVO, IX-CONTRATO) >=
079400           WKS-FECHA-MES-ACTUAL
079500     COMPUTE WKS-ANIOS-CONTRATO = WKS-ANIOS-DESDE-COD
079600     IF WKS-ANIOS-CONTRATO < 0
079700        MOVE 0 TO WKS-ANIOS-CONTRATO
079800     END-IF
079900     COMPUTE WKS-IDX-FACTOR ROUNDED =
080000             (1 + TBL-CON-INDEX-PCT (IX-ACTIVO, IX-CONTRATO)
080100                  / 100) ** WKS-ANIOS-CONTRATO
080200     COMPUTE WKS-FRAC-COMPRADOR =
080300             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO) / 100
080400     EVALUATE TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO)
080500        WHEN 'FIXED   '
080600           COMPUTE WM-CONTR-ENERGY (IX-MES) =
080700                   WM-CONTR-ENERGY (IX-MES) +
080800                   (TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO)
080900                    / 12) * WKS-IDX-FACTOR * WKS-FACTOR-DEGRAD
081000        WHEN 'CFD     '
081100           COMPUTE WM-CONTR-ENERGY (IX-MES) ROUNDED =
081200                   WM-CONTR-ENERGY (IX-MES) + WKS-VOLUMEN-MES *
081300                   TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
081400                   WKS-IDX-FACTOR * WKS-FRAC-COMPRADOR / 1000000
081500        WHEN 'TOLLING '
081600           COMPUTE WM-CONTR-ENERGY (IX-MES) ROUNDED =
081700                   WM-CONTR-ENERGY (IX-MES) +
081800                   TBL-AST-CAPACITY (IX-ACTIVO) * 730.5 *
081900                   TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
082000                   WKS-IDX-FACTOR * WKS-FACTOR-DEGRAD *
082100                   WKS-VOL-LOSS-FRAC / 1000000
082200     END-EVALUATE
082300     ADD TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
082400         TO WKS-PCT-CONTRATADO-ST
082500     END-IF.
082600 460-CONTRATO-ALMACEN-E. EXIT.
082700
082800 470-MERCANTE-ALMACEN SECTION.
082900     IF TBL-AST-CAPACITY (IX-ACTIVO) = 0
083000        MOVE 0 TO WKS-DURACION-ALMACEN
083100     ELSE
083200        COMPUTE WKS-DURACION-ALMACEN ROUNDED =
083300                TBL-AST-VOLUME (IX-ACTIVO) /
083400                TBL-AST-CAPACITY (IX-ACTIVO)
083500     END-IF
083600     PERFORM 310-BUSCA-SPREAD
083700     IF WKS-PCT-CONTRATADO-ST >= 100
083800        MOVE 0 TO WKS-PARTE-MERCANTE
083900     ELSE
084000        COMPUTE WKS-PARTE-MERCANTE =
084100                (100 - WKS-PCT-CONTRATADO-ST) / 100
084200     END-IF
084300     COMPUTE WM-MERCH-ENERGY (IX-MES) ROUNDED =
084400             WKS-VOLUMEN-MES * WKS-SPREAD-MERCANTE *
084500             WKS-PARTE-MERCANTE / 1000000
084600     MOVE ZERO TO WM-MERCH-GREEN (IX-MES).
084700 470-MERCANTE-ALMACEN-E. EXIT.
084800
084900******************************************************************
085000*     G A S T O   O P E R A T I V O   ( U 4 / R 5 )              *
085100******************************************************************
085200 500-GASTO-OPERATIVO SECTION.
085300     IF WKS-MES-TBL (IX-MES) WM-PERIOD-TYPE = 'O'
085400        COMPUTE WKS-OPEX-ESCALADO ROUNDED =
085500           (TBL-CST-OPEX-ANNUAL (WKS-IX-COSTO-ASOC) *
085600            (1 + TBL-CST-OPEX-ESCAL (WKS-IX-COSTO-ASOC) / 100) **
085700            (WKS-ANIO-ACTUAL - WKS-COD-ANIO)) / 12
085800        MOVE WKS-OPEX-ESCALADO TO WM-OPEX (IX-MES)
085900     ELSE
086000        MOVE ZERO TO WM-OPEX (IX-MES)
086100     END-IF.
086200 500-GASTO-OPERATIVO-E. EXIT.
086300
086400******************************************************************
086500*     C A P E X   Y   F I N A N C I A M I E N T O ( U4/R6 )      *
086600******************************************************************
086700 510-CAPEX-FINANCIAMIENTO SECTION.
086800     IF WKS-MES-TBL (IX-MES) WM-PERIOD-TYPE = 'C'
086900        COMPUTE WKS-CAPEX-MENSUAL ROUNDED =
087000                TBL-CST-CAPEX (WKS-IX-COSTO-ASOC) /
087100                WKS-MESES-CONSTRUCCION
087200        MOVE WKS-CAPEX-MENSUAL TO WM-CAPEX (IX-MES)
087300        IF TBL-CST-DEBT-STRUCTURE (WKS-IX-COSTO-ASOC) =
087400           'SCULPTING'
087500           PERFORM 515-CAPEX-EQUITY-FIRST
087600        ELSE
087700           PERFORM 516-CAPEX-PARI-PASSU
087800        END-IF
087900     ELSE
088000        MOVE ZERO TO WM-CAPEX (IX-MES)
088100                     WM-EQUITY-CAPEX (IX-MES)
088200                     WM-DEBT-CAPEX (IX-MES)
088300     END-IF.
088400 510-CAPEX-FINANCIAMIENTO-E. EXIT.
088500
088600 515-CAPEX-EQUITY-FIRST SECTION.
088700     IF WKS-EQUITY-ACUM >= WKS-EQUITY-TOTAL
088800        MOVE ZERO TO WM-EQUITY-CAPEX (IX-MES)
088900        MOVE WKS-CAPEX-MENSUAL TO WM-DEBT-CAPEX (IX-MES)
089000     ELSE
089100        IF (WKS-EQUITY-ACUM + WKS-CAPEX-MENSUAL) <=
089200           WKS-EQUITY-TOTAL
089300           MOVE WKS-CAPEX-MENSUAL TO WM-EQUITY-CAPEX (IX-MES)
089400           MOVE ZERO TO WM-DEBT-CAPEX (IX-MES)
089500        ELSE
089600           COMPUTE WM-EQUITY-CAPEX (IX-MES) =
089700                   WKS-EQUITY-TOTAL - WKS-EQUITY-ACUM
089800           COMPUTE WM-DEBT-CAPEX (IX-MES) =
089900                   WKS-CAPEX-MENSUAL - WM-EQUITY-CAPEX (IX-MES)
090000        END-IF
090100        ADD WM-EQUITY-CAPEX (IX-MES) TO WKS-EQUITY-ACUM
090200     END-IF.
090300 515-CAPEX-EQUITY-FIRST-E. EXIT.
090400
090500 516-CAPEX-PARI-PASSU SECTION.
090600     COMPUTE WM-EQUITY-CAPEX (IX-MES) ROUNDED =
090700             WKS-CAPEX-MENSUAL *
090800             (1 - TBL-CST-MAX-GEARING (WKS-IX-COSTO-ASOC))
090900     COMPUTE WM-DEBT-CAPEX (IX-MES) =
091000             WKS-CAPEX-MENSUAL - WM-EQUITY-CAPEX (IX-MES).
091100 516-CAPEX-PARI-PASSU-E. EXIT.
091200
091300******************************************************************
091400*     D S C R   C O M B I N A D O   ( U 5 / R 7 )                *
091500******************************************************************
091600 600-DSCR-COMBINADO SECTION.
091700     IF WM-REVENUE (IX-MES) = 0
091800        MOVE TBL-CST-DSCR-CONTRACT (WKS-IX-COSTO-ASOC)
091900             TO WM-BLEND-DSCR (IX-MES)
092000     ELSE
092100        COMPUTE WM-BLEND-DSCR (IX-MES) ROUNDED =
092200           ((WM-CONTR-GREEN (IX-MES) + WM-CONTR-ENERGY (IX-MES))
092300             / WM-REVENUE (IX-MES) *
092400             TBL-CST-DSCR-CONTRACT (WKS-IX-COSTO-ASOC)) +
092500           ((WM-MERCH-GREEN (IX-MES) + WM-MERCH-ENERGY (IX-MES))
092600             / WM-REVENUE (IX-MES) *
092700             TBL-CST-DSCR-MERCHANT (WKS-IX-COSTO-ASOC))
092800     END-IF.
092900 600-DSCR-COMBINADO-E. EXIT.
092910******************************************************************
092920*     C A L C U L A   C F A D S   ( U 6 / R 1 0 )                *
092930******************************************************************
092940 605-CALCULA-CFADS SECTION.
092950*    2005-05-10 JRM BPM-30071 CFADS SE ADELANTA A ESTE PASE, ANTES
092960*               DE DIMENSIONAR/CALENDARIZAR LA DEUDA (R8/R9)
092970     COMPUTE WM-CFADS (IX-MES) =
092980             WM-REVENUE (IX-MES) - WM-OPEX (IX-MES).
092990 605-CALCULA-CFADS-E. EXIT.
093000
093100******************************************************************
093200*     D I M E N S I O N A   D E U D A   ( U 5 / R 8 )            *
093300******************************************************************
093400 610-DIMENSIONA-DEUDA SECTION.
093500     MOVE ZERO TO WKS-DEUDA-MIN
093600     MOVE ZERO TO WKS-DEUDA-MAX
093700     PERFORM 611-SUMA-CAPEX-DEUDA
093800             VARYING IX-MES FROM 1 BY 1
093900             UNTIL IX-MES > WKS-NUM-MESES
094000     MOVE WKS-DEUDA-MIN TO WKS-DEUDA-OPTIMA
094100     PERFORM 612-ITERACION-BINARIA
094200             VARYING WKS-ITER-DEUDA FROM 1 BY 1
094300             UNTIL WKS-ITER-DEUDA > 50
094400                OR (WKS-DEUDA-MAX - WKS-DEUDA-MIN) < 0.001.
094500 610-DIMENSIONA-DEUDA-E. EXIT.
094600
094700 611-SUMA-CAPEX-DEUDA SECTION.
094800     ADD WM-DEBT-CAPEX (IX-MES) TO WKS-DEUDA-MAX.
094900 611-SUMA-CAPEX-DEUDA-E. EXIT.
095000
095100 612-ITERACION-BINARIA SECTION.
095200     COMPUTE WKS-DEUDA-MID ROUNDED =
095300             (WKS-DEUDA-MIN + WKS-DEUDA-MAX) / 2
095400     PERFORM 615-PRUEBA-VIABILIDAD
095500     IF WKS-DEUDA-VIABLE = 1 AND
095600        WKS-SALDO-FINAL < 0.001 AND WKS-SALDO-FINAL > -0.001
095700        MOVE WKS-DEUDA-MID TO WKS-DEUDA-OPTIMA
095800        MOVE WKS-DEUDA-MID TO WKS-DEUDA-MIN
095900     ELSE
096000        MOVE WKS-DEUDA-MID TO WKS-DEUDA-MAX
096100     END-IF.
096200 612-ITERACION-BINARIA-E. EXIT.
096300
096400******************************************************************
096500*     P R U E B A   D E   V I A B I L I D A D   ( R 8 )          *
096600******************************************************************
096700 615-PRUEBA-VIABILIDAD SECTION.
096710*    2005-04-19 JRM BPM-30050 PAGO FIJO ANUAL SE PASA A BASE
096720*               TRIMESTRAL CUANDO TBL-CST-PAYMENT-FREQ = 'Q'
096800     MOVE 1 TO WKS-DEUDA-VIABLE
096900     MOVE ZERO TO WKS-SALDO-FINAL
097000     IF TBL-CST-DEBT-STRUCTURE (WKS-IX-COSTO-ASOC) = 'ANNUITY  '
097010        IF TBL-CST-PAYMENT-FREQ (WKS-IX-COSTO-ASOC) = 'Q'
097020           COMPUTE WKS-TASA-PERIODO =
097030                   TBL-CST-INTEREST-RATE (WKS-IX-COSTO-ASOC) / 4
097040           COMPUTE WKS-PERIODOS-N =
097050                   TBL-CST-TENOR-YEARS (WKS-IX-COSTO-ASOC) * 4
097060        ELSE
097065           COMPUTE WKS-TASA-PERIODO =
097070                   TBL-CST-INTEREST-RATE (WKS-IX-COSTO-ASOC) / 12
097075           COMPUTE WKS-PERIODOS-N =
097080                   TBL-CST-TENOR-YEARS (WKS-IX-COSTO-ASOC) * 12
097090        END-IF
097500        COMPUTE WKS-PAGO-FIJO ROUNDED =
097600                WKS-DEUDA-MID * WKS-TASA-PERIODO /
097700                (1 - (1 + WKS-TASA-PERIODO) ** (- WKS-PERIODOS-N))
097800     END-IF
097900     PERFORM 616-SIMULA-MES
098000             VARYING IX-MES FROM 1 BY 1
098100             UNTIL IX-MES > WKS-NUM-MESES
098200                OR WKS-DEUDA-VIABLE = 0.
098300 615-PRUEBA-VIABILIDAD-E. EXIT.
098400
098500 616-SIMULA-MES SECTION.
098600     IF WM-PERIOD-TYPE (IX-MES) = 'O' AND WM-CFADS (IX-MES) > 0
098700        COMPUTE WKS-SERVICIO-MAX =
098800                WM-CFADS (IX-MES) / WM-BLEND-DSCR (IX-MES)
098900        IF TBL-CST-DEBT-STRUCTURE (WKS-IX-COSTO-ASOC) =
099000           'ANNUITY  '
099100           IF WKS-PAGO-FIJO >
099200              WM-CFADS (IX-MES) /
099300              TBL-CST-DSCR-CONTRACT (WKS-IX-COSTO-ASOC)
099400              MOVE 0 TO WKS-DEUDA-VIABLE
099500           END-IF
099600        ELSE
099700           IF (WKS-SALDO-FINAL * WKS-TASA-PERIODO +
099800               WKS-SERVICIO-MAX) > (WM-CFADS (IX-MES) * 1.01)
099900              MOVE 0 TO WKS-DEUDA-VIABLE
100000           END-IF
100100        END-IF
100200     END-IF
100300     COMPUTE WKS-SALDO-FINAL = WKS-SALDO-FINAL - WKS-SERVICIO-MAX.
100400 616-SIMULA-MES-E. EXIT.
100500
100600******************************************************************
100700*     C A L E N D A R I O   D E   D E U D A   ( U 5 / R 9 )      *
100800******************************************************************
100900 620-GENERA-CALENDARIO SECTION.
101000     MOVE ZERO TO WM-BEG-BAL (1)
101100     PERFORM 625-PROCESA-MES-DEUDA
101200             VARYING IX-MES FROM 1 BY 1
101300             UNTIL IX-MES > WKS-NUM-MESES.
101400 620-GENERA-CALENDARIO-E. EXIT.
101500
101600 625-PROCESA-MES-DEUDA SECTION.
101610*    2005-04-19 JRM BPM-30050 SE AGREGA COMPUERTA DE INICIO DE
101620*               SERVICIO (GRACIA) Y RAMA TRIMESTRAL CON
101630*               ACUMULADOR DE INTERES Y CFADS DEL TRIMESTRE (R9)
101700     IF IX-MES > 1
101800        MOVE WM-END-BAL (IX-MES - 1) TO WM-BEG-BAL (IX-MES)
101900     END-IF
102000     COMPUTE WM-DRAWDOWN (IX-MES) ROUNDED =
102100             WM-DEBT-CAPEX (IX-MES) *
102200             WKS-DEUDA-OPTIMA / WKS-DEUDA-MAX
102300     MOVE ZERO TO WM-INTEREST (IX-MES) WM-PRINCIPAL (IX-MES)
102310     IF WM-PERIOD-TYPE (IX-MES) = 'O' AND
102320        (WM-BEG-BAL (IX-MES) + WM-DRAWDOWN (IX-MES)) > 0 AND
102330        (WM-YEAR (IX-MES) > WKS-IS-ANIO OR
102340         (WM-YEAR (IX-MES) = WKS-IS-ANIO AND
102350          WM-MONTH (IX-MES) >= WKS-IS-MES))
102360        COMPUTE WKS-INTERES-MES ROUNDED =
102370                (WM-BEG-BAL (IX-MES) + WM-DRAWDOWN (IX-MES)) *
102380                TBL-CST-INTEREST-RATE (WKS-IX-COSTO-ASOC) / 12
102390        ADD WKS-INTERES-MES TO WKS-INT-ACUM-TRIM
102400        IF TBL-CST-PAYMENT-FREQ (WKS-IX-COSTO-ASOC) = 'Q'
102410           IF WM-MONTH (IX-MES) = 3 OR WM-MONTH (IX-MES) = 6 OR
102420              WM-MONTH (IX-MES) = 9 OR WM-MONTH (IX-MES) = 12
102430              MOVE WKS-INT-ACUM-TRIM TO WM-INTEREST (IX-MES)
102440              MOVE ZERO TO WKS-INT-ACUM-TRIM
102450              PERFORM 628-SUMA-CFADS-TRIMESTRE
102460              PERFORM 629-CALCULA-PRINCIPAL-MES
102470           END-IF
102480        ELSE
102490           MOVE WKS-INTERES-MES TO WM-INTEREST (IX-MES)
102500           PERFORM 629-CALCULA-PRINCIPAL-MES
102510        END-IF
104000        IF WM-PRINCIPAL (IX-MES) < 0
104100           MOVE 0 TO WM-PRINCIPAL (IX-MES)
104200        END-IF
104300        IF WM-PRINCIPAL (IX-MES) >
104400           (WM-BEG-BAL (IX-MES) + WM-DRAWDOWN (IX-MES))
104500           COMPUTE WM-PRINCIPAL (IX-MES) =
104600                   WM-BEG-BAL (IX-MES) + WM-DRAWDOWN (IX-MES)
104700        END-IF
104800     END-IF
104900     COMPUTE WM-END-BAL (IX-MES) =
105000             WM-BEG-BAL (IX-MES) + WM-DRAWDOWN (IX-MES) -
105100             WM-PRINCIPAL (IX-MES).
105200 625-PROCESA-MES-DEUDA-E. EXIT.
105210
105220 628-SUMA-CFADS-TRIMESTRE SECTION.
105230     COMPUTE WKS-CFADS-TRIMESTRE =
105240             WM-CFADS (IX-MES - 2) + WM-CFADS (IX-MES - 1) +
105250             WM-CFADS (IX-MES).
105260 628-SUMA-CFADS-TRIMESTRE-E. EXIT.
105270
105280 629-CALCULA-PRINCIPAL-MES SECTION.
105290     IF TBL-CST-DEBT-STRUCTURE (WKS-IX-COSTO-ASOC) =
105300        'ANNUITY  '
105310        COMPUTE WM-PRINCIPAL (IX-MES) ROUNDED =
105320                WKS-PAGO-FIJO - WM-INTEREST (IX-MES)
105330     ELSE
105340        IF WM-BLEND-DSCR (IX-MES) > 0
105350           IF TBL-CST-PAYMENT-FREQ (WKS-IX-COSTO-ASOC) = 'Q'
105360              COMPUTE WM-PRINCIPAL (IX-MES) ROUNDED =
105370                      WKS-CFADS-TRIMESTRE / WM-BLEND-DSCR (IX-MES)
105375                      - WM-INTEREST (IX-MES)
105390           ELSE
105400              COMPUTE WM-PRINCIPAL (IX-MES) ROUNDED =
105410                      WM-CFADS (IX-MES) / WM-BLEND-DSCR (IX-MES) -
105420                      WM-INTEREST (IX-MES)
105430           END-IF
105440        END-IF
105450     END-IF.
105460 629-CALCULA-PRINCIPAL-MES-E. EXIT.
105470
105480******************************************************************
105490*     C O N S O L I D A   M E S   ( U 6 / R 1 0 / R 1 1 )        *
105600******************************************************************
105700 700-CONSOLIDA-MES SECTION.
105710*    2005-05-10 JRM BPM-30071 WM-CFADS YA VIENE CALCULADO DESDE
105720*               605-CALCULA-CFADS, ANTES DE LA DEUDA DE ESTE MES
106000     IF (WM-INTEREST (IX-MES) + WM-PRINCIPAL (IX-MES)) = 0
106100        MOVE ZERO TO WM-DSCR (IX-MES)
106200     ELSE
106300        COMPUTE WM-DSCR (IX-MES) ROUNDED =
106400                WM-CFADS (IX-MES) /
106500                (WM-INTEREST (IX-MES) + WM-PRINCIPAL (IX-MES))
106600     END-IF
106700     MOVE ZERO TO WM-TV (IX-MES)
106800     IF TBL-CST-TERMINAL-VALUE (WKS-IX-COSTO-ASOC) > 0 AND
106900        IX-MES = WKS-MES-TV
107000        MOVE TBL-CST-TERMINAL-VALUE (WKS-IX-COSTO-ASOC)
107100             TO WM-TV (IX-MES)
107200     END-IF
107300     COMPUTE WM-EQUITY-CF (IX-MES) =
107400             WM-CFADS (IX-MES) - WM-INTEREST (IX-MES) -
107500             WM-PRINCIPAL (IX-MES) - WM-EQUITY-CAPEX (IX-MES) +
107600             WM-TV (IX-MES).
107700 700-CONSOLIDA-MES-E. EXIT.
107800
107900******************************************************************
108000*     C I C L O   P R I N C I P A L   P O R   A C T I V O        *
108100******************************************************************
108200 900-PROCESA-ACTIVOS SECTION.
108300     PERFORM 910-LOCALIZA-COSTO
108400     PERFORM 920-ARMA-CALENDARIO-MESES
108500     PERFORM 930-CALCULA-MES
108600             VARYING IX-MES FROM 1 BY 1
108700             UNTIL IX-MES > WKS-NUM-MESES
108800     PERFORM 600-DSCR-COMBINADO
108900             VARYING IX-MES FROM 1 BY 1
109000             UNTIL IX-MES > WKS-NUM-MESES
109010*    2005-05-10 JRM BPM-30071 CFADS DEBE EXISTIR ANTES DE
109020*               DIMENSIONAR/CALENDARIZAR LA DEUDA DE ESTE ACTIVO
109030     PERFORM 605-CALCULA-CFADS
109040             VARYING IX-MES FROM 1 BY 1
109050             UNTIL IX-MES > WKS-NUM-MESES
109100     PERFORM 610-DIMENSIONA-DEUDA
109200     PERFORM 620-GENERA-CALENDARIO
109300     PERFORM 700-CONSOLIDA-MES
109400             VARYING IX-MES FROM 1 BY 1
109500             UNTIL IX-MES > WKS-NUM-MESES
109600     PERFORM 940-ESCRIBE-CFDT
109700             VARYING IX-MES FROM 1 BY 1
109800             UNTIL IX-MES > WKS-NUM-MESES
109900     ADD 1 TO WKS-ACTIVOS-ESCRITOS.
110000 900-PROCESA-ACTIVOS-E. EXIT.
110100
110200 910-LOCALIZA-COSTO SECTION.
110300     SET IX-COSTO TO 1
110400     SEARCH TBL-COSTO
110500        AT END MOVE 1 TO WKS-IX-COSTO-ASOC
110600        WHEN TBL-CST-ASSET-NAME (IX-COSTO) =
110700             TBL-AST-NAME (IX-ACTIVO)
110800             SET WKS-IX-COSTO-ASOC TO IX-COSTO
110900     END-SEARCH.
111000 910-LOCALIZA-COSTO-E. EXIT.
111100
111200 920-ARMA-CALENDARIO-MESES SECTION.
111300     MOVE TBL-AST-CONS-START (IX-ACTIVO) TO WKS-ASSET-INICIO
111400     MOVE TBL-AST-OPS-START (IX-ACTIVO)  TO WKS-COD-FECHA
111500     MOVE WKS-AI-ANIO TO WKS-ANIO-ACTUAL
111600     MOVE WKS-AI-MES  TO WKS-MES-ACTUAL
111700     MOVE ZERO TO WKS-NUM-MESES
111800     COMPUTE WKS-MESES-CONSTRUCCION =
111900             ((WKS-COD-ANIO - WKS-AI-ANIO) * 12) +
112000             (WKS-COD-MES - WKS-AI-MES)
112100     IF WKS-MESES-CONSTRUCCION < 1
112200        MOVE 1 TO WKS-MESES-CONSTRUCCION
112300     END-IF
112400     COMPUTE WKS-EQUITY-TOTAL ROUNDED =
112500             TBL-CST-CAPEX (WKS-IX-COSTO-ASOC) *
112600             (1 - TBL-CST-MAX-GEARING (WKS-IX-COSTO-ASOC))
112700     COMPUTE WKS-DEBT-TOTAL =
112800             TBL-CST-CAPEX (WKS-IX-COSTO-ASOC) - WKS-EQUITY-TOTAL
112900     MOVE ZERO TO WKS-EQUITY-ACUM
113000     COMPUTE WKS-MES-TV = WKS-MESES-CONSTRUCCION +
113100             ((TBL-AST-LIFE-YEARS (IX-ACTIVO) - 1) * 12) + 1
113200     COMPUTE WKS-FIN-VIDA-ANIO =
113300             WKS-COD-ANIO + TBL-AST-LIFE-YEARS (IX-ACTIVO)
113400     MOVE WKS-COD-MES TO WKS-FIN-VIDA-MES
113450     PERFORM 927-CALCULA-INICIO-SERVICIO
113500     PERFORM 925-AGREGA-MES
113600             UNTIL WKS-ANIO-ACTUAL > WKS-MF-ANIO OR
113700                   (WKS-ANIO-ACTUAL = WKS-MF-ANIO AND
113800                    WKS-MES-ACTUAL > WKS-MF-MES).
113900 920-ARMA-CALENDARIO-MESES-E. EXIT.
113910
113920******************************************************************
113930*     2005-04-19 JRM BPM-30050 INICIO DE SERVICIO DE DEUDA (R9)  *
113940*     SEGUN GRACIA 'Y'=FULL_PERIOD Y FRECUENCIA 'Q'=TRIMESTRAL,  *
113950*     'M' O ESPACIO = MENSUAL.  SIN GRACIA EL SERVICIO ARRANCA   *
113960*     EN LA PROPIA FECHA DE COD.                                 *
113970******************************************************************
113980 927-CALCULA-INICIO-SERVICIO SECTION.
113990     MOVE WKS-COD-FECHA TO WKS-INICIO-SERVICIO
114000     IF TBL-CST-GRACE-PERIOD (WKS-IX-COSTO-ASOC) = 'Y'
114010        IF TBL-CST-PAYMENT-FREQ (WKS-IX-COSTO-ASOC) = 'Q'
114020           COMPUTE WKS-TRIM-IDX = (WKS-COD-MES - 1) / 3
114030           COMPUTE WKS-IS-MES = (WKS-TRIM-IDX * 3) + 4
114040           IF WKS-IS-MES > 12
114050              SUBTRACT 12 FROM WKS-IS-MES
114060              ADD 1 TO WKS-IS-ANIO
114070           END-IF
114080        ELSE
114090           ADD 1 TO WKS-IS-MES
114100           IF WKS-IS-MES > 12
114110              MOVE 1 TO WKS-IS-MES
114120              ADD 1 TO WKS-IS-ANIO
114130           END-IF
114140        END-IF
114150     END-IF.
114160 927-CALCULA-INICIO-SERVICIO-E. EXIT.
114165
114170 925-AGREGA-MES SECTION.
114270     ADD 1 TO WKS-NUM-MESES
114370     SET IX-MES TO WKS-NUM-MESES
114470     MOVE WKS-ANIO-ACTUAL TO WM-YEAR (IX-MES)
114570     MOVE WKS-MES-ACTUAL  TO WM-MONTH (IX-MES)
114670     IF WKS-ANIO-ACTUAL < WKS-COD-ANIO OR
114770        (WKS-ANIO-ACTUAL = WKS-COD-ANIO AND
114870         WKS-MES-ACTUAL  < WKS-COD-MES)
114970        MOVE 'C' TO WM-PERIOD-TYPE (IX-MES)
115070     ELSE
115170        IF WKS-ANIO-ACTUAL > WKS-FIN-VIDA-ANIO OR
115270           (WKS-ANIO-ACTUAL = WKS-FIN-VIDA-ANIO AND
115370            WKS-MES-ACTUAL >= WKS-FIN-VIDA-MES)
115470           MOVE SPACE TO WM-PERIOD-TYPE (IX-MES)
115570        ELSE
115670           MOVE 'O' TO WM-PERIOD-TYPE (IX-MES)
115770        END-IF
115870     END-IF
115970     ADD 1 TO WKS-MES-ACTUAL
116070     IF WKS-MES-ACTUAL > 12
116170        MOVE 1 TO WKS-MES-ACTUAL
116270        ADD 1 TO WKS-ANIO-ACTUAL
116370     END-IF.
116470 925-AGREGA-MES-E. EXIT.
116570
116600 930-CALCULA-MES SECTION.
116700     MOVE WM-YEAR (IX-MES)  TO WKS-ANIO-ACTUAL
116800     MOVE WM-MONTH (IX-MES) TO WKS-MES-ACTUAL
116900     COMPUTE WKS-FECHA-MES-ACTUAL =
117000             (WKS-ANIO-ACTUAL * 10000) +
117100             (WKS-MES-ACTUAL * 100) + 1
117200     IF WM-PERIOD-TYPE (IX-MES) = 'O'
117300        IF TBL-AST-TYPE (IX-ACTIVO) = 'STORAGE '
117400           PERFORM 410-INGRESO-ALMACENAMIENTO
117500        ELSE
117600           PERFORM 400-INGRESO-RENOVABLE
117700        END-IF
117800     ELSE
117900        MOVE ZERO TO WM-REVENUE (IX-MES) WM-GENERATION (IX-MES)
118000                     WM-CONTR-GREEN (IX-MES)
118100                     WM-CONTR-ENERGY (IX-MES)
118200                     WM-MERCH-GREEN (IX-MES)
118300                     WM-MERCH-ENERGY (IX-MES)
118400     END-IF
118500     PERFORM 500-GASTO-OPERATIVO
118600     PERFORM 510-CAPEX-FINANCIAMIENTO.
118700 930-CALCULA-MES-E. EXIT.
118800
118900 940-ESCRIBE-CFDT SECTION.
119000     INITIALIZE CF-RECORD
119100     MOVE TBL-AST-ID (IX-ACTIVO)     TO CF-ASSET-ID
119200     MOVE WM-YEAR (IX-MES)           TO CF-YEAR
119300     MOVE WM-MONTH (IX-MES)          TO CF-MONTH
119400     MOVE WM-PERIOD-TYPE (IX-MES)    TO CF-PERIOD-TYPE
119500     MOVE WM-REVENUE (IX-MES)        TO CF-REVENUE
119600     MOVE WM-CONTR-GREEN (IX-MES)    TO CF-CONTR-GREEN
119700     MOVE WM-CONTR-ENERGY (IX-MES)   TO CF-CONTR-ENERGY
119800     MOVE WM-MERCH-GREEN (IX-MES)    TO CF-MERCH-GREEN
119900     MOVE WM-MERCH-ENERGY (IX-MES)   TO CF-MERCH-ENERGY
120000     MOVE WM-GENERATION (IX-MES)     TO CF-GENERATION
120100     MOVE WM-OPEX (IX-MES)           TO CF-OPEX
120200     MOVE WM-CAPEX (IX-MES)          TO CF-CAPEX
120300     MOVE WM-EQUITY-CAPEX (IX-MES)   TO CF-EQUITY-CAPEX
120400     MOVE WM-DEBT-CAPEX (IX-MES)     TO CF-DEBT-CAPEX
120500     MOVE WM-BEG-BAL (IX-MES)        TO CF-BEG-BALANCE
120600     MOVE WM-DRAWDOWN (IX-MES)       TO CF-DRAWDOWN
120700     MOVE WM-INTEREST (IX-MES)       TO CF-INTEREST
120800     MOVE WM-PRINCIPAL (IX-MES)      TO CF-PRINCIPAL
120900     MOVE WM-END-BAL (IX-MES)        TO CF-END-BALANCE
121000     MOVE WM-CFADS (IX-MES)          TO CF-CFADS
121100     MOVE WM-DSCR (IX-MES)           TO CF-DSCR
121200     MOVE WM-TV (IX-MES)             TO CF-TERMINAL-VALUE
121300     MOVE WM-EQUITY-CF (IX-MES)      TO CF-EQUITY-CASHFLOW
121400     WRITE CF-RECORD
121500     IF FS-CFDTOUT NOT = 0
121600        DISPLAY 'ERROR AL ESCRIBIR RNCFDT, STATUS: ' FS-CFDTOUT
121700                UPON CONSOLE
121800     ELSE
121900        ADD 1 TO WKS-REGISTROS-CFDT
122000        ADD 1 TO WKS-NUM-SERIE-IRR
122100        SET IX-SERIE TO WKS-NUM-SERIE-IRR
122200        MOVE WM-EQUITY-CF (IX-MES) TO SI-EQUITY-CF (IX-SERIE)
122300     END-IF.
122400 940-ESCRIBE-CFDT-E. EXIT.
122500
122600******************************************************************
122700*     T I R   D E   P O R T A F O L I O   ( U 7 )                *
122800******************************************************************
122900 800-TIR-PORTAFOLIO SECTION.
123000     MOVE 0.100000 TO WKS-TASA-TIR
123100     MOVE 'N'       TO WKS-IRR-CONVERGIO
123200     PERFORM 805-NEWTON-ITERACION
123300             VARYING WKS-ITER-TIR FROM 1 BY 1
123400             UNTIL WKS-ITER-TIR > 100 OR WKS-IRR-CONVERGIO = 'Y'
123500     IF WKS-IRR-CONVERGIO NOT = 'Y'
123600        PERFORM 810-BISECCION-TIR
123700     END-IF.
123800 800-TIR-PORTAFOLIO-E. EXIT.
123900
124000 805-NEWTON-ITERACION SECTION.
124100     MOVE ZERO TO WKS-VPN WKS-VPN-DERIV
124200     PERFORM 806-SUMA-VPN
124300             VARYING IX-SERIE FROM 1 BY 1
124400             UNTIL IX-SERIE > WKS-NUM-SERIE-IRR
124500     IF WKS-VPN < 0.0001 AND WKS-VPN > -0.0001
124600        MOVE 'Y' TO WKS-IRR-CONVERGIO
124700     ELSE
124800        IF WKS-VPN-DERIV NOT = 0
124900           COMPUTE WKS-TASA-TIR = WKS-TASA-TIR -
125000                   (WKS-VPN / WKS-VPN-DERIV)
125100        END-IF
125200     END-IF.
125300 805-NEWTON-ITERACION-E. EXIT.
125400
125500 806-SUMA-VPN SECTION.
125600     COMPUTE WKS-VPN = WKS-VPN +
125700             SI-EQUITY-CF (IX-SERIE) /
125800             ((1 + WKS-TASA-TIR) ** IX-SERIE)
125900     COMPUTE WKS-VPN-DERIV = WKS-VPN-DERIV -
126000             (IX-SERIE * SI-EQUITY-CF (IX-SERIE) /
126100             ((1 + WKS-TASA-TIR) ** (IX-SERIE + 1))).
126200 806-SUMA-VPN-E. EXIT.
126300
126400 810-BISECCION-TIR SECTION.
126500     MOVE -0.900000 TO WKS-TASA-TIR-BAJA
126600     MOVE  2.000000 TO WKS-TASA-TIR-ALTA
126700     PERFORM 815-PASO-BISECCION
126800             VARYING WKS-ITER-TIR FROM 1 BY 1
126900             UNTIL WKS-ITER-TIR > 100
127000                OR (WKS-TASA-TIR-ALTA - WKS-TASA-TIR-BAJA) <
127100                    0.000001
127200     COMPUTE WKS-TASA-TIR =
127300             (WKS-TASA-TIR-BAJA + WKS-TASA-TIR-ALTA) / 2.
127400 810-BISECCION-TIR-E. EXIT.
127500
127600 815-PASO-BISECCION SECTION.
127700     COMPUTE WKS-TASA-TIR-MEDIA =
127800             (WKS-TASA-TIR-BAJA + WKS-TASA-TIR-ALTA) / 2
127900     MOVE WKS-TASA-TIR-MEDIA TO WKS-TASA-TIR
128000     MOVE ZERO TO WKS-VPN WKS-VPN-DERIV
128100     PERFORM 806-SUMA-VPN
128200             VARYING IX-SERIE FROM 1 BY 1
128300             UNTIL IX-SERIE > WKS-NUM-SERIE-IRR
128400     IF WKS-VPN > 0
128500        MOVE WKS-TASA-TIR-MEDIA TO WKS-TASA-TIR-BAJA
128600     ELSE
128700        MOVE WKS-TASA-TIR-MEDIA TO WKS-TASA-TIR-ALTA
128800     END-IF
128900     MOVE 'Y' TO WKS-IRR-CONVERGIO.
129000 815-PASO-BISECCION-E. EXIT.
129100
129200 850-ESCRIBE-IRR SECTION.
129300     INITIALIZE IRR-RECORD
129400     MOVE WKS-TASA-TIR     TO IRR-VALOR
129500     MOVE WKS-IRR-CONVERGIO TO IRR-CONVERGIO
129600     MOVE WKS-ITER-TIR      TO IRR-ITERACIONES
129700     WRITE IRR-RECORD
129800     IF FS-IRR1OUT NOT = 0
129900        DISPLAY 'ERROR AL ESCRIBIR RNIRR1, STATUS: ' FS-IRR1OUT
130000                UPON CONSOLE
130100     END-IF.
130200 850-ESCRIBE-IRR-E. EXIT.
130300
130400 950-ESTADISTICAS SECTION.
130500     DISPLAY '******************************************'
130600     DISPLAY 'ACTIVOS PROCESADOS  : ' WKS-ACTIVOS-ESCRITOS
130700     DISPLAY 'REGISTROS EN RNCFDT : ' WKS-REGISTROS-CFDT
130800     DISPLAY 'TIR DE PORTAFOLIO   : ' WKS-TASA-TIR
130900     DISPLAY '******************************************'.
131000 950-ESTADISTICAS-E. EXIT.
131100
131200 990-CIERRA-ARCHIVOS SECTION.
131300     CLOSE ASSETIN CONTRIN COSTIN MPRCIN YSPRIN
131400           CFDTOUT IRR1OUT.
131500 990-CIERRA-ARCHIVOS-E. EXIT.
131600
