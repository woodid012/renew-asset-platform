000100 *****************************************************************
000200 * COPY        : RNASTB                                          *
000300 * DESCRIPCION : TABLAS DE TRABAJO EN MEMORIA PARA EL MODELO DE   *
000400 *               FLUJO DE CAJA - ACTIVOS, CONTRATOS HIJOS,        *
000500 *               PRECIOS MENSUALES Y SPREADS ANUALES.  CARGADAS   *
000600 *               UNA SOLA VEZ AL INICIO DEL PROCESO Y CONSULTADAS *
000700 *               POR INDICE DURANTE EL CICLO MENSUAL.             *
000800 * USADO POR   : RNFLUJO1, RNINGR01                               *
000900 *****************************************************************
001000 * HISTORIAL DE CAMBIOS                                           *
001100 *  1991-02-14 JRM BPM-25511 VERSION INICIAL - TABLA DE ACTIVOS   *
001200 *             CON CONTRATOS ANIDADOS, MAXIMO 500 ACTIVOS         *
001300 *  1991-03-01 JRM BPM-25511 SE AGREGAN TBL-PRECIO Y TBL-SPREAD   *
001400 *             PARA EVITAR RELECTURA DE ARCHIVOS DE PRECIO        *
001500 *  1998-11-09 MCG BPM-27719 REVISION Y2K - SIN CAMPOS DE FECHA   *
001600 *             DE 2 POSICIONES, SE CONFIRMA SIN CAMBIOS           *
001700 *****************************************************************
001710 * 2005-04-19 JRM BPM-30050 SE AGREGAN TBL-CST-PAYMENT-FREQ Y     *
001720 *            TBL-CST-GRACE-PERIOD PARA CALENDARIO CON GRACIA(R9)*
001730 *****************************************************************
001800  01  WKS-TABLAS.
001900      05  WKS-NUM-ACTIVOS                 PIC 9(3)   COMP.
002000      05  TBL-ACTIVO OCCURS 1 TO 500 TIMES
002100              DEPENDING ON WKS-NUM-ACTIVOS
002200              INDEXED BY IX-ACTIVO.
002300          10  TBL-AST-ID                  PIC 9(4).
002400          10  TBL-AST-NAME                PIC X(20).
002500          10  TBL-AST-TYPE                PIC X(8).
002600          10  TBL-AST-STATE               PIC X(3).
002700          10  TBL-AST-CAPACITY            PIC 9(5)V99.
002800          10  TBL-AST-VOLUME              PIC 9(6)V99.
002900          10  TBL-AST-CONS-START          PIC 9(8).
003000          10  TBL-AST-OPS-START           PIC 9(8).
003100          10  TBL-AST-LIFE-YEARS          PIC 9(3).
003200          10  TBL-AST-VOL-LOSS-PCT        PIC 9(3)V99.
003300          10  TBL-AST-DEGRAD-PCT          PIC 9(1)V999.
003400          10  TBL-AST-CF-Q1               PIC 9(3)V99.
003500          10  TBL-AST-CF-Q2               PIC 9(3)V99.
003600          10  TBL-AST-CF-Q3               PIC 9(3)V99.
003700          10  TBL-AST-CF-Q4               PIC 9(3)V99.
003800          10  TBL-NUM-CONTRATOS           PIC 9(2)   COMP.
003900          10  TBL-AST-CONTRATO OCCURS 1 TO 20 TIMES
004000                  DEPENDING ON TBL-NUM-CONTRATOS
004100                  INDEXED BY IX-CONTRATO.
004200              15  TBL-CON-TYPE             PIC X(8).
004300              15  TBL-CON-START            PIC 9(8).
004400              15  TBL-CON-END              PIC 9(8).
004500              15  TBL-CON-BUYERS-PCT       PIC 9(3)V99.
004600              15  TBL-CON-STRIKE-PRICE     PIC 9(7)V9(4).
004700              15  TBL-CON-GREEN-PRICE      PIC 9(5)V9(4).
004800              15  TBL-CON-ENERGY-PRICE     PIC 9(5)V9(4).
004900              15  TBL-CON-INDEX-PCT        PIC 9(2)V99.
005000              15  TBL-CON-HAS-FLOOR        PIC X(1).
005100              15  TBL-CON-FLOOR-VALUE      PIC 9(5)V9(4).
005200      05  WKS-NUM-COSTOS                  PIC 9(3)   COMP.
005300      05  TBL-COSTO OCCURS 1 TO 500 TIMES
005400              DEPENDING ON WKS-NUM-COSTOS
005500              INDEXED BY IX-COSTO.
005600          10  TBL-CST-ASSET-NAME          PIC X(20).
005700          10  TBL-CST-CAPEX               PIC 9(7)V99.
005800          10  TBL-CST-OPEX-ANNUAL         PIC 9(5)V99.
005900          10  TBL-CST-OPEX-ESCAL          PIC 9(2)V99.
006000          10  TBL-CST-MAX-GEARING         PIC V999.
006100          10  TBL-CST-TENOR-YEARS         PIC 9(2).
006200          10  TBL-CST-INTEREST-RATE       PIC V9(5).
006300          10  TBL-CST-DSCR-CONTRACT       PIC 9V99.
006400          10  TBL-CST-DSCR-MERCHANT       PIC 9V99.
006500          10  TBL-CST-DEBT-STRUCTURE      PIC X(9).
006600          10  TBL-CST-TERMINAL-VALUE      PIC 9(7)V99.
006610          10  TBL-CST-PAYMENT-FREQ        PIC X(1).
006620          10  TBL-CST-GRACE-PERIOD        PIC X(1).
006700      05  WKS-NUM-PRECIOS                 PIC 9(5)   COMP.
006800      05  TBL-PRECIO OCCURS 1 TO 20000 TIMES
006900              DEPENDING ON WKS-NUM-PRECIOS
007000              INDEXED BY IX-PRECIO.
007100          10  TBL-MPR-PROFILE             PIC X(8).
007200          10  TBL-MPR-TYPE                PIC X(6).
007300          10  TBL-MPR-REGION              PIC X(3).
007400          10  TBL-MPR-YEAR                PIC 9(4).
007500          10  TBL-MPR-MONTH               PIC 9(2).
007600          10  TBL-MPR-PRICE               PIC 9(5)V9(4).
007700      05  WKS-NUM-SPREADS                 PIC 9(4)   COMP.
007800      05  TBL-SPREAD OCCURS 1 TO 2000 TIMES
007900              DEPENDING ON WKS-NUM-SPREADS
008000              INDEXED BY IX-SPREAD.
008100          10  TBL-YSP-REGION              PIC X(3).
008200          10  TBL-YSP-YEAR                PIC 9(4).
008300          10  TBL-YSP-DURATION            PIC 9V99.
008400          10  TBL-YSP-SPREAD              PIC 9(5)V9(4).
