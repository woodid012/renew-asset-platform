000100 *****************************************************************
000200 * COPY        : RNAMST                                          *
000300 * DESCRIPCION : LAYOUT DEL MAESTRO DE ACTIVOS DE GENERACION      *
000400 *               RENOVABLE (SOLAR, EOLICO, ALMACENAMIENTO).       *
000500 *               UN REGISTRO POR ACTIVO DEL PORTAFOLIO.           *
000600 * USADO POR   : RNFLUJO1, RNINGR01                               *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1989-04-11 EDR BPM-24119 VERSION INICIAL DEL LAYOUT           *
001000 *  1989-09-02 EDR BPM-24188 SE AGREGA VOL-LOSS-PCT Y             *
001100 *             DEGRADATION-PCT PARA MODELO DE EOLICOS             *
001200 *  1991-02-14 JRM BPM-25510 SE AGREGAN AST-CF-Q1 A Q4 PARA       *
001300 *             FACTOR DE CAPACIDAD TRIMESTRAL POR ACTIVO          *
001400 *  1993-06-30 JRM BPM-26044 SE AMPLIA AST-STATE A X(03) PARA     *
001500 *             SOPORTAR REGIONES DEL MERCADO ELECTRICO            *
001600 *  1998-11-09 MCG BPM-27719 REVISION Y2K - FECHAS CONFIRMADAS    *
001700 *             EN FORMATO AAAAMMDD DE 8 POSICIONES                *
001800 *  2001-05-21 LTA BPM-28830 SE AGREGA AST-CONTRACT-COUNT PARA    *
001900 *             ENLAZAR CONTRATOS HIJOS EN RNCONT                  *
002000 *****************************************************************
002100  01  AST-RECORD.
002200      05  AST-ID                          PIC 9(4).
002300      05  AST-NAME                        PIC X(20).
002400      05  AST-TYPE                        PIC X(8).
002500          88  AST-TIPO-SOLAR                  VALUE 'SOLAR   '.
002600          88  AST-TIPO-EOLICO                 VALUE 'WIND    '.
002700          88  AST-TIPO-ALMACEN                VALUE 'STORAGE '.
002800      05  AST-STATE                       PIC X(3).
002900          88  AST-ESTADO-VALIDO               VALUE 'QLD' 'NSW'
003000              'VIC' 'SA ' 'WA ' 'TAS'.
003100      05  AST-CAPACITY                    PIC 9(5)V99.
003200      05  AST-VOLUME                      PIC 9(6)V99.
003300      05  AST-CONS-START                  PIC 9(8).
003400      05  AST-CONS-START-R REDEFINES AST-CONS-START.
003500          10  AST-CONS-START-AAAA         PIC 9(4).
003600          10  AST-CONS-START-MM           PIC 9(2).
003700          10  AST-CONS-START-DD           PIC 9(2).
003800      05  AST-OPS-START                   PIC 9(8).
003900      05  AST-OPS-START-R REDEFINES AST-OPS-START.
004000          10  AST-OPS-START-AAAA          PIC 9(4).
004100          10  AST-OPS-START-MM            PIC 9(2).
004200          10  AST-OPS-START-DD            PIC 9(2).
004300      05  AST-LIFE-YEARS                  PIC 9(3).
004400      05  AST-VOL-LOSS-PCT                PIC 9(3)V99.
004500      05  AST-DEGRADATION-PCT             PIC 9(1)V999.
004600      05  AST-CF-TRIMESTRE.
004700          10  AST-CF-Q1                   PIC 9(3)V99.
004800          10  AST-CF-Q2                   PIC 9(3)V99.
004900          10  AST-CF-Q3                   PIC 9(3)V99.
005000          10  AST-CF-Q4                   PIC 9(3)V99.
005100      05  AST-CONTRACT-COUNT              PIC 9(2).
005200      05  FILLER                          PIC X(20).
