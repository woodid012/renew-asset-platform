000100 *****************************************************************
000200 * COPY        : RNIRR1                                          *
000300 * DESCRIPCION : LAYOUT DE CONTROL DE LA TIR DE PORTAFOLIO,       *
000400 *               UN SOLO REGISTRO PASADO DE RNFLUJO1 A RNCONSO2   *
000500 *               DESPUES DE RESOLVER LA TIR SOBRE EL FLUJO DE     *
000600 *               EQUITY CONSOLIDADO DEL PORTAFOLIO.               *
000700 * USADO POR   : RNFLUJO1, RNCONSO2                               *
000800 *****************************************************************
000900 * HISTORIAL DE CAMBIOS                                           *
001000 *  1991-07-08 JRM BPM-25710 VERSION INICIAL - TIR POR NEWTON     *
001100 *             CON RESPALDO DE BISECCION                          *
001200 *  1998-11-09 MCG BPM-27719 REVISION Y2K - SIN CAMPOS DE FECHA   *
001300 *             EN ESTE LAYOUT, SE CONFIRMA SIN CAMBIOS            *
001400 *****************************************************************
001500  01  IRR-RECORD.
001600      05  IRR-VALOR                       PIC S9(3)V9(6).
001700      05  IRR-CONVERGIO                   PIC X(1).
001800          88  IRR-CONVERGENCIA-OK             VALUE 'Y'.
001900          88  IRR-SIN-CONVERGENCIA            VALUE 'N'.
002000      05  IRR-ITERACIONES                 PIC 9(3)   COMP.
002100      05  FILLER                          PIC X(10).
