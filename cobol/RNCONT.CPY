000100 *****************************************************************
000200 * COPY        : RNCONT                                          *
000300 * DESCRIPCION : LAYOUT DE CONTRATOS DE VENTA DE ENERGIA, HIJOS   *
000400 *               DE UN ACTIVO DEL MAESTRO RNAMST.  UN ACTIVO      *
000500 *               PUEDE TENER VARIOS CONTRATOS VIGENTES.           *
000600 * USADO POR   : RNFLUJO1, RNINGR01                               *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1989-04-18 EDR BPM-24120 VERSION INICIAL DEL LAYOUT           *
001000 *  1990-07-03 EDR BPM-24750 SE AGREGA CON-HAS-FLOOR Y            *
001100 *             CON-FLOOR-VALUE PARA CONTRATOS CON PISO DE PRECIO  *
001200 *  1992-11-20 JRM BPM-25890 SE SEPARA CON-GREEN-PRICE DE         *
001300 *             CON-ENERGY-PRICE PARA CONTRATOS TIPO BUNDLED       *
001400 *  1998-11-09 MCG BPM-27719 REVISION Y2K - FECHAS CONFIRMADAS    *
001500 *             EN FORMATO AAAAMMDD DE 8 POSICIONES                *
001600 *****************************************************************
001700  01  CON-RECORD.
001800      05  CON-ASSET-ID                    PIC 9(4).
001900      05  CON-TYPE                        PIC X(8).
002000          88  CON-TIPO-FIJO                   VALUE 'FIXED   '.
002100          88  CON-TIPO-EMPAQUETADO            VALUE 'BUNDLED '.
002200          88  CON-TIPO-VERDE                  VALUE 'GREEN   '.
002300          88  CON-TIPO-ENERGIA                VALUE 'ENERGY  '.
002400          88  CON-TIPO-CFD                    VALUE 'CFD     '.
002500          88  CON-TIPO-PEAJE                  VALUE 'TOLLING '.
002600      05  CON-START                       PIC 9(8).
002700      05  CON-START-R REDEFINES CON-START.
002800          10  CON-START-AAAA              PIC 9(4).
002900          10  CON-START-MM                PIC 9(2).
003000          10  CON-START-DD                PIC 9(2).
003100      05  CON-END                         PIC 9(8).
003200      05  CON-END-R REDEFINES CON-END.
003300          10  CON-END-AAAA                PIC 9(4).
003400          10  CON-END-MM                  PIC 9(2).
003500          10  CON-END-DD                  PIC 9(2).
003600      05  CON-BUYERS-PCT                  PIC 9(3)V99.
003700      05  CON-STRIKE-PRICE                PIC 9(7)V9(4).
003800      05  CON-GREEN-PRICE                 PIC 9(5)V9(4).
003900      05  CON-ENERGY-PRICE                PIC 9(5)V9(4).
004000      05  CON-INDEXATION-PCT              PIC 9(2)V99.
004100      05  CON-HAS-FLOOR                   PIC X(1).
004200          88  CON-CON-PISO                    VALUE 'Y'.
004300          88  CON-SIN-PISO                    VALUE 'N'.
004400      05  CON-FLOOR-VALUE                 PIC 9(5)V9(4).
004500      05  FILLER                          PIC X(14).
