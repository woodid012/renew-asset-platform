000100******************************************************************
000200* FECHA       : 10/09/1993                                      *
000300* PROGRAMADOR : JOSE R. MONZON (JRM)                             *
000400* APLICACION  : FINANCIAMIENTO PROYECTOS RENOVABLES              *
000500* PROGRAMA    : RNINGR01                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALIZADOR DE INGRESO DE PORTAFOLIO POR PERIODO. *
000800*             : LEE UNA CONFIGURACION DE CALCULO DESDE SYSIN,    *
000900*             : CARGA LOS MAESTROS DE ACTIVOS/CONTRATOS/COSTOS/  *
001000*             : PRECIOS/SPREADS, VALIDA EL PORTAFOLIO, GENERA    *
001100*             : LA LISTA DE PERIODOS DEL ANALISIS, CALCULA       *
001200*             : INGRESO POR ACTIVO Y PERIODO CON ESCENARIO DE    *
001300*             : ESTRES Y FILTRO DE INGRESO, Y PRODUCE METRICAS   *
001400*             : RESUMEN DE PORTAFOLIO.                           *
001500* ARCHIVOS    : AMSTIN=E,CONTIN=E,COSTIN=E,MPRCIN=E,YSPRIN=E     *
001600* ACCION (ES) : E=ENTRADA                                        *
001700* INSTALADO   : 17/09/1993                                       *
001800* BPM/RATIONAL: 26070                                            *
001900* NOMBRE      : ANALIZADOR DE INGRESO - SEGUNDO MOTOR            *
002000* DESCRIPCION : PROCESO INDEPENDIENTE, NO FORMA PARTE DEL PASE   *
002100*             : MENSUAL DE RNFLUJO1/RNCONSO2                    *
002200******************************************************************
002300* HISTORIAL DE CAMBIOS                                           *
002400*  1993-09-10 JRM BPM-26070 VERSION INICIAL. VALIDACION, CARGA   *
002500*             DE MAESTROS Y PERIODOS ANUALES                     *
002600*  1993-10-04 JRM BPM-26090 SE AGREGA INGRESO DE RENOVABLES Y    *
002700*             ALMACENAMIENTO POR PERIODO CON ESCALACION          *
002800*  1994-02-18 JRM BPM-26250 SE AGREGAN PERIODOS TRIMESTRAL Y     *
002900*             MENSUAL, Y EL ESCENARIO DE ESTRES                 *
003000*  1994-05-30 JRM BPM-26310 SE AGREGA EL FILTRO DE INGRESO       *
003100*             VERDE/ENERGIA/TODO Y LAS METRICAS RESUMEN          *
003200*  1998-11-09 MCG BPM-27719 REVISION Y2K - WKS-CFG-ANIO-INICIO   *
003300*             Y TODOS LOS ANIOS DEL PERIODO CONFIRMADOS EN 4     *
003400*             POSICIONES                                         *
003500*  2003-03-14 RGV BPM-29410 SE CORRIGE EL TOPE DE PORCENTAJE DE  *
003600*             PRODUCTO CONTRATADO A 100% EN INGRESO RENOVABLE    *
003650*  2005-05-10 JRM BPM-30071 PORTAFOLIO-VALIDO (88) ESTABA BAJO   *
003660*             WKS-NUM-ADVERTENCIAS; SE PASA A WKS-NUM-ERRORES   *
003670*             PARA QUE SOLO ERRORES IMPIDAN EL CALCULO (R18)    *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    RNINGR01.
004000 AUTHOR.        JOSE R. MONZON.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANCIAMIENTO.
004200 DATE-WRITTEN.  17/09/1993.
004300 DATE-COMPILED.
004400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT AMSTIN    ASSIGN TO AMSTIN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-AMSTIN.
005500     SELECT CONTIN    ASSIGN TO CONTIN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-CONTIN.
005800     SELECT COSTIN    ASSIGN TO COSTIN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-COSTIN.
006100     SELECT MPRCIN    ASSIGN TO MPRCIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-MPRCIN.
006400     SELECT YSPRIN    ASSIGN TO YSPRIN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-YSPRIN.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  AMSTIN.
007000     COPY RNAMST.
007100 FD  CONTIN.
007200     COPY RNCONT.
007300 FD  COSTIN.
007400     COPY RNCOST.
007500 FD  MPRCIN.
007600     COPY RNMPRC.
007700 FD  YSPRIN.
007800     COPY RNYSPR.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*              TABLAS DE TRABAJO COMPARTIDAS                     *
008200******************************************************************
008300     COPY RNASTB.
008400******************************************************************
008500*              VARIABLES DE FILE STATUS                          *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     02 FS-AMSTIN                  PIC 9(02) VALUE ZEROES.
008900     02 FS-CONTIN                  PIC 9(02) VALUE ZEROES.
009000     02 FS-COSTIN                  PIC 9(02) VALUE ZEROES.
009100     02 FS-MPRCIN                  PIC 9(02) VALUE ZEROES.
009200     02 FS-YSPRIN                  PIC 9(02) VALUE ZEROES.
009210 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
009220     02 WKS-FS-TODOS               PIC X(10).
009300 01  WKS-FLAGS.
009400     02 WKS-FIN-AMSTIN             PIC 9(01) VALUE ZEROES.
009500        88 FIN-AMSTIN                          VALUE 1.
009600     02 WKS-FIN-CONTIN             PIC 9(01) VALUE ZEROES.
009700        88 FIN-CONTIN                          VALUE 1.
009800     02 WKS-FIN-COSTIN             PIC 9(01) VALUE ZEROES.
009900        88 FIN-COSTIN                          VALUE 1.
010000     02 WKS-FIN-MPRCIN             PIC 9(01) VALUE ZEROES.
010100        88 FIN-MPRCIN                          VALUE 1.
010200     02 WKS-FIN-YSPRIN             PIC 9(01) VALUE ZEROES.
010300        88 FIN-YSPRIN                          VALUE 1.
010310 01  WKS-FLAGS-R REDEFINES WKS-FLAGS.
010320     02 WKS-FLAGS-TODOS            PIC X(05).
010400******************************************************************
010500*              CONFIGURACION DE CALCULO LEIDA DE SYSIN           *
010600******************************************************************
010700 01  WKS-CFG-SYSIN.
010800     02 WKS-CFG-INTERVALO          PIC X(01).
010900        88 CFG-ANUAL                   VALUE 'A'.
011000        88 CFG-TRIMESTRAL              VALUE 'Q'.
011100        88 CFG-MENSUAL                 VALUE 'M'.
011200     02 WKS-CFG-ANIO-INICIO        PIC 9(04).
011300     02 WKS-CFG-ANIOS-ANALISIS     PIC 9(02).
011400     02 WKS-CFG-ESCENARIO          PIC X(06).
011500        88 CFG-ESC-BASE                VALUE 'BASE  '.
011600        88 CFG-ESC-WORST                VALUE 'WORST '.
011700        88 CFG-ESC-VOLUME               VALUE 'VOLUME'.
011800        88 CFG-ESC-PRICE                VALUE 'PRICE '.
011900     02 WKS-CFG-REGION             PIC X(03).
012000     02 WKS-CFG-FILTRO             PIC X(06).
012100        88 CFG-FIL-ENERGY               VALUE 'ENERGY'.
012200        88 CFG-FIL-GREEN                VALUE 'GREEN '.
012300        88 CFG-FIL-ALL                   VALUE 'ALL   '.
012400     02 WKS-CFG-ESCALA-SW          PIC X(01).
012500        88 CFG-CON-ESCALACION           VALUE 'Y'.
012600     02 WKS-CFG-ESCALA-TASA        PIC 9(02)V99.
012700     02 WKS-CFG-ESCALA-ANIO-REF    PIC 9(04).
012800     02 FILLER                      PIC X(20).
012900******************************************************************
013000*              CONTADORES DE VALIDACION ( R18 )                  *
013100******************************************************************
013200 01  WKS-VALIDACION.
013210*    2005-05-10 JRM BPM-30071 PORTAFOLIO-VALIDO ESTABA BAJO
013220*               ADVERTENCIAS; SOLO LOS ERRORES DEBEN IMPEDIR
013230*               EL CALCULO (R18), LAS ADVERTENCIAS NO
013300     02 WKS-NUM-ERRORES            PIC 9(04)          COMP.
013310        88 PORTAFOLIO-VALIDO           VALUE ZERO.
013400     02 WKS-NUM-ADVERTENCIAS       PIC 9(04)          COMP.
013510     02 FILLER                      PIC X(04).
013600******************************************************************
013700*              LISTA DE PERIODOS DEL ANALISIS ( R12 )            *
013800******************************************************************
013900 01  WKS-PERIODOS-TBL.
014000     02 WKS-NUM-PERIODOS           PIC 9(04)          COMP.
014100     02 TBL-PERIODO OCCURS 1 TO 200 TIMES
014200           DEPENDING ON WKS-NUM-PERIODOS
014300           INDEXED BY IX-PERIODO.
014400        04 PER-YEAR                PIC 9(04).
014500        04 PER-QUARTER             PIC 9(01).
014600        04 PER-MONTH               PIC 9(02).
014700        04 PER-ADJUSTMENT          PIC 9(01)V9(06).
014800        04 PER-REVENUE             PIC S9(9)V9(4).
014900        04 PER-CONTR-GREEN          PIC S9(9)V9(4).
015000        04 PER-CONTR-ENERGY         PIC S9(9)V9(4).
015100        04 PER-MERCH-GREEN          PIC S9(9)V9(4).
015200        04 PER-MERCH-ENERGY         PIC S9(9)V9(4).
015210        04 FILLER                 PIC X(02).
015300******************************************************************
015400*              CAMPOS DE TRABAJO DEL MOTOR DE INGRESO            *
015500******************************************************************
015600 01  WKS-MOTOR.
015700     02 WKS-AST-ANIO-INICIO        PIC 9(04)          COMP.
015800     02 WKS-PER-ANIOS-TRANSC       PIC S9(03)         COMP.
015900     02 WKS-FACTOR-DEGRAD          PIC 9(01)V9(06).
016000     02 WKS-IDX-FACTOR             PIC 9(03)V9(06).
016100     02 WKS-FACTOR-CAPACIDAD       PIC 9(01)V9(04).
016200     02 WKS-NUM-CF-SET             PIC 9(01)          COMP.
016300     02 WKS-SUMA-CF-SET            PIC 9(03)V9(04).
016400     02 WKS-GENERACION             PIC S9(09)V9(02).
016500     02 WKS-PRODUCTO-GREEN-PCT     PIC S9(03)V99.
016600     02 WKS-PRODUCTO-ENERGY-PCT    PIC S9(03)V99.
016700     02 WKS-BUYERS-FRAC            PIC S9(01)V9(04).
016800     02 WKS-PRECIO-PRODUCTO        PIC S9(07)V9(04).
016900     02 WKS-SUMA-PRECIOS           PIC S9(07)V9(04).
017000     02 WKS-ESCALA-FACTOR          PIC 9(03)V9(06).
017100     02 WKS-THROUGHPUT-ANUAL       PIC S9(09)V9(02).
017200     02 WKS-THROUGHPUT-PER         PIC S9(09)V9(02).
017300     02 WKS-DURACION-ALMACEN       PIC 9(03)V99.
017400     02 WKS-SPREAD-MERCANTE        PIC S9(05)V9(04).
017500     02 WKS-MERCH-PCT              PIC S9(03)V99.
017600     02 WKS-REV-TOTAL-TEMP         PIC S9(09)V9(04).
017700     02 WKS-CON-START-ANIO        PIC 9(04)          COMP.
017800     02 WKS-CON-END-ANIO          PIC 9(04)          COMP.
017810     02 FILLER                      PIC X(06).
017900******************************************************************
018000*              ACUMULADORES DE TOTALES DE PORTAFOLIO ( R17 )     *
018100******************************************************************
018200 01  WKS-RESUMEN.
018300     02 WKS-TOTAL-CAPACIDAD        PIC S9(09)V99.
018400     02 WKS-TOTAL-INGRESO          PIC S9(11)V9(4).
018500     02 WKS-TOTAL-CONTRATADO       PIC S9(11)V9(4).
018600     02 WKS-TOTAL-MERCANTE         PIC S9(11)V9(4).
018700     02 WKS-INGRESO-PROMEDIO-ANUAL PIC S9(11)V9(4).
018800     02 WKS-PCT-CONTRATADO         PIC S9(03)V99.
018900     02 WKS-PCT-MERCANTE           PIC S9(03)V99.
018910     02 FILLER                      PIC X(04).
019000******************************************************************
019100*              FECHA ACTUAL DEL PERIODO EN PROCESO               *
019200******************************************************************
019300 01  WKS-FECHA-PERIODO             PIC 9(08) VALUE ZEROES.
019400 01  WKS-FECHA-PERIODO-R REDEFINES WKS-FECHA-PERIODO.
019500     02 WKS-FP-ANIO                PIC 9(04).
019600     02 WKS-FP-MES                 PIC 9(02).
019700     02 WKS-FP-DIA                 PIC 9(02).
019800 01  WKS-CONTADORES.
019900     02 WKS-REGISTROS-AMST         PIC 9(07)         COMP.
020000     02 WKS-REGISTROS-CONT         PIC 9(07)         COMP.
020100     02 WKS-REGISTROS-COST         PIC 9(07)         COMP.
020200     02 WKS-REGISTROS-MPRC         PIC 9(07)         COMP.
020300     02 WKS-REGISTROS-YSPR         PIC 9(07)         COMP.
020310     02 FILLER                      PIC X(04).
020400******************************************************************
020500*              INDICES Y CONTADORES DE TRABAJO                   *
020600******************************************************************
020700 01  WKS-INDICES.
020800     02 WKS-I                      PIC 9(03)         COMP.
020900     02 WKS-J                      PIC 9(03)         COMP.
020910     02 FILLER                      PIC X(04).
021000******************************************************************
021100 PROCEDURE DIVISION.
021200******************************************************************
021300*               S E C C I O N    P R I N C I P A L
021400******************************************************************
021500 000-MAIN SECTION.
021600     PERFORM 100-LEE-CONFIGURACION
021700     PERFORM 200-CARGA-DATOS
021800     PERFORM 150-VALIDACION
021900     IF PORTAFOLIO-VALIDO
022000        PERFORM 300-PERIODOS
022100        PERFORM 400-INGRESO-ACTIVOS
022200        PERFORM 700-METRICAS-RESUMEN
022300        PERFORM 600-IMPRIME-RESUMEN
022400     ELSE
022500        DISPLAY '>>> PORTAFOLIO INVALIDO, NO SE CALCULA <<<'
022600                UPON CONSOLE
022700     END-IF
022800     STOP RUN.
022900 000-MAIN-E. EXIT.
023000
023100******************************************************************
023200*     L E C T U R A   D E   C O N F I G U R A C I O N            *
023300******************************************************************
023400 100-LEE-CONFIGURACION SECTION.
023500     ACCEPT WKS-CFG-SYSIN FROM SYSIN.
023600 100-LEE-CONFIGURACION-E. EXIT.
023700
023800******************************************************************
023900*     C A R G A   D E   M A E S T R O S   ( U 1 )                *
024000******************************************************************
024100 200-CARGA-DATOS SECTION.
024200     OPEN INPUT AMSTIN CONTIN COSTIN MPRCIN YSPRIN
024300     IF FS-AMSTIN NOT = 0 OR FS-CONTIN NOT = 0 OR
024400        FS-COSTIN NOT = 0 OR FS-MPRCIN NOT = 0 OR
024500        FS-YSPRIN NOT = 0
024600        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE RNINGR01 <<<'
024700                UPON CONSOLE
024800        MOVE 91 TO RETURN-CODE
024900        STOP RUN
025000     END-IF
025100     PERFORM 210-CARGA-ACTIVOS  UNTIL FIN-AMSTIN
025200     PERFORM 220-CARGA-CONTRATOS UNTIL FIN-CONTIN
025300     PERFORM 230-CARGA-COSTOS   UNTIL FIN-COSTIN
025400     PERFORM 240-CARGA-PRECIOS  UNTIL FIN-MPRCIN
025500     PERFORM 245-CARGA-SPREADS  UNTIL FIN-YSPRIN
025600     CLOSE AMSTIN CONTIN COSTIN MPRCIN YSPRIN.
025700 200-CARGA-DATOS-E. EXIT.
025800
025900 210-CARGA-ACTIVOS SECTION.
026000     READ AMSTIN
026100          AT END MOVE 1 TO WKS-FIN-AMSTIN
026200     END-READ
026300     IF NOT FIN-AMSTIN
026400        ADD 1 TO WKS-REGISTROS-AMST
026500        ADD 1 TO WKS-NUM-ACTIVOS
026600        SET IX-ACTIVO TO WKS-NUM-ACTIVOS
026700        MOVE AST-ID               TO TBL-AST-ID (IX-ACTIVO)
026800        MOVE AST-NAME             TO TBL-AST-NAME (IX-ACTIVO)
026900        MOVE AST-TYPE             TO TBL-AST-TYPE (IX-ACTIVO)
027000        MOVE AST-STATE            TO TBL-AST-STATE (IX-ACTIVO)
027100        MOVE AST-CAPACITY         TO TBL-AST-CAPACITY (IX-ACTIVO)
027200        MOVE AST-VOLUME           TO TBL-AST-VOLUME (IX-ACTIVO)
027300        MOVE AST-CONS-START  TO TBL-AST-CONS-START (IX-ACTIVO)
027400        MOVE AST-OPS-START   TO TBL-AST-OPS-START (IX-ACTIVO)
027500        MOVE AST-LIFE-YEARS  TO TBL-AST-LIFE-YEARS (IX-ACTIVO)
027600        MOVE AST-VOL-LOSS-PCT TO TBL-AST-VOL-LOSS-PCT (IX-ACTIVO)
027700        MOVE AST-DEGRADATION-PCT TO
027800                             TBL-AST-DEGRAD-PCT (IX-ACTIVO)
027900        MOVE AST-CF-Q1            TO TBL-AST-CF-Q1 (IX-ACTIVO)
028000        MOVE AST-CF-Q2            TO TBL-AST-CF-Q2 (IX-ACTIVO)
028100        MOVE AST-CF-Q3            TO TBL-AST-CF-Q3 (IX-ACTIVO)
028200        MOVE AST-CF-Q4            TO TBL-AST-CF-Q4 (IX-ACTIVO)
028300        MOVE ZERO                 TO TBL-NUM-CONTRATOS (IX-ACTIVO)
028400     END-IF.
028500 210-CARGA-ACTIVOS-E. EXIT.
028600
028700 220-CARGA-CONTRATOS SECTION.
028800     READ CONTIN
028900          AT END MOVE 1 TO WKS-FIN-CONTIN
029000     END-READ
029100     IF NOT FIN-CONTIN
029200        ADD 1 TO WKS-REGISTROS-CONT
029300        PERFORM 221-LOCALIZA-ACTIVO
029400        IF IX-ACTIVO > 0
029500           ADD 1 TO TBL-NUM-CONTRATOS (IX-ACTIVO)
029600           SET IX-CONTRATO TO TBL-NUM-CONTRATOS (IX-ACTIVO)
029700           MOVE CON-TYPE           TO TBL-CON-TYPE (IX-ACTIVO,
029800                                                     IX-CONTRATO)
029900           MOVE CON-START          TO TBL-CON-START (IX-ACTIVO,
030000                                                      IX-CONTRATO)
030100           MOVE CON-END            TO TBL-CON-END (IX-ACTIVO,
030200                                                    IX-CONTRATO)
030300           MOVE CON-BUYERS-PCT TO
030400                             TBL-CON-BUYERS-PCT (IX-ACTIVO,
030500                                                  IX-CONTRATO)
030600           MOVE CON-STRIKE-PRICE   TO TBL-CON-STRIKE-PRICE
030700                                                    (IX-ACTIVO,
030800                                                     IX-CONTRATO)
030900           MOVE CON-GREEN-PRICE    TO TBL-CON-GREEN-PRICE
031000                                                    (IX-ACTIVO,
031100                                                     IX-CONTRATO)
031200           MOVE CON-ENERGY-PRICE   TO TBL-CON-ENERGY-PRICE
031300                                                    (IX-ACTIVO,
031400                                                     IX-CONTRATO)
031500           MOVE CON-INDEXATION-PCT TO TBL-CON-INDEX-PCT
031600                                                    (IX-ACTIVO,
031700                                                     IX-CONTRATO)
031800           MOVE CON-HAS-FLOOR TO
031900                             TBL-CON-HAS-FLOOR (IX-ACTIVO,
032000                                                 IX-CONTRATO)
032100           MOVE CON-FLOOR-VALUE    TO TBL-CON-FLOOR-VALUE
032200                                                    (IX-ACTIVO,
032300                                                     IX-CONTRATO)
032400        END-IF
032500     END-IF.
032600 220-CARGA-CONTRATOS-E. EXIT.
032700
032800 221-LOCALIZA-ACTIVO SECTION.
032900     SET IX-ACTIVO TO 0
033000     PERFORM 222-BUSCA-ACTIVO-PASO
033100             VARYING WKS-I FROM 1 BY 1
033200             UNTIL WKS-I > WKS-NUM-ACTIVOS.
033300 221-LOCALIZA-ACTIVO-E. EXIT.
033400
033500 222-BUSCA-ACTIVO-PASO SECTION.
033600     SET IX-ACTIVO TO WKS-I
033700     IF TBL-AST-ID (IX-ACTIVO) = CON-ASSET-ID
033800        MOVE WKS-NUM-ACTIVOS TO WKS-I
033900     ELSE
034000        SET IX-ACTIVO TO 0
034100     END-IF.
034200 222-BUSCA-ACTIVO-PASO-E. EXIT.
034300
034400 230-CARGA-COSTOS SECTION.
034500     READ COSTIN
034600          AT END MOVE 1 TO WKS-FIN-COSTIN
034700     END-READ
034800     IF NOT FIN-COSTIN
034900        ADD 1 TO WKS-REGISTROS-COST
035000        ADD 1 TO WKS-NUM-COSTOS
035100        SET IX-COSTO TO WKS-NUM-COSTOS
035200        MOVE CST-ASSET-NAME      TO TBL-CST-ASSET-NAME (IX-COSTO)
035300        MOVE CST-CAPEX           TO TBL-CST-CAPEX (IX-COSTO)
035400        MOVE CST-OPEX-ANNUAL     TO TBL-CST-OPEX-ANNUAL (IX-COSTO)
035500        MOVE CST-OPEX-ESCALATION TO TBL-CST-OPEX-ESCAL (IX-COSTO)
035600        MOVE CST-MAX-GEARING     TO TBL-CST-MAX-GEARING (IX-COSTO)
035700        MOVE CST-TENOR-YEARS     TO TBL-CST-TENOR-YEARS (IX-COSTO)
035800        MOVE CST-INTEREST-RATE TO
035900                             TBL-CST-INTEREST-RATE (IX-COSTO)
036000        MOVE CST-DSCR-CONTRACT TO
036100                             TBL-CST-DSCR-CONTRACT (IX-COSTO)
036200        MOVE CST-DSCR-MERCHANT TO
036300                             TBL-CST-DSCR-MERCHANT (IX-COSTO)
036400        MOVE CST-DEBT-STRUCTURE TO
036500                             TBL-CST-DEBT-STRUCTURE (IX-COSTO)
036600        MOVE CST-TERMINAL-VALUE TO
036700                             TBL-CST-TERMINAL-VALUE (IX-COSTO)
036800     END-IF.
036900 230-CARGA-COSTOS-E. EXIT.
037000
037100 240-CARGA-PRECIOS SECTION.
037200     READ MPRCIN
037300          AT END MOVE 1 TO WKS-FIN-MPRCIN
037400     END-READ
037500     IF NOT FIN-MPRCIN
037600        ADD 1 TO WKS-REGISTROS-MPRC
037700        ADD 1 TO WKS-NUM-PRECIOS
037800        SET IX-PRECIO TO WKS-NUM-PRECIOS
037900        MOVE MPR-PROFILE TO TBL-MPR-PROFILE (IX-PRECIO)
038000        MOVE MPR-TYPE    TO TBL-MPR-TYPE (IX-PRECIO)
038100        MOVE MPR-REGION  TO TBL-MPR-REGION (IX-PRECIO)
038200        MOVE MPR-YEAR    TO TBL-MPR-YEAR (IX-PRECIO)
038300        MOVE MPR-MONTH   TO TBL-MPR-MONTH (IX-PRECIO)
038400        MOVE MPR-PRICE   TO TBL-MPR-PRICE (IX-PRECIO)
038500     END-IF.
038600 240-CARGA-PRECIOS-E. EXIT.
038700
038800 245-CARGA-SPREADS SECTION.
038900     READ YSPRIN
039000          AT END MOVE 1 TO WKS-FIN-YSPRIN
039100     END-READ
039200     IF NOT FIN-YSPRIN
039300        ADD 1 TO WKS-REGISTROS-YSPR
039400        ADD 1 TO WKS-NUM-SPREADS
039500        SET IX-SPREAD TO WKS-NUM-SPREADS
039600        MOVE YSP-REGION   TO TBL-YSP-REGION (IX-SPREAD)
039700        MOVE YSP-YEAR     TO TBL-YSP-YEAR (IX-SPREAD)
039800        MOVE YSP-DURATION TO TBL-YSP-DURATION (IX-SPREAD)
039900        MOVE YSP-SPREAD   TO TBL-YSP-SPREAD (IX-SPREAD)
040000     END-IF.
040100 245-CARGA-SPREADS-E. EXIT.
040200
040300******************************************************************
040400*     V A L I D A C I O N   D E L   P O R T A F O L I O  ( R18 ) *
040500******************************************************************
040600 150-VALIDACION SECTION.
040700     MOVE ZERO TO WKS-NUM-ERRORES WKS-NUM-ADVERTENCIAS
040800     IF WKS-NUM-ACTIVOS = 0
040900        ADD 1 TO WKS-NUM-ERRORES
041000        DISPLAY 'ERROR: EL PORTAFOLIO NO TIENE ACTIVOS'
041100                UPON CONSOLE
041200     ELSE
041300        PERFORM 155-VALIDA-ACTIVO
041400                VARYING IX-ACTIVO FROM 1 BY 1
041500                UNTIL IX-ACTIVO > WKS-NUM-ACTIVOS
041600     END-IF
041700     DISPLAY 'VALIDACION: ' WKS-NUM-ERRORES ' ERRORES, '
041800             WKS-NUM-ADVERTENCIAS ' ADVERTENCIAS' UPON CONSOLE.
041900 150-VALIDACION-E. EXIT.
042000
042100 155-VALIDA-ACTIVO SECTION.
042200     IF TBL-AST-NAME (IX-ACTIVO) = SPACES
042300        ADD 1 TO WKS-NUM-ERRORES
042400     END-IF
042500     IF TBL-AST-TYPE (IX-ACTIVO) = SPACES
042600        ADD 1 TO WKS-NUM-ERRORES
042700     END-IF
042800     IF TBL-AST-CAPACITY (IX-ACTIVO) = 0
042900        ADD 1 TO WKS-NUM-ERRORES
043000     END-IF
043100     IF TBL-AST-CONS-START (IX-ACTIVO) = 0
043200        ADD 1 TO WKS-NUM-ERRORES
043300     END-IF
043400     IF TBL-AST-TYPE (IX-ACTIVO) = 'STORAGE ' AND
043500        TBL-AST-VOLUME (IX-ACTIVO) = 0
043600        ADD 1 TO WKS-NUM-ADVERTENCIAS
043700     END-IF
043800     IF TBL-AST-TYPE (IX-ACTIVO) NOT = 'STORAGE ' AND
043900        TBL-AST-CF-Q1 (IX-ACTIVO) = 0 AND
044000        TBL-AST-CF-Q2 (IX-ACTIVO) = 0 AND
044100        TBL-AST-CF-Q3 (IX-ACTIVO) = 0 AND
044200        TBL-AST-CF-Q4 (IX-ACTIVO) = 0
044300        ADD 1 TO WKS-NUM-ADVERTENCIAS
044400     END-IF
044500     PERFORM 156-VALIDA-CONTRATOS.
044600 155-VALIDA-ACTIVO-E. EXIT.
044700
044800 156-VALIDA-CONTRATOS SECTION.
044900     IF TBL-NUM-CONTRATOS (IX-ACTIVO) > 0
045000        PERFORM 157-VALIDA-CONTRATO-PASO
045100                VARYING IX-CONTRATO FROM 1 BY 1
045200                UNTIL IX-CONTRATO > TBL-NUM-CONTRATOS (IX-ACTIVO)
045300     END-IF.
045400 156-VALIDA-CONTRATOS-E. EXIT.
045500
045600 157-VALIDA-CONTRATO-PASO SECTION.
045700     IF TBL-CON-START (IX-ACTIVO, IX-CONTRATO) = 0 OR
045800        TBL-CON-END (IX-ACTIVO, IX-CONTRATO) = 0
045900        ADD 1 TO WKS-NUM-ADVERTENCIAS
046000     END-IF
046100     IF TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) = 0 AND
046200        TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO) = 0 AND
046300        TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO) = 0
046400        ADD 1 TO WKS-NUM-ADVERTENCIAS
046500     END-IF.
046600 157-VALIDA-CONTRATO-PASO-E. EXIT.
046700
046800******************************************************************
046900*     L I S T A   D E   P E R I O D O S   ( R12 )                *
047000******************************************************************
047100 300-PERIODOS SECTION.
047200     MOVE ZERO TO WKS-NUM-PERIODOS
047300     IF CFG-ANUAL
047400        PERFORM 305-GENERA-PERIODOS-ANUAL
047500                VARYING WKS-I FROM 1 BY 1
047600                UNTIL WKS-I > WKS-CFG-ANIOS-ANALISIS
047700     END-IF
047800     IF CFG-TRIMESTRAL
047900        PERFORM 310-GENERA-PERIODOS-TRIM
048000                VARYING WKS-I FROM 1 BY 1
048100                UNTIL WKS-I > WKS-CFG-ANIOS-ANALISIS
048200     END-IF
048300     IF CFG-MENSUAL
048400        PERFORM 315-GENERA-PERIODOS-MES
048500                VARYING WKS-I FROM 1 BY 1
048600                UNTIL WKS-I > WKS-CFG-ANIOS-ANALISIS
048700     END-IF.
048800 300-PERIODOS-E. EXIT.
048900
049000 305-GENERA-PERIODOS-ANUAL SECTION.
049100     ADD 1 TO WKS-NUM-PERIODOS
049200     SET IX-PERIODO TO WKS-NUM-PERIODOS
049300     COMPUTE PER-YEAR (IX-PERIODO) =
049400             WKS-CFG-ANIO-INICIO + WKS-I - 1
049500     MOVE ZERO  TO PER-QUARTER (IX-PERIODO)
049600     MOVE ZERO  TO PER-MONTH (IX-PERIODO)
049700     MOVE 1.000000 TO PER-ADJUSTMENT (IX-PERIODO).
049800 305-GENERA-PERIODOS-ANUAL-E. EXIT.
049900
050000 310-GENERA-PERIODOS-TRIM SECTION.
050100     PERFORM 311-GENERA-TRIM-PASO
050200             VARYING WKS-J FROM 1 BY 1
050300             UNTIL WKS-J > 4.
050400 310-GENERA-PERIODOS-TRIM-E. EXIT.
050500
050600 311-GENERA-TRIM-PASO SECTION.
050700     ADD 1 TO WKS-NUM-PERIODOS
050800     SET IX-PERIODO TO WKS-NUM-PERIODOS
050900     COMPUTE PER-YEAR (IX-PERIODO) =
051000             WKS-CFG-ANIO-INICIO + WKS-I - 1
051100     MOVE WKS-J TO PER-QUARTER (IX-PERIODO)
051200     MOVE ZERO  TO PER-MONTH (IX-PERIODO)
051300     MOVE 0.250000 TO PER-ADJUSTMENT (IX-PERIODO).
051400 311-GENERA-TRIM-PASO-E. EXIT.
051500
051600 315-GENERA-PERIODOS-MES SECTION.
051700     PERFORM 316-GENERA-MES-PASO
051800             VARYING WKS-J FROM 1 BY 1
051900             UNTIL WKS-J > 12.
052000 315-GENERA-PERIODOS-MES-E. EXIT.
052100
052200 316-GENERA-MES-PASO SECTION.
052300     ADD 1 TO WKS-NUM-PERIODOS
052400     SET IX-PERIODO TO WKS-NUM-PERIODOS
052500     COMPUTE PER-YEAR (IX-PERIODO) =
052600             WKS-CFG-ANIO-INICIO + WKS-I - 1
052700     COMPUTE PER-QUARTER (IX-PERIODO) = ((WKS-J - 1) / 3) + 1
052800     MOVE WKS-J TO PER-MONTH (IX-PERIODO)
052900     MOVE 0.083333 TO PER-ADJUSTMENT (IX-PERIODO).
053000 316-GENERA-MES-PASO-E. EXIT.
053100
053200******************************************************************
053300*     I N G R E S O   P O R   A C T I V O   ( U 9 )              *
053400******************************************************************
053500 400-INGRESO-ACTIVOS SECTION.
053600     PERFORM 405-LIMPIA-PERIODOS
053700             VARYING IX-PERIODO FROM 1 BY 1
053800             UNTIL IX-PERIODO > WKS-NUM-PERIODOS
053900     PERFORM 410-INGRESO-ACTIVO-PASO
054000             VARYING IX-ACTIVO FROM 1 BY 1
054100             UNTIL IX-ACTIVO > WKS-NUM-ACTIVOS.
054200 400-INGRESO-ACTIVOS-E. EXIT.
054300
054400 405-LIMPIA-PERIODOS SECTION.
054500     MOVE ZERO TO PER-REVENUE (IX-PERIODO)
054600                  PER-CONTR-GREEN (IX-PERIODO)
054700                  PER-CONTR-ENERGY (IX-PERIODO)
054800                  PER-MERCH-GREEN (IX-PERIODO)
054900                  PER-MERCH-ENERGY (IX-PERIODO).
055000 405-LIMPIA-PERIODOS-E. EXIT.
055100
055200 410-INGRESO-ACTIVO-PASO SECTION.
055300     IF WKS-CFG-REGION NOT = SPACES AND
055400        TBL-AST-STATE (IX-ACTIVO) NOT = WKS-CFG-REGION
055500        CONTINUE
055600     ELSE
055700        MOVE TBL-AST-CONS-START (IX-ACTIVO) TO WKS-FECHA-PERIODO
055800        MOVE WKS-FP-ANIO TO WKS-AST-ANIO-INICIO
055900        PERFORM 420-INGRESO-PERIODO-PASO
056000                VARYING IX-PERIODO FROM 1 BY 1
056100                UNTIL IX-PERIODO > WKS-NUM-PERIODOS
056200     END-IF.
056300 410-INGRESO-ACTIVO-PASO-E. EXIT.
056400
056500 420-INGRESO-PERIODO-PASO SECTION.
056600     COMPUTE WKS-PER-ANIOS-TRANSC =
056700             PER-YEAR (IX-PERIODO) - WKS-AST-ANIO-INICIO
056800     IF WKS-PER-ANIOS-TRANSC < 0
056900        CONTINUE
057000     ELSE
057100        PERFORM 425-FACTOR-DEGRADACION
057200        IF TBL-AST-TYPE (IX-ACTIVO) = 'STORAGE '
057300           PERFORM 500-INGRESO-ALMACEN-PER
057400        ELSE
057500           PERFORM 460-INGRESO-RENOVABLE-PER
057600        END-IF
057700        PERFORM 470-ESTRES-ESCENARIO
057800        PERFORM 480-FILTRO-INGRESO
057900        ADD WKS-REV-TOTAL-TEMP TO PER-REVENUE (IX-PERIODO)
058000     END-IF.
058100 420-INGRESO-PERIODO-PASO-E. EXIT.
058200
058300******************************************************************
058400*     D E G R A D A C I O N   D E L   P E R I O D O   ( R12 )    *
058500******************************************************************
058600 425-FACTOR-DEGRADACION SECTION.
058700     IF WKS-PER-ANIOS-TRANSC = 0
058800        MOVE 1.000000 TO WKS-FACTOR-DEGRAD
058900     ELSE
059000        MOVE 1.000000 TO WKS-FACTOR-DEGRAD
059100        PERFORM 426-DEGRADA-UN-ANIO
059200                VARYING WKS-J FROM 1 BY 1
059300                UNTIL WKS-J > WKS-PER-ANIOS-TRANSC
059400     END-IF.
059500 425-FACTOR-DEGRADACION-E. EXIT.
059600
059700 426-DEGRADA-UN-ANIO SECTION.
059800     COMPUTE WKS-FACTOR-DEGRAD ROUNDED =
059900             WKS-FACTOR-DEGRAD *
060000             (1 - (TBL-AST-DEGRAD-PCT (IX-ACTIVO) / 100)).
060100 426-DEGRADA-UN-ANIO-E. EXIT.
060200
060300******************************************************************
060400*     I N G R E S O   R E N O V A B L E   ( R13 )                *
060500******************************************************************
060600 460-INGRESO-RENOVABLE-PER SECTION.
060700     PERFORM 461-FACTOR-CAPACIDAD-PER
060800     COMPUTE WKS-GENERACION ROUNDED =
060900             TBL-AST-CAPACITY (IX-ACTIVO) * 8760 *
061000             WKS-FACTOR-CAPACIDAD *
061100             PER-ADJUSTMENT (IX-PERIODO) *
061200             WKS-FACTOR-DEGRAD *
061300             (TBL-AST-VOL-LOSS-PCT (IX-ACTIVO) / 100)
061400     MOVE ZERO TO WKS-SUMA-PRECIOS WKS-REV-TOTAL-TEMP
061500     MOVE ZERO TO WKS-PRODUCTO-GREEN-PCT WKS-PRODUCTO-ENERGY-PCT
061600     IF TBL-NUM-CONTRATOS (IX-ACTIVO) > 0
061700        PERFORM 462-CONTRATO-RENOV-PASO
061800                VARYING IX-CONTRATO FROM 1 BY 1
061900                UNTIL IX-CONTRATO > TBL-NUM-CONTRATOS (IX-ACTIVO)
062000     END-IF
062100     PERFORM 465-MERCANTE-RENOVABLE.
062200 460-INGRESO-RENOVABLE-PER-E. EXIT.
062300
062400 461-FACTOR-CAPACIDAD-PER SECTION.
062500     MOVE ZERO TO WKS-NUM-CF-SET WKS-SUMA-CF-SET
062600     EVALUATE PER-QUARTER (IX-PERIODO)
062700        WHEN 1
062800           IF TBL-AST-CF-Q1 (IX-ACTIVO) NOT = 0
062900              COMPUTE WKS-FACTOR-CAPACIDAD =
063000                      TBL-AST-CF-Q1 (IX-ACTIVO) / 100
063100           END-IF
063200        WHEN 2
063300           IF TBL-AST-CF-Q2 (IX-ACTIVO) NOT = 0
063400              COMPUTE WKS-FACTOR-CAPACIDAD =
063500                      TBL-AST-CF-Q2 (IX-ACTIVO) / 100
063600           END-IF
063700        WHEN 3
063800           IF TBL-AST-CF-Q3 (IX-ACTIVO) NOT = 0
063900              COMPUTE WKS-FACTOR-CAPACIDAD =
064000                      TBL-AST-CF-Q3 (IX-ACTIVO) / 100
064100           END-IF
064200        WHEN 4
064300           IF TBL-AST-CF-Q4 (IX-ACTIVO) NOT = 0
064400              COMPUTE WKS-FACTOR-CAPACIDAD =
064500                      TBL-AST-CF-Q4 (IX-ACTIVO) / 100
064600           END-IF
064700        WHEN OTHER
064800           CONTINUE
064900     END-EVALUATE
065000     IF WKS-FACTOR-CAPACIDAD = 0
065100        PERFORM 463-PROMEDIA-CF-SET
065200        IF WKS-NUM-CF-SET > 0
065300           COMPUTE WKS-FACTOR-CAPACIDAD ROUNDED =
065400                   (WKS-SUMA-CF-SET / WKS-NUM-CF-SET) / 100
065500        ELSE
065600           PERFORM 464-FACTOR-CAPACIDAD-DEFECTO
065700        END-IF
065800     END-IF.
065900 461-FACTOR-CAPACIDAD-PER-E. EXIT.
066000
066100 463-PROMEDIA-CF-SET SECTION.
066200     IF TBL-AST-CF-Q1 (IX-ACTIVO) NOT = 0
066300        ADD 1 TO WKS-NUM-CF-SET
066400        ADD TBL-AST-CF-Q1 (IX-ACTIVO) TO WKS-SUMA-CF-SET
066500     END-IF
066600     IF TBL-AST-CF-Q2 (IX-ACTIVO) NOT = 0
066700        ADD 1 TO WKS-NUM-CF-SET
066800        ADD TBL-AST-CF-Q2 (IX-ACTIVO) TO WKS-SUMA-CF-SET
066900     END-IF
067000     IF TBL-AST-CF-Q3 (IX-ACTIVO) NOT = 0
067100        ADD 1 TO WKS-NUM-CF-SET
067200        ADD TBL-AST-CF-Q3 (IX-ACTIVO) TO WKS-SUMA-CF-SET
067300     END-IF
067400     IF TBL-AST-CF-Q4 (IX-ACTIVO) NOT = 0
067500        ADD 1 TO WKS-NUM-CF-SET
067600        ADD TBL-AST-CF-Q4 (IX-ACTIVO) TO WKS-SUMA-CF-SET
067700     END-IF.
067800 463-PROMEDIA-CF-SET-E. EXIT.
067900
068000 464-FACTOR-CAPACIDAD-DEFECTO SECTION.
068100     EVALUATE TBL-AST-TYPE (IX-ACTIVO)
068200        WHEN 'SOLAR   '
068300           PERFORM 4641-DEFECTO-SOLAR
068400        WHEN 'WIND    '
068500           PERFORM 4642-DEFECTO-EOLICO
068600        WHEN OTHER
068700           MOVE 0.2500 TO WKS-FACTOR-CAPACIDAD
068800     END-EVALUATE.
068900 464-FACTOR-CAPACIDAD-DEFECTO-E. EXIT.
069000
069100 4641-DEFECTO-SOLAR SECTION.
069200     EVALUATE TBL-AST-STATE (IX-ACTIVO)
069300        WHEN 'NSW' MOVE 0.2800 TO WKS-FACTOR-CAPACIDAD
069400        WHEN 'VIC' MOVE 0.2500 TO WKS-FACTOR-CAPACIDAD
069500        WHEN 'QLD' MOVE 0.2900 TO WKS-FACTOR-CAPACIDAD
069600        WHEN 'SA ' MOVE 0.2700 TO WKS-FACTOR-CAPACIDAD
069700        WHEN 'WA ' MOVE 0.2600 TO WKS-FACTOR-CAPACIDAD
069800        WHEN 'TAS' MOVE 0.2300 TO WKS-FACTOR-CAPACIDAD
069900        WHEN OTHER MOVE 0.2500 TO WKS-FACTOR-CAPACIDAD
070000     END-EVALUATE.
070100 4641-DEFECTO-SOLAR-E. EXIT.
070200
070300 4642-DEFECTO-EOLICO SECTION.
070400     EVALUATE TBL-AST-STATE (IX-ACTIVO)
070500        WHEN 'NSW' MOVE 0.3500 TO WKS-FACTOR-CAPACIDAD
070600        WHEN 'VIC' MOVE 0.3800 TO WKS-FACTOR-CAPACIDAD
070700        WHEN 'QLD' MOVE 0.3200 TO WKS-FACTOR-CAPACIDAD
070800        WHEN 'SA ' MOVE 0.4000 TO WKS-FACTOR-CAPACIDAD
070900        WHEN 'WA ' MOVE 0.3700 TO WKS-FACTOR-CAPACIDAD
071000        WHEN 'TAS' MOVE 0.4200 TO WKS-FACTOR-CAPACIDAD
071100        WHEN OTHER MOVE 0.2500 TO WKS-FACTOR-CAPACIDAD
071200     END-EVALUATE.
071300 4642-DEFECTO-EOLICO-E. EXIT.
071400
071500 462-CONTRATO-RENOV-PASO SECTION.
071600     PERFORM 4624-EXTRAE-ANIOS-CONTRATO
071700     IF PER-YEAR (IX-PERIODO) < WKS-CON-START-ANIO OR
071800        PER-YEAR (IX-PERIODO) > WKS-CON-END-ANIO
071900        CONTINUE
072000     ELSE
072100        PERFORM 4625-INDEXACION-CONTRATO
072200        EVALUATE TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO)
072300           WHEN 'FIXED   '
072400              PERFORM 4626-CONTRATO-FIJO-PER
072500           WHEN 'BUNDLED '
072600              PERFORM 4627-CONTRATO-EMPAQ-PER
072700           WHEN OTHER
072800              PERFORM 4628-CONTRATO-UNI-PER
072900        END-EVALUATE
073000     END-IF.
073100 462-CONTRATO-RENOV-PASO-E. EXIT.
073200
073300 4624-EXTRAE-ANIOS-CONTRATO SECTION.
073400     COMPUTE WKS-CON-START-ANIO =
073500             TBL-CON-START (IX-ACTIVO, IX-CONTRATO) / 10000
073600     COMPUTE WKS-CON-END-ANIO =
073700             TBL-CON-END (IX-ACTIVO, IX-CONTRATO) / 10000.
073800 4624-EXTRAE-ANIOS-CONTRATO-E. EXIT.
073900
074000 4625-INDEXACION-CONTRATO SECTION.
074100     COMPUTE WKS-PER-ANIOS-TRANSC =
074200             PER-YEAR (IX-PERIODO) - WKS-CON-START-ANIO
074300     IF WKS-PER-ANIOS-TRANSC < 0
074400        MOVE ZERO TO WKS-PER-ANIOS-TRANSC
074500     END-IF
074600     MOVE 1.000000 TO WKS-IDX-FACTOR
074700     PERFORM 4629-INDEXA-UN-ANIO
074800             VARYING WKS-J FROM 1 BY 1
074900             UNTIL WKS-J > WKS-PER-ANIOS-TRANSC.
075000 4625-INDEXACION-CONTRATO-E. EXIT.
075100
075200 4629-INDEXA-UN-ANIO SECTION.
075300     COMPUTE WKS-IDX-FACTOR ROUNDED =
075400             WKS-IDX-FACTOR *
075500             (1 + (TBL-CON-INDEX-PCT (IX-ACTIVO, IX-CONTRATO)
075600                   / 100)).
075700 4629-INDEXA-UN-ANIO-E. EXIT.
075800
075900 4626-CONTRATO-FIJO-PER SECTION.
076000     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
076100             (TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) / 12)
076200             * WKS-IDX-FACTOR * WKS-FACTOR-DEGRAD
076300     ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-ENERGY (IX-PERIODO)
076400     ADD WKS-REV-TOTAL-TEMP TO WKS-SUMA-PRECIOS
076500     COMPUTE WKS-PRODUCTO-ENERGY-PCT =
076600             WKS-PRODUCTO-ENERGY-PCT +
076700             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
076800     PERFORM 4630-TOPA-PORCENTAJES.
076900 4626-CONTRATO-FIJO-PER-E. EXIT.
077000
077100 4627-CONTRATO-EMPAQ-PER SECTION.
077200     COMPUTE WKS-PRECIO-PRODUCTO ROUNDED =
077300             TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO) *
077400             WKS-IDX-FACTOR
077500     MOVE WKS-PRECIO-PRODUCTO TO WKS-SUMA-PRECIOS
077600     COMPUTE WKS-PRECIO-PRODUCTO ROUNDED =
077700             TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO) *
077800             WKS-IDX-FACTOR
077900     ADD WKS-PRECIO-PRODUCTO TO WKS-SUMA-PRECIOS
078000     IF TBL-CON-HAS-FLOOR (IX-ACTIVO, IX-CONTRATO) = 'Y' AND
078100        WKS-SUMA-PRECIOS <
078200        TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO)
078300        PERFORM 4631-RESCALA-PISO-EMPAQ
078400     END-IF
078500     COMPUTE WKS-BUYERS-FRAC =
078600             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO) / 100
078700     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
078800             WKS-GENERACION * WKS-BUYERS-FRAC *
078900             TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO)
079000             / 1000000
079100     ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-GREEN (IX-PERIODO)
079200     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
079300             WKS-GENERACION * WKS-BUYERS-FRAC *
079400             TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO)
079500             / 1000000
079600     ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-ENERGY (IX-PERIODO)
079700     COMPUTE WKS-PRODUCTO-GREEN-PCT =
079800             WKS-PRODUCTO-GREEN-PCT +
079900             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
080000     COMPUTE WKS-PRODUCTO-ENERGY-PCT =
080100             WKS-PRODUCTO-ENERGY-PCT +
080200             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
080300     PERFORM 4630-TOPA-PORCENTAJES.
080400 4627-CONTRATO-EMPAQ-PER-E. EXIT.
080500
080600 4631-RESCALA-PISO-EMPAQ SECTION.
080700     IF WKS-SUMA-PRECIOS = 0
080800        COMPUTE TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO) =
080900                TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO) / 2
081000        COMPUTE TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO) =
081100                TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO) / 2
081200     ELSE
081300        COMPUTE TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO)
081400                ROUNDED =
081500                TBL-CON-GREEN-PRICE (IX-ACTIVO, IX-CONTRATO) *
081600                TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO) /
081700                WKS-SUMA-PRECIOS
081800        COMPUTE TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO)
081900                ROUNDED =
082000                TBL-CON-ENERGY-PRICE (IX-ACTIVO, IX-CONTRATO) *
082100                TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO) /
082200                WKS-SUMA-PRECIOS
082300     END-IF.
082400 4631-RESCALA-PISO-EMPAQ-E. EXIT.
082500
082600 4628-CONTRATO-UNI-PER SECTION.
082700     COMPUTE WKS-PRECIO-PRODUCTO ROUNDED =
082800             TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
082900             WKS-IDX-FACTOR
083000     IF TBL-CON-HAS-FLOOR (IX-ACTIVO, IX-CONTRATO) = 'Y' AND
083100        WKS-PRECIO-PRODUCTO <
083200        TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO)
083300        MOVE TBL-CON-FLOOR-VALUE (IX-ACTIVO, IX-CONTRATO)
083400             TO WKS-PRECIO-PRODUCTO
083500     END-IF
083600     COMPUTE WKS-BUYERS-FRAC =
083700             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO) / 100
083800     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
083900             WKS-GENERACION * WKS-BUYERS-FRAC *
084000             WKS-PRECIO-PRODUCTO / 1000000
084100     IF TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO) = 'GREEN   '
084200        ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-GREEN (IX-PERIODO)
084300        COMPUTE WKS-PRODUCTO-GREEN-PCT =
084400                WKS-PRODUCTO-GREEN-PCT +
084500                TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
084600     ELSE
084700        ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-ENERGY (IX-PERIODO)
084800        COMPUTE WKS-PRODUCTO-ENERGY-PCT =
084900                WKS-PRODUCTO-ENERGY-PCT +
085000                TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO)
085100     END-IF
085200     PERFORM 4630-TOPA-PORCENTAJES.
085300 4628-CONTRATO-UNI-PER-E. EXIT.
085400
085500 4630-TOPA-PORCENTAJES SECTION.
085600     IF WKS-PRODUCTO-GREEN-PCT > 100
085700        MOVE 100 TO WKS-PRODUCTO-GREEN-PCT
085800     END-IF
085900     IF WKS-PRODUCTO-ENERGY-PCT > 100
086000        MOVE 100 TO WKS-PRODUCTO-ENERGY-PCT
086100     END-IF.
086200 4630-TOPA-PORCENTAJES-E. EXIT.
086300
086400******************************************************************
086500*     M E R C A N T E   R E N O V A B L E   ( R13 )              *
086600******************************************************************
086700 465-MERCANTE-RENOVABLE SECTION.
086800     PERFORM 466-ESCALA-MERCANTE-DEFECTO
086900     COMPUTE WKS-MERCH-PCT = 100 - WKS-PRODUCTO-GREEN-PCT
087000     IF WKS-MERCH-PCT < 0
087100        MOVE ZERO TO WKS-MERCH-PCT
087200     END-IF
087300     COMPUTE WKS-BUYERS-FRAC = WKS-MERCH-PCT / 100
087400     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
087500             WKS-GENERACION * WKS-BUYERS-FRAC * 35 *
087600             WKS-ESCALA-FACTOR / 1000000
087700     ADD WKS-REV-TOTAL-TEMP TO PER-MERCH-GREEN (IX-PERIODO)
087800     COMPUTE WKS-MERCH-PCT = 100 - WKS-PRODUCTO-ENERGY-PCT
087900     IF WKS-MERCH-PCT < 0
088000        MOVE ZERO TO WKS-MERCH-PCT
088100     END-IF
088200     COMPUTE WKS-BUYERS-FRAC = WKS-MERCH-PCT / 100
088300     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
088400             WKS-GENERACION * WKS-BUYERS-FRAC * 65 *
088500             WKS-ESCALA-FACTOR / 1000000
088600     ADD WKS-REV-TOTAL-TEMP TO PER-MERCH-ENERGY (IX-PERIODO).
088700 465-MERCANTE-RENOVABLE-E. EXIT.
088800
088900 466-ESCALA-MERCANTE-DEFECTO SECTION.
089000     MOVE 1.000000 TO WKS-ESCALA-FACTOR
089100     IF CFG-CON-ESCALACION
089200        IF PER-YEAR (IX-PERIODO) > WKS-CFG-ESCALA-ANIO-REF
089300           COMPUTE WKS-PER-ANIOS-TRANSC =
089400                   PER-YEAR (IX-PERIODO) - WKS-CFG-ESCALA-ANIO-REF
089500           PERFORM 467-ESCALA-UN-ANIO
089600                   VARYING WKS-J FROM 1 BY 1
089700                   UNTIL WKS-J > WKS-PER-ANIOS-TRANSC
089800        END-IF
089900     END-IF.
090000 466-ESCALA-MERCANTE-DEFECTO-E. EXIT.
090100
090200 467-ESCALA-UN-ANIO SECTION.
090300     COMPUTE WKS-ESCALA-FACTOR ROUNDED =
090400             WKS-ESCALA-FACTOR *
090500             (1 + (WKS-CFG-ESCALA-TASA / 100)).
090600 467-ESCALA-UN-ANIO-E. EXIT.
090700
090800******************************************************************
090900*     I N G R E S O   A L M A C E N A M I E N T O   ( R14 )      *
091000******************************************************************
091100 500-INGRESO-ALMACEN-PER SECTION.
091200     COMPUTE WKS-THROUGHPUT-ANUAL ROUNDED =
091300             TBL-AST-VOLUME (IX-ACTIVO) * 365 *
091400             WKS-FACTOR-DEGRAD *
091500             (TBL-AST-VOL-LOSS-PCT (IX-ACTIVO) / 100)
091600     COMPUTE WKS-THROUGHPUT-PER ROUNDED =
091700             WKS-THROUGHPUT-ANUAL * PER-ADJUSTMENT (IX-PERIODO)
091800     MOVE ZERO TO WKS-REV-TOTAL-TEMP WKS-PRODUCTO-ENERGY-PCT
091900     IF TBL-NUM-CONTRATOS (IX-ACTIVO) > 0
092000        PERFORM 510-CONTRATO-ALMACEN-PASO
092100                VARYING IX-CONTRATO FROM 1 BY 1
092200                UNTIL IX-CONTRATO > TBL-NUM-CONTRATOS (IX-ACTIVO)
092300     END-IF
092400     PERFORM 520-MERCANTE-ALMACEN-PER.
092500 500-INGRESO-ALMACEN-PER-E. EXIT.
092600
092700 510-CONTRATO-ALMACEN-PASO SECTION.
092800     PERFORM 4624-EXTRAE-ANIOS-CONTRATO
092900     IF PER-YEAR (IX-PERIODO) < WKS-CON-START-ANIO OR
093000        PER-YEAR (IX-PERIODO) > WKS-CON-END-ANIO
093100        CONTINUE
093200     ELSE
093300        PERFORM 4625-INDEXACION-CONTRATO
093400        EVALUATE TBL-CON-TYPE (IX-ACTIVO, IX-CONTRATO)
093500           WHEN 'CFD     '
093600              PERFORM 511-ALMACEN-CFD-PER
093700           WHEN 'TOLLING '
093800              PERFORM 512-ALMACEN-PEAJE-PER
093900           WHEN OTHER
094000              PERFORM 513-ALMACEN-FIJO-PER
094100        END-EVALUATE
094200     END-IF.
094300 510-CONTRATO-ALMACEN-PASO-E. EXIT.
094400
094500 511-ALMACEN-CFD-PER SECTION.
094600     COMPUTE WKS-BUYERS-FRAC =
094700             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO) / 100
094800     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
094900             WKS-THROUGHPUT-PER *
095000             (TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
095100              WKS-IDX-FACTOR) * WKS-BUYERS-FRAC / 1000000
095200     ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-ENERGY (IX-PERIODO)
095300     COMPUTE WKS-PRODUCTO-ENERGY-PCT =
095400             WKS-PRODUCTO-ENERGY-PCT +
095500             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO).
095600 511-ALMACEN-CFD-PER-E. EXIT.
095700
095800 512-ALMACEN-PEAJE-PER SECTION.
095900     COMPUTE WKS-BUYERS-FRAC =
096000             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO) / 100
096100     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
096200             TBL-AST-CAPACITY (IX-ACTIVO) * 8760 *
096300             PER-ADJUSTMENT (IX-PERIODO) *
096400             (TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
096500              WKS-IDX-FACTOR) * WKS-BUYERS-FRAC / 1000000
096600     ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-ENERGY (IX-PERIODO)
096700     COMPUTE WKS-PRODUCTO-ENERGY-PCT =
096800             WKS-PRODUCTO-ENERGY-PCT +
096900             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO).
097000 512-ALMACEN-PEAJE-PER-E. EXIT.
097100
097200 513-ALMACEN-FIJO-PER SECTION.
097300     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
097400             TBL-CON-STRIKE-PRICE (IX-ACTIVO, IX-CONTRATO) *
097500             WKS-IDX-FACTOR * PER-ADJUSTMENT (IX-PERIODO)
097600     ADD WKS-REV-TOTAL-TEMP TO PER-CONTR-ENERGY (IX-PERIODO)
097700     COMPUTE WKS-PRODUCTO-ENERGY-PCT =
097800             WKS-PRODUCTO-ENERGY-PCT +
097900             TBL-CON-BUYERS-PCT (IX-ACTIVO, IX-CONTRATO).
098000 513-ALMACEN-FIJO-PER-E. EXIT.
098100
098200******************************************************************
098300*     M E R C A N T E   A L M A C E N   ( R14 )                  *
098400******************************************************************
098500 520-MERCANTE-ALMACEN-PER SECTION.
098600     PERFORM 4630-TOPA-PORCENTAJES
098700     IF TBL-AST-CAPACITY (IX-ACTIVO) = 0
098800        MOVE 2.00 TO WKS-DURACION-ALMACEN
098900     ELSE
099000        COMPUTE WKS-DURACION-ALMACEN ROUNDED =
099100                TBL-AST-VOLUME (IX-ACTIVO) /
099200                TBL-AST-CAPACITY (IX-ACTIVO)
099300     END-IF
099400     PERFORM 521-SPREAD-DEFECTO-ALMACEN
099500     PERFORM 466-ESCALA-MERCANTE-DEFECTO
099600     COMPUTE WKS-MERCH-PCT = 100 - WKS-PRODUCTO-ENERGY-PCT
099700     IF WKS-MERCH-PCT < 0
099800        MOVE ZERO TO WKS-MERCH-PCT
099900     END-IF
100000     COMPUTE WKS-BUYERS-FRAC = WKS-MERCH-PCT / 100
100100     COMPUTE WKS-REV-TOTAL-TEMP ROUNDED =
100200             WKS-THROUGHPUT-PER * WKS-BUYERS-FRAC *
100300             WKS-SPREAD-MERCANTE * WKS-ESCALA-FACTOR / 1000000
100400     ADD WKS-REV-TOTAL-TEMP TO PER-MERCH-ENERGY (IX-PERIODO).
100500 520-MERCANTE-ALMACEN-PER-E. EXIT.
100600
100700 521-SPREAD-DEFECTO-ALMACEN SECTION.
100800     EVALUATE TRUE
100900        WHEN WKS-DURACION-ALMACEN <= 0.50
101000           MOVE 160.0000 TO WKS-SPREAD-MERCANTE
101100        WHEN WKS-DURACION-ALMACEN = 1.00
101200           MOVE 180.0000 TO WKS-SPREAD-MERCANTE
101300        WHEN WKS-DURACION-ALMACEN = 2.00
101400           MOVE 200.0000 TO WKS-SPREAD-MERCANTE
101500        WHEN WKS-DURACION-ALMACEN >= 4.00
101600           MOVE 220.0000 TO WKS-SPREAD-MERCANTE
101700        WHEN WKS-DURACION-ALMACEN > 0.50 AND
101800             WKS-DURACION-ALMACEN < 1.00
101900           COMPUTE WKS-SPREAD-MERCANTE ROUNDED =
102000              160 + (180 - 160) *
102100              ((WKS-DURACION-ALMACEN - 0.50) / (1.00 - 0.50))
102200        WHEN WKS-DURACION-ALMACEN > 1.00 AND
102300             WKS-DURACION-ALMACEN < 2.00
102400           COMPUTE WKS-SPREAD-MERCANTE ROUNDED =
102500              180 + (200 - 180) *
102600              ((WKS-DURACION-ALMACEN - 1.00) / (2.00 - 1.00))
102700        WHEN OTHER
102800           COMPUTE WKS-SPREAD-MERCANTE ROUNDED =
102900              200 + (220 - 200) *
103000              ((WKS-DURACION-ALMACEN - 2.00) / (4.00 - 2.00))
103100     END-EVALUATE.
103200 521-SPREAD-DEFECTO-ALMACEN-E. EXIT.
103300
103400******************************************************************
103500*     E S C E N A R I O   D E   E S T R E S   ( R15 )            *
103600******************************************************************
103700 470-ESTRES-ESCENARIO SECTION.
103800     EVALUATE TRUE
103900        WHEN CFG-ESC-WORST
104000           PERFORM 471-ESTRES-WORST
104100        WHEN CFG-ESC-VOLUME
104200           PERFORM 472-ESTRES-VOLUME
104300        WHEN CFG-ESC-PRICE
104400           PERFORM 473-ESTRES-PRICE
104500        WHEN OTHER
104600           CONTINUE
104700     END-EVALUATE.
104800 470-ESTRES-ESCENARIO-E. EXIT.
104900
105000 471-ESTRES-WORST SECTION.
105100     COMPUTE PER-CONTR-GREEN (IX-PERIODO) ROUNDED =
105200             PER-CONTR-GREEN (IX-PERIODO) * 0.8
105300     COMPUTE PER-CONTR-ENERGY (IX-PERIODO) ROUNDED =
105400             PER-CONTR-ENERGY (IX-PERIODO) * 0.8
105500     COMPUTE PER-MERCH-GREEN (IX-PERIODO) ROUNDED =
105600             PER-MERCH-GREEN (IX-PERIODO) * 0.64
105700     COMPUTE PER-MERCH-ENERGY (IX-PERIODO) ROUNDED =
105800             PER-MERCH-ENERGY (IX-PERIODO) * 0.64.
105900 471-ESTRES-WORST-E. EXIT.
106000
106100 472-ESTRES-VOLUME SECTION.
106200     COMPUTE PER-CONTR-GREEN (IX-PERIODO) ROUNDED =
106300             PER-CONTR-GREEN (IX-PERIODO) * 0.8
106400     COMPUTE PER-CONTR-ENERGY (IX-PERIODO) ROUNDED =
106500             PER-CONTR-ENERGY (IX-PERIODO) * 0.8
106600     COMPUTE PER-MERCH-GREEN (IX-PERIODO) ROUNDED =
106700             PER-MERCH-GREEN (IX-PERIODO) * 0.8
106800     COMPUTE PER-MERCH-ENERGY (IX-PERIODO) ROUNDED =
106900             PER-MERCH-ENERGY (IX-PERIODO) * 0.8.
107000 472-ESTRES-VOLUME-E. EXIT.
107100
107200 473-ESTRES-PRICE SECTION.
107300     COMPUTE PER-MERCH-GREEN (IX-PERIODO) ROUNDED =
107400             PER-MERCH-GREEN (IX-PERIODO) * 0.8
107500     COMPUTE PER-MERCH-ENERGY (IX-PERIODO) ROUNDED =
107600             PER-MERCH-ENERGY (IX-PERIODO) * 0.8.
107700 473-ESTRES-PRICE-E. EXIT.
107800
107900******************************************************************
108000*     F I L T R O   D E   I N G R E S O   ( R16 )                *
108100******************************************************************
108200 480-FILTRO-INGRESO SECTION.
108300     EVALUATE TRUE
108400        WHEN CFG-FIL-ENERGY
108500           MOVE ZERO TO PER-CONTR-GREEN (IX-PERIODO)
108600                        PER-MERCH-GREEN (IX-PERIODO)
108700        WHEN CFG-FIL-GREEN
108800           MOVE ZERO TO PER-CONTR-ENERGY (IX-PERIODO)
108900                        PER-MERCH-ENERGY (IX-PERIODO)
109000        WHEN OTHER
109100           CONTINUE
109200     END-EVALUATE
109300     COMPUTE WKS-REV-TOTAL-TEMP =
109400             PER-CONTR-GREEN (IX-PERIODO) +
109500             PER-CONTR-ENERGY (IX-PERIODO) +
109600             PER-MERCH-GREEN (IX-PERIODO) +
109700             PER-MERCH-ENERGY (IX-PERIODO).
109800 480-FILTRO-INGRESO-E. EXIT.
109900
110000******************************************************************
110100*     M E T R I C A S   R E S U M E N   ( R17 )                  *
110200******************************************************************
110300 700-METRICAS-RESUMEN SECTION.
110400     MOVE ZERO TO WKS-TOTAL-CAPACIDAD WKS-TOTAL-INGRESO
110500                  WKS-TOTAL-CONTRATADO WKS-TOTAL-MERCANTE
110600     PERFORM 705-SUMA-CAPACIDAD
110700             VARYING IX-ACTIVO FROM 1 BY 1
110800             UNTIL IX-ACTIVO > WKS-NUM-ACTIVOS
110900     PERFORM 706-SUMA-PERIODO
111000             VARYING IX-PERIODO FROM 1 BY 1
111100             UNTIL IX-PERIODO > WKS-NUM-PERIODOS
111200     IF WKS-NUM-PERIODOS > 0
111300        COMPUTE WKS-INGRESO-PROMEDIO-ANUAL ROUNDED =
111400                WKS-TOTAL-INGRESO / WKS-NUM-PERIODOS
111500     END-IF
111600     IF WKS-TOTAL-INGRESO NOT = 0
111700        COMPUTE WKS-PCT-CONTRATADO ROUNDED =
111800                (WKS-TOTAL-CONTRATADO / WKS-TOTAL-INGRESO) * 100
111900        COMPUTE WKS-PCT-MERCANTE ROUNDED =
112000                (WKS-TOTAL-MERCANTE / WKS-TOTAL-INGRESO) * 100
112100     ELSE
112200        MOVE ZERO TO WKS-PCT-CONTRATADO WKS-PCT-MERCANTE
112300     END-IF.
112400 700-METRICAS-RESUMEN-E. EXIT.
112500
112600 705-SUMA-CAPACIDAD SECTION.
112700     ADD TBL-AST-CAPACITY (IX-ACTIVO) TO WKS-TOTAL-CAPACIDAD.
112800 705-SUMA-CAPACIDAD-E. EXIT.
112900
113000 706-SUMA-PERIODO SECTION.
113100     ADD PER-REVENUE (IX-PERIODO)     TO WKS-TOTAL-INGRESO
113200     ADD PER-CONTR-GREEN (IX-PERIODO)  TO WKS-TOTAL-CONTRATADO
113300     ADD PER-CONTR-ENERGY (IX-PERIODO) TO WKS-TOTAL-CONTRATADO
113400     ADD PER-MERCH-GREEN (IX-PERIODO)  TO WKS-TOTAL-MERCANTE
113500     ADD PER-MERCH-ENERGY (IX-PERIODO) TO WKS-TOTAL-MERCANTE.
113600 706-SUMA-PERIODO-E. EXIT.
113700
113800******************************************************************
113900*     I M P R E S I O N   D E L   R E S U M E N                  *
114000******************************************************************
114100 600-IMPRIME-RESUMEN SECTION.
114200     DISPLAY '**************************************************'
114300             UPON CONSOLE
114400     DISPLAY 'ANALISIS DE INGRESO DE PORTAFOLIO - RNINGR01'
114500             UPON CONSOLE
114600     DISPLAY 'ACTIVOS            : ' WKS-NUM-ACTIVOS UPON CONSOLE
114700     DISPLAY 'PERIODOS           : ' WKS-NUM-PERIODOS UPON CONSOLE
114800     DISPLAY 'CAPACIDAD TOTAL MW : ' WKS-TOTAL-CAPACIDAD
114900             UPON CONSOLE
115000     DISPLAY 'INGRESO TOTAL $M   : ' WKS-TOTAL-INGRESO
115100             UPON CONSOLE
115200     DISPLAY 'INGRESO PROM ANUAL : ' WKS-INGRESO-PROMEDIO-ANUAL
115300             UPON CONSOLE
115400     DISPLAY 'PORCENTAJE CONTRAT : ' WKS-PCT-CONTRATADO
115500             UPON CONSOLE
115600     DISPLAY 'PORCENTAJE MERCANT : ' WKS-PCT-MERCANTE
115700             UPON CONSOLE
115800     PERFORM 610-IMPRIME-PERIODO
115900             VARYING IX-PERIODO FROM 1 BY 1
116000             UNTIL IX-PERIODO > WKS-NUM-PERIODOS
116100     DISPLAY '**************************************************'
116200             UPON CONSOLE.
116300 600-IMPRIME-RESUMEN-E. EXIT.
116400
116500 610-IMPRIME-PERIODO SECTION.
116600     DISPLAY 'PERIODO ' PER-YEAR (IX-PERIODO) '-'
116700             PER-QUARTER (IX-PERIODO) '-' PER-MONTH (IX-PERIODO)
116800             ' INGRESO: ' PER-REVENUE (IX-PERIODO) UPON CONSOLE.
116900 610-IMPRIME-PERIODO-E. EXIT.
