000100 *****************************************************************
000200 * COPY        : RNMPRC                                          *
000300 * DESCRIPCION : LAYOUT DE CURVA DE PRECIOS MENSUALES POR         *
000400 *               PERFIL/TIPO/REGION, USADA COMO TABLA DE          *
000500 *               BUSQUEDA PARA EL INGRESO MERCANTE.               *
000600 * USADO POR   : RNFLUJO1, RNINGR01                               *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1989-05-09 EDR BPM-24122 VERSION INICIAL DEL LAYOUT           *
001000 *  1991-08-27 JRM BPM-25220 SE AMPLIA MPR-PROFILE A X(08) PARA   *
001100 *             SOPORTAR PERFIL 'BASELOAD' COMPLETO                *
001200 *  1998-11-09 MCG BPM-27719 REVISION Y2K - MPR-YEAR CONFIRMADO   *
001300 *             EN 4 POSICIONES DESDE VERSION INICIAL              *
001400 *****************************************************************
001500  01  MPR-RECORD.
001600      05  MPR-PROFILE                     PIC X(8).
001700      05  MPR-TYPE                        PIC X(6).
001800          88  MPR-TIPO-ENERGIA                VALUE 'ENERGY'.
001900          88  MPR-TIPO-VERDE                  VALUE 'GREEN '.
002000      05  MPR-REGION                      PIC X(3).
002100      05  MPR-YEAR                        PIC 9(4).
002200      05  MPR-MONTH                       PIC 9(2).
002300      05  MPR-PRICE                       PIC 9(5)V9(4).
002400      05  FILLER                          PIC X(08).
