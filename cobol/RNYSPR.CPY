000100 *****************************************************************
000200 * COPY        : RNYSPR                                          *
000300 * DESCRIPCION : LAYOUT DE SPREAD ANUAL POR REGION Y DURACION,    *
000400 *               TABLA DE BUSQUEDA PARA EL INGRESO MERCANTE DE    *
000500 *               ACTIVOS DE ALMACENAMIENTO.                       *
000600 * USADO POR   : RNFLUJO1, RNINGR01                               *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1990-10-05 EDR BPM-24820 VERSION INICIAL DEL LAYOUT, CREADA   *
001000 *             CON LA LLEGADA DE LOS PRIMEROS ACTIVOS DE BATERIA  *
001100 *  1998-11-09 MCG BPM-27719 REVISION Y2K - YSP-YEAR CONFIRMADO   *
001200 *             EN 4 POSICIONES DESDE VERSION INICIAL              *
001300 *****************************************************************
001400  01  YSP-RECORD.
001500      05  YSP-REGION                      PIC X(3).
001600      05  YSP-YEAR                        PIC 9(4).
001700      05  YSP-DURATION                    PIC 9V99.
001800      05  YSP-SPREAD                      PIC 9(5)V9(4).
001900      05  FILLER                          PIC X(11).
