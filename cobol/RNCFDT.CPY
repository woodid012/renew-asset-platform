000100 *****************************************************************
000200 * COPY        : RNCFDT                                          *
000300 * DESCRIPCION : LAYOUT DE DETALLE DE FLUJO DE CAJA MENSUAL,      *
000400 *               UN REGISTRO POR ACTIVO POR MES, GENERADO POR     *
000500 *               RNFLUJO1 Y CONSOLIDADO POR RNCONSO2.             *
000600 * USADO POR   : RNFLUJO1, RNCONSO2                               *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1991-04-02 JRM BPM-25600 VERSION INICIAL DEL LAYOUT DE        *
001000 *             SALIDA DEL MODELO DE FLUJO DE CAJA                 *
001100 *  1991-06-19 JRM BPM-25680 SE SEPARA CF-REVENUE EN LOS CUATRO   *
001200 *             COMPONENTES CONTRATADO/MERCANTE VERDE/ENERGIA      *
001300 *  1993-06-30 JRM BPM-26044 SE AGREGA CF-PERIOD-TYPE PARA        *
001400 *             DISTINGUIR CONSTRUCCION DE OPERACION               *
001500 *  1998-11-09 MCG BPM-27719 REVISION Y2K - CF-YEAR CONFIRMADO    *
001600 *             EN 4 POSICIONES DESDE VERSION INICIAL              *
001700 *  2000-02-25 LTA BPM-28200 SE AGREGA CF-TERMINAL-VALUE PARA     *
001800 *             EL ULTIMO MES OPERATIVO DEL ACTIVO                 *
001850 *  2005-03-02 JRM BPM-30022 SE ACTIVA CF-TIPO-OTRO (ESPACIO) EN  *
001860 *             RNFLUJO1 PARA MESES POSTERIORES AL FIN DE VIDA     *
001870 *             UTIL DEL ACTIVO, YA NO SE ARRASTRA COMO OPERACION  *
001900 *****************************************************************
002000  01  CF-RECORD.
002100      05  CF-ASSET-ID                     PIC 9(4).
002200      05  CF-YEAR                         PIC 9(4).
002300      05  CF-MONTH                        PIC 9(2).
002400      05  CF-PERIOD-TYPE                  PIC X(1).
002500          88  CF-TIPO-CONSTRUCCION            VALUE 'C'.
002600          88  CF-TIPO-OPERACION               VALUE 'O'.
002700          88  CF-TIPO-OTRO                    VALUE ' '.
002800      05  CF-REVENUE                      PIC S9(9)V9(4).
002900      05  CF-CONTR-GREEN                   PIC S9(9)V9(4).
003000      05  CF-CONTR-ENERGY                  PIC S9(9)V9(4).
003100      05  CF-MERCH-GREEN                   PIC S9(9)V9(4).
003200      05  CF-MERCH-ENERGY                  PIC S9(9)V9(4).
003300      05  CF-GENERATION                   PIC S9(9)V9(2).
003400      05  CF-OPEX                         PIC S9(7)V9(4).
003500      05  CF-CAPEX                        PIC S9(7)V9(4).
003600      05  CF-EQUITY-CAPEX                  PIC S9(7)V9(4).
003700      05  CF-DEBT-CAPEX                    PIC S9(7)V9(4).
003800      05  CF-BEG-BALANCE                   PIC S9(9)V9(4).
003900      05  CF-DRAWDOWN                      PIC S9(9)V9(4).
004000      05  CF-INTEREST                     PIC S9(9)V9(4).
004100      05  CF-PRINCIPAL                     PIC S9(9)V9(4).
004200      05  CF-END-BALANCE                   PIC S9(9)V9(4).
004300      05  CF-CFADS                         PIC S9(9)V9(4).
004400      05  CF-DSCR                         PIC S9(3)V9(4).
004500      05  CF-TERMINAL-VALUE                PIC S9(7)V99.
004600      05  CF-EQUITY-CASHFLOW                PIC S9(9)V9(4).
004700      05  FILLER                          PIC X(12).
