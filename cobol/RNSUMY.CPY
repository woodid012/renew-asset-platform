000100 *****************************************************************
000200 * COPY        : RNSUMY                                          *
000300 * DESCRIPCION : LAYOUT DE RESUMEN POR PERIODO (ANIO CALENDARIO,  *
000400 *               ANIO FISCAL, TRIMESTRE) CON TOTALES DE TODAS     *
000500 *               LAS COLUMNAS MONETARIAS.  SALIDA DE RNCONSO2.    *
000600 * USADO POR   : RNCONSO2                                         *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1992-02-10 JRM BPM-25960 VERSION INICIAL DEL RESUMEN POR      *
001000 *             ANIO CALENDARIO                                    *
001100 *  1992-06-22 JRM BPM-26010 SE AGREGA RESUMEN POR ANIO FISCAL    *
001200 *             Y POR TRIMESTRE EN EL MISMO LAYOUT                 *
001300 *  1998-11-09 MCG BPM-27719 REVISION Y2K - SUM-PERIOD-KEY        *
001400 *             CONFIRMADO EN 4 POSICIONES DESDE VERSION INICIAL   *
001500 *****************************************************************
001600  01  SUM-RECORD.
001700      05  SUM-TYPE                        PIC X(2).
001800          88  SUM-TIPO-CALENDARIO             VALUE 'CY'.
001900          88  SUM-TIPO-FISCAL                  VALUE 'FY'.
002000          88  SUM-TIPO-TRIMESTRE               VALUE 'QT'.
002100      05  SUM-PERIOD-KEY                  PIC 9(4).
002200      05  SUM-PERIOD-SUB                  PIC 9(1).
002300      05  SUM-REVENUE                     PIC S9(11)V9(4).
002400      05  SUM-GENERATION                  PIC S9(11)V9(2).
002500      05  SUM-OPEX                        PIC S9(9)V9(4).
002600      05  SUM-CAPEX                       PIC S9(9)V9(4).
002700      05  SUM-DRAWDOWN                    PIC S9(11)V9(4).
002800      05  SUM-INTEREST                    PIC S9(11)V9(4).
002900      05  SUM-PRINCIPAL                   PIC S9(11)V9(4).
003000      05  SUM-CFADS                       PIC S9(11)V9(4).
003100      05  SUM-TERMINAL-VALUE              PIC S9(9)V99.
003200      05  SUM-EQUITY-CASHFLOW             PIC S9(11)V9(4).
003300      05  FILLER                          PIC X(12).
