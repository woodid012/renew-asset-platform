000100 *****************************************************************
000200 * COPY        : RNPLAT                                          *
000300 * DESCRIPCION : LAYOUT DE ACUMULADO MENSUAL DE PORTAFOLIO,       *
000400 *               SUMA DE TODOS LOS ACTIVOS POR MES CON LA TIR     *
000500 *               DE PORTAFOLIO ANEXADA.  SALIDA DE RNCONSO2.      *
000600 * USADO POR   : RNCONSO2                                         *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1992-01-15 JRM BPM-25950 VERSION INICIAL DEL ACUMULADO DE     *
001000 *             PORTAFOLIO, SEGUNDO PASO DEL PROCESO BATCH         *
001100 *  1998-11-09 MCG BPM-27719 REVISION Y2K - PLT-YEAR CONFIRMADO   *
001200 *             EN 4 POSICIONES DESDE VERSION INICIAL              *
001300 *****************************************************************
001400  01  PLT-RECORD.
001500      05  PLT-YEAR                        PIC 9(4).
001600      05  PLT-MONTH                       PIC 9(2).
001700      05  PLT-REVENUE                     PIC S9(9)V9(4).
001800      05  PLT-GENERATION                  PIC S9(9)V9(2).
001900      05  PLT-OPEX                        PIC S9(7)V9(4).
002000      05  PLT-CAPEX                       PIC S9(7)V9(4).
002100      05  PLT-DRAWDOWN                    PIC S9(9)V9(4).
002200      05  PLT-INTEREST                    PIC S9(9)V9(4).
002300      05  PLT-PRINCIPAL                   PIC S9(9)V9(4).
002400      05  PLT-CFADS                       PIC S9(9)V9(4).
002500      05  PLT-TERMINAL-VALUE              PIC S9(7)V99.
002600      05  PLT-EQUITY-CASHFLOW             PIC S9(9)V9(4).
002700      05  PLT-IRR-PORTAFOLIO              PIC S9(3)V9(6).
002800      05  FILLER                          PIC X(14).
