000100 *****************************************************************
000200 * COPY        : RNCOST                                          *
000300 * DESCRIPCION : LAYOUT DE SUPUESTOS DE COSTO Y FINANCIAMIENTO,   *
000400 *               UN REGISTRO POR ACTIVO, LLAVE POR NOMBRE DE      *
000500 *               ACTIVO (CST-ASSET-NAME = AST-NAME).              *
000600 * USADO POR   : RNFLUJO1, RNINGR01                               *
000700 *****************************************************************
000800 * HISTORIAL DE CAMBIOS                                           *
000900 *  1989-05-02 EDR BPM-24121 VERSION INICIAL DEL LAYOUT           *
001000 *  1990-09-14 EDR BPM-24810 SE AGREGA CST-DEBT-STRUCTURE PARA    *
001100 *             DISTINGUIR AMORTIZACION SCULPTING DE ANNUITY       *
001200 *  1994-03-08 JRM BPM-26310 SE AGREGAN METAS DE DSCR SEPARADAS   *
001300 *             PARA INGRESO CONTRATADO Y MERCANTE                 *
001400 *  1998-11-09 MCG BPM-27719 REVISION Y2K - SIN CAMPOS DE FECHA   *
001500 *             EN ESTE LAYOUT, SE CONFIRMA SIN CAMBIOS            *
001600 *  2000-02-25 LTA BPM-28200 SE AGREGA CST-TERMINAL-VALUE PARA    *
001700 *             VALOR RESIDUAL AL FINAL DE LA VIDA UTIL            *
001750 *  2005-04-19 JRM BPM-30050 SE AGREGAN CST-PAYMENT-FREQ Y        *
001760 *             CST-GRACE-PERIOD (FRECUENCIA DE PAGO Y GRACIA      *
001770 *             TIPO FULL_PERIOD PARA EL CALENDARIO DE DEUDA)      *
001800 *****************************************************************
001900  01  CST-RECORD.
002000      05  CST-ASSET-NAME                  PIC X(20).
002100      05  CST-CAPEX                       PIC 9(7)V99.
002200      05  CST-OPEX-ANNUAL                 PIC 9(5)V99.
002300      05  CST-OPEX-ESCALATION             PIC 9(2)V99.
002400      05  CST-MAX-GEARING                 PIC V999.
002500      05  CST-TENOR-YEARS                 PIC 9(2).
002600      05  CST-INTEREST-RATE               PIC V9(5).
002700      05  CST-DSCR-CONTRACT               PIC 9V99.
002800      05  CST-DSCR-MERCHANT               PIC 9V99.
002900      05  CST-DEBT-STRUCTURE              PIC X(9).
003000          88  CST-ESTRUCTURA-SCULPT           VALUE 'SCULPTING'.
003100          88  CST-ESTRUCTURA-ANUAL            VALUE 'ANNUITY  '.
003200      05  CST-TERMINAL-VALUE              PIC 9(7)V99.
003210      05  CST-PAYMENT-FREQ                PIC X(1).
003220          88  CST-FRECUENCIA-MENSUAL          VALUE 'M'.
003230          88  CST-FRECUENCIA-TRIMESTRAL       VALUE 'Q'.
003240      05  CST-GRACE-PERIOD                PIC X(1).
003250          88  CST-CON-GRACIA-FULL              VALUE 'Y'.
003260          88  CST-SIN-GRACIA                   VALUE 'N'.
003300      05  FILLER                          PIC X(14).
