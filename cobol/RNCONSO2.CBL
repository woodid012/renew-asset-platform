000100******************************************************************
000200* FECHA       : 15/01/1992                                      *
000300* PROGRAMADOR : JOSE R. MONZON (JRM)                             *
000400* APLICACION  : FINANCIAMIENTO PROYECTOS RENOVABLES              *
000500* PROGRAMA    : RNCONSO2                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSOLIDA EL DETALLE DE FLUJO DE CAJA POR ACTIVO *
000800*             : (RNCFDT) EN UN ACUMULADO MENSUAL DE PORTAFOLIO   *
000900*             : (RNPLAT) Y EN RESUMENES POR ANIO CALENDARIO,     *
001000*             : ANIO FISCAL Y TRIMESTRE CON QUIEBRES DE CONTROL  *
001100*             : Y TOTALES GENERALES (RNSUMY).                   *
001200* ARCHIVOS    : CFDTIN=E,IRR1IN=E,PLATOUT=S,SUMYOUT=S            *
001300* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001400* INSTALADO   : 18/01/1992                                       *
001500* BPM/RATIONAL: 25950                                            *
001600* NOMBRE      : SEGUNDO PASO - CONSOLIDACION DE PORTAFOLIO       *
001700* DESCRIPCION : SEGUNDO PASO DEL PROCESO BATCH MENSUAL           *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                           *
002000*  1992-01-15 JRM BPM-25950 VERSION INICIAL. ACUMULA RNCFDT POR  *
002100*             MES DE PORTAFOLIO EN RNPLAT                        *
002200*  1992-02-10 JRM BPM-25960 SE AGREGA RESUMEN POR ANIO CALENDARIO*
002300*             CON QUIEBRE DE CONTROL Y TOTAL GENERAL             *
002400*  1992-06-22 JRM BPM-26010 SE AGREGA RESUMEN POR ANIO FISCAL Y  *
002500*             POR TRIMESTRE EN EL MISMO PASE                     *
002600*  1998-11-09 MCG BPM-27719 REVISION Y2K - ANIOS DE CONTROL DE   *
002700*             QUIEBRE CONFIRMADOS EN 4 POSICIONES                *
002800*  2001-05-21 LTA BPM-28830 SE AGREGA PLT-IRR-PORTAFOLIO TOMADA  *
002900*             DE RNIRR1 A CADA RENGLON DEL ACUMULADO             *
002950*  2005-04-19 JRM BPM-30050 SE AGREGAN DESCOMPOSICIONES DE       *
002960*             PERIODO (PL-PERIODO, WKS-ANT-PERIODO,              *
002970*             WKS-QUIEBRE-TRIM) Y CONTADOR 77 COMP-3 DE          *
002980*             RENGLONES TOTALES ESCRITOS                        *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    RNCONSO2.
003300 AUTHOR.        JOSE R. MONZON.
003400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANCIAMIENTO.
003500 DATE-WRITTEN.  18/01/1992.
003600 DATE-COMPILED.
003700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CFDTIN   ASSIGN TO CFDTIN
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-CFDTIN.
004800     SELECT IRR1IN    ASSIGN TO IRR1IN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-IRR1IN.
005100     SELECT PLATOUT  ASSIGN TO PLATOUT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-PLATOUT.
005400     SELECT SUMYOUT  ASSIGN TO SUMYOUT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-SUMYOUT.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CFDTIN.
006000     COPY RNCFDT.
006100 FD  IRR1IN.
006200     COPY RNIRR1.
006300 FD  PLATOUT.
006400     COPY RNPLAT.
006500 FD  SUMYOUT.
006600     COPY RNSUMY.
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*              VARIABLES DE FILE STATUS                          *
007000******************************************************************
007100 01  WKS-FS-STATUS.
007200     02 FS-CFDTIN                 PIC 9(02) VALUE ZEROES.
007300     02 FS-IRR1IN                  PIC 9(02) VALUE ZEROES.
007400     02 FS-PLATOUT                PIC 9(02) VALUE ZEROES.
007500     02 FS-SUMYOUT                PIC 9(02) VALUE ZEROES.
007600 01  WKS-FLAGS.
007700     02 WKS-FIN-CFDTIN             PIC 9(01) VALUE ZEROES.
007800        88 FIN-CFDTIN                         VALUE 1.
007900     02 WKS-PRIMERO                PIC 9(01) VALUE ZEROES.
008000        88 ES-PRIMER-RENGLON                  VALUE 1.
008100******************************************************************
008200*              VALOR DE LA TIR DE PORTAFOLIO (DE RNIRR1)         *
008300******************************************************************
008400 01  WKS-IRR-PORT                 PIC S9(3)V9(6) VALUE ZEROES.
008500******************************************************************
008600*              TABLA MENSUAL DE ACUMULADO DE PORTAFOLIO          *
008700******************************************************************
008800 01  WKS-PLAT-TBL.
008900     02 WKS-NUM-MESES-PLAT        PIC 9(4)          COMP.
009000     02 WKS-PLAT-LIN OCCURS 1 TO 720 TIMES
009100           DEPENDING ON WKS-NUM-MESES-PLAT
009200           INDEXED BY IX-PLAT.
009210*    2005-04-19 JRM BPM-30050 PL-YEAR/PL-MONTH SE DESGLOSAN
009220*               AHORA DE PL-PERIODO VIA REDEFINES
009230        04 PL-PERIODO             PIC 9(6).
009240        04 PL-PERIODO-R REDEFINES PL-PERIODO.
009250           06 PL-YEAR             PIC 9(4).
009260           06 PL-MONTH            PIC 9(2).
009500        04 PL-REVENUE             PIC S9(9)V9(4).
009600        04 PL-GENERATION          PIC S9(9)V9(2).
009700        04 PL-OPEX                PIC S9(7)V9(4).
009800        04 PL-CAPEX               PIC S9(7)V9(4).
009900        04 PL-DRAWDOWN            PIC S9(9)V9(4).
010000        04 PL-INTEREST            PIC S9(9)V9(4).
010100        04 PL-PRINCIPAL           PIC S9(9)V9(4).
010200        04 PL-CFADS               PIC S9(9)V9(4).
010300        04 PL-TV                  PIC S9(7)V99.
010400        04 PL-EQUITY-CF           PIC S9(9)V9(4).
010500******************************************************************
010600*              ACUMULADORES DE QUIEBRE DE CONTROL                *
010700******************************************************************
010800 01  WKS-QUIEBRES.
010900     02 WKS-ANIO-CY                PIC 9(4)          COMP.
011000     02 WKS-ANIO-FY                PIC 9(4)          COMP.
011050*    2005-04-19 JRM BPM-30050 LLAVE DE TRIMESTRE (ANIO+NUMERO)
011060*               SE DESGLOSA DE WKS-QUIEBRE-TRIM VIA REDEFINES
011100     02 WKS-QUIEBRE-TRIM           PIC 9(5).
011110     02 WKS-QUIEBRE-TRIM-R REDEFINES WKS-QUIEBRE-TRIM.
011120        04 WKS-ANIO-TRIM           PIC 9(4).
011130        04 WKS-TRIM-ACTUAL         PIC 9(1).
011300     02 WKS-ACUM-REVENUE           PIC S9(11)V9(4).
011400     02 WKS-ACUM-GENERATION        PIC S9(11)V99.
011500     02 WKS-ACUM-OPEX              PIC S9(9)V9(4).
011600     02 WKS-ACUM-CAPEX             PIC S9(9)V9(4).
011700     02 WKS-ACUM-DRAWDOWN          PIC S9(11)V9(4).
011800     02 WKS-ACUM-INTEREST          PIC S9(11)V9(4).
011900     02 WKS-ACUM-PRINCIPAL         PIC S9(11)V9(4).
012000     02 WKS-ACUM-CFADS             PIC S9(11)V9(4).
012100     02 WKS-ACUM-TV                PIC S9(9)V99.
012200     02 WKS-ACUM-EQUITY-CF         PIC S9(11)V9(4).
012300 01  WKS-GRAN-TOTAL.
012400     02 WKS-GT-REVENUE             PIC S9(11)V9(4).
012500     02 WKS-GT-GENERATION          PIC S9(11)V99.
012600     02 WKS-GT-OPEX                PIC S9(9)V9(4).
012700     02 WKS-GT-CAPEX               PIC S9(9)V9(4).
012800     02 WKS-GT-DRAWDOWN            PIC S9(11)V9(4).
012900     02 WKS-GT-INTEREST            PIC S9(11)V9(4).
013000     02 WKS-GT-PRINCIPAL           PIC S9(11)V9(4).
013100     02 WKS-GT-CFADS               PIC S9(11)V9(4).
013200     02 WKS-GT-TV                  PIC S9(9)V99.
013300     02 WKS-GT-EQUITY-CF           PIC S9(11)V9(4).
013400 01  WKS-CONTADORES.
013500     02 WKS-REGISTROS-LEIDOS       PIC 9(07)         COMP.
013600     02 WKS-RENGLONES-PLAT         PIC 9(07)         COMP.
013700     02 WKS-RENGLONES-SUMY         PIC 9(07)         COMP.
013800     02 WKS-MES-FISCAL             PIC 9(02)         COMP.
013900 01  WKS-FECHA-ANTERIOR.
013910*    2005-04-19 JRM BPM-30050 DESGLOSE VIA REDEFINES DEL
013920*               PERIODO ANTERIOR PROCESADO EN 300
014000     02 WKS-ANT-PERIODO            PIC 9(6) VALUE ZEROES.
014010     02 WKS-ANT-PERIODO-R REDEFINES WKS-ANT-PERIODO.
014020        04 WKS-ANT-YEAR            PIC 9(4).
014030        04 WKS-ANT-MONTH           PIC 9(2).
014150******************************************************************
014160*    2005-04-19 JRM BPM-30050 CONTADOR 77 DE RENGLONES TOTALES   *
014170*               ESCRITOS (PLAT + SUMY), ACUMULADO EN 950         *
014180******************************************************************
014190 77  WKS-RENGLONES-TOTAL          COMP-3 PIC S9(7).
014200******************************************************************
014300 PROCEDURE DIVISION.
014400******************************************************************
014500*               S E C C I O N    P R I N C I P A L
014600******************************************************************
014700 000-MAIN SECTION.
014800     PERFORM 100-APERTURA-ARCHIVOS
014900     PERFORM 150-LEE-IRR
015000     PERFORM 200-PROCESA-DETALLE UNTIL FIN-CFDTIN
015100     PERFORM 400-RESUMEN-CALENDARIO
015200     PERFORM 410-RESUMEN-FISCAL
015300     PERFORM 420-RESUMEN-TRIMESTRE
015400     PERFORM 950-ESTADISTICAS
015500     PERFORM 990-CIERRA-ARCHIVOS
015600     STOP RUN.
015700 000-MAIN-E. EXIT.
015800
015900 100-APERTURA-ARCHIVOS SECTION.
016000     OPEN INPUT  CFDTIN IRR1IN
016100          OUTPUT PLATOUT SUMYOUT
016200     IF FS-CFDTIN  NOT = 0 OR FS-IRR1IN  NOT = 0 OR
016300        FS-PLATOUT NOT = 0 OR FS-SUMYOUT NOT = 0
016400        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE RNCONSO2 <<<'
016500                UPON CONSOLE
016600        MOVE 91 TO RETURN-CODE
016700        STOP RUN
016800     END-IF
016900     MOVE 1 TO WKS-PRIMERO.
017000 100-APERTURA-ARCHIVOS-E. EXIT.
017100
017200 150-LEE-IRR SECTION.
017300     READ IRR1IN
017400          AT END CONTINUE
017500     END-READ
017600     IF FS-IRR1IN = 0
017700        MOVE IRR-VALOR TO WKS-IRR-PORT
017800     END-IF.
017900 150-LEE-IRR-E. EXIT.
018000
018100******************************************************************
018200*     A C U M U L A   P L A T A F O R M A   ( U 8 )              *
018300******************************************************************
018400 200-PROCESA-DETALLE SECTION.
018500     READ CFDTIN
018600          AT END MOVE 1 TO WKS-FIN-CFDTIN
018700     END-READ
018800     IF NOT FIN-CFDTIN
018900        ADD 1 TO WKS-REGISTROS-LEIDOS
019000        PERFORM 300-ACUMULA-PLATAFORMA
019100        PERFORM 350-ACUMULA-QUIEBRES
019200     END-IF.
019300 200-PROCESA-DETALLE-E. EXIT.
019400
019500 300-ACUMULA-PLATAFORMA SECTION.
019600     IF ES-PRIMER-RENGLON OR
019700        CF-YEAR NOT = WKS-ANT-YEAR OR CF-MONTH NOT = WKS-ANT-MONTH
019800        ADD 1 TO WKS-NUM-MESES-PLAT
019900        SET IX-PLAT TO WKS-NUM-MESES-PLAT
020000        MOVE CF-YEAR  TO PL-YEAR (IX-PLAT)
020100        MOVE CF-MONTH TO PL-MONTH (IX-PLAT)
020200        MOVE ZERO     TO PL-REVENUE (IX-PLAT)
020300                         PL-GENERATION (IX-PLAT)
020400                         PL-OPEX (IX-PLAT) PL-CAPEX (IX-PLAT)
020500                         PL-DRAWDOWN (IX-PLAT)
020600                         PL-INTEREST (IX-PLAT)
020700                         PL-PRINCIPAL (IX-PLAT)
020800                         PL-CFADS (IX-PLAT)
020900                         PL-TV (IX-PLAT)
021000                         PL-EQUITY-CF (IX-PLAT)
021100        MOVE 0 TO WKS-PRIMERO
021200        MOVE CF-YEAR  TO WKS-ANT-YEAR
021300        MOVE CF-MONTH TO WKS-ANT-MONTH
021400     END-IF
021500     ADD CF-REVENUE        TO PL-REVENUE (IX-PLAT)
021600     ADD CF-GENERATION     TO PL-GENERATION (IX-PLAT)
021700     ADD CF-OPEX           TO PL-OPEX (IX-PLAT)
021800     ADD CF-CAPEX          TO PL-CAPEX (IX-PLAT)
021900     ADD CF-DRAWDOWN       TO PL-DRAWDOWN (IX-PLAT)
022000     ADD CF-INTEREST       TO PL-INTEREST (IX-PLAT)
022100     ADD CF-PRINCIPAL      TO PL-PRINCIPAL (IX-PLAT)
022200     ADD CF-CFADS          TO PL-CFADS (IX-PLAT)
022300     ADD CF-TERMINAL-VALUE TO PL-TV (IX-PLAT)
022400     ADD CF-EQUITY-CASHFLOW TO PL-EQUITY-CF (IX-PLAT).
022500 300-ACUMULA-PLATAFORMA-E. EXIT.
022600
022700 350-ACUMULA-QUIEBRES SECTION.
022800     CONTINUE.
022900 350-ACUMULA-QUIEBRES-E. EXIT.
023000
023100******************************************************************
023200*     E S C R I B E   R N P L A T   ( U 8 )                      *
023300******************************************************************
023400 380-ESCRIBE-PLAT SECTION.
023500     PERFORM 385-ESCRIBE-PLAT-LIN
023600             VARYING IX-PLAT FROM 1 BY 1
023700             UNTIL IX-PLAT > WKS-NUM-MESES-PLAT.
023800 380-ESCRIBE-PLAT-E. EXIT.
023900
024000 385-ESCRIBE-PLAT-LIN SECTION.
024100     INITIALIZE PLT-RECORD
024200     MOVE PL-YEAR (IX-PLAT)       TO PLT-YEAR
024300     MOVE PL-MONTH (IX-PLAT)      TO PLT-MONTH
024400     MOVE PL-REVENUE (IX-PLAT)    TO PLT-REVENUE
024500     MOVE PL-GENERATION (IX-PLAT) TO PLT-GENERATION
024600     MOVE PL-OPEX (IX-PLAT)       TO PLT-OPEX
024700     MOVE PL-CAPEX (IX-PLAT)      TO PLT-CAPEX
024800     MOVE PL-DRAWDOWN (IX-PLAT)   TO PLT-DRAWDOWN
024900     MOVE PL-INTEREST (IX-PLAT)   TO PLT-INTEREST
025000     MOVE PL-PRINCIPAL (IX-PLAT)  TO PLT-PRINCIPAL
025100     MOVE PL-CFADS (IX-PLAT)      TO PLT-CFADS
025200     MOVE PL-TV (IX-PLAT)         TO PLT-TERMINAL-VALUE
025300     MOVE PL-EQUITY-CF (IX-PLAT)  TO PLT-EQUITY-CASHFLOW
025400     MOVE WKS-IRR-PORT             TO PLT-IRR-PORTAFOLIO
025500     WRITE PLT-RECORD
025600     IF FS-PLATOUT NOT = 0
025700        DISPLAY 'ERROR AL ESCRIBIR RNPLAT, STATUS: ' FS-PLATOUT
025800                UPON CONSOLE
025900     ELSE
026000        ADD 1 TO WKS-RENGLONES-PLAT
026100     END-IF.
026200 385-ESCRIBE-PLAT-LIN-E. EXIT.
026300
026400******************************************************************
026500*     R E S U M E N   C A L E N D A R I O   ( U 8 )              *
026600******************************************************************
026700 400-RESUMEN-CALENDARIO SECTION.
026800     PERFORM 380-ESCRIBE-PLAT
026900     MOVE ZERO TO WKS-GT-REVENUE WKS-GT-GENERATION WKS-GT-OPEX
027000                  WKS-GT-CAPEX WKS-GT-DRAWDOWN WKS-GT-INTEREST
027100                  WKS-GT-PRINCIPAL WKS-GT-CFADS WKS-GT-TV
027200                  WKS-GT-EQUITY-CF
027300     IF WKS-NUM-MESES-PLAT > 0
027400        MOVE PL-YEAR (1) TO WKS-ANIO-CY
027500        PERFORM 405-LIMPIA-QUIEBRE
027600        PERFORM 406-ACUMULA-CALENDARIO
027700                VARYING IX-PLAT FROM 1 BY 1
027800                UNTIL IX-PLAT > WKS-NUM-MESES-PLAT
027900        PERFORM 407-ESCRIBE-CALENDARIO
028000     END-IF
028100     PERFORM 450-ESCRIBE-TOTAL-GENERAL-CY.
028200 400-RESUMEN-CALENDARIO-E. EXIT.
028300
028400 405-LIMPIA-QUIEBRE SECTION.
028500     MOVE ZERO TO WKS-ACUM-REVENUE WKS-ACUM-GENERATION
028600                  WKS-ACUM-OPEX WKS-ACUM-CAPEX
028700                  WKS-ACUM-DRAWDOWN WKS-ACUM-INTEREST
028800                  WKS-ACUM-PRINCIPAL WKS-ACUM-CFADS
028900                  WKS-ACUM-TV WKS-ACUM-EQUITY-CF.
029000 405-LIMPIA-QUIEBRE-E. EXIT.
029100
029200 406-ACUMULA-CALENDARIO SECTION.
029300     IF PL-YEAR (IX-PLAT) NOT = WKS-ANIO-CY
029400        PERFORM 407-ESCRIBE-CALENDARIO
029500        MOVE PL-YEAR (IX-PLAT) TO WKS-ANIO-CY
029600        PERFORM 405-LIMPIA-QUIEBRE
029700     END-IF
029800     ADD PL-REVENUE (IX-PLAT)    TO WKS-ACUM-REVENUE
029900     ADD PL-GENERATION (IX-PLAT) TO WKS-ACUM-GENERATION
030000     ADD PL-OPEX (IX-PLAT)       TO WKS-ACUM-OPEX
030100     ADD PL-CAPEX (IX-PLAT)      TO WKS-ACUM-CAPEX
030200     ADD PL-DRAWDOWN (IX-PLAT)   TO WKS-ACUM-DRAWDOWN
030300     ADD PL-INTEREST (IX-PLAT)   TO WKS-ACUM-INTEREST
030400     ADD PL-PRINCIPAL (IX-PLAT)  TO WKS-ACUM-PRINCIPAL
030500     ADD PL-CFADS (IX-PLAT)      TO WKS-ACUM-CFADS
030600     ADD PL-TV (IX-PLAT)         TO WKS-ACUM-TV
030700     ADD PL-EQUITY-CF (IX-PLAT)  TO WKS-ACUM-EQUITY-CF.
030800 406-ACUMULA-CALENDARIO-E. EXIT.
030900
031000 407-ESCRIBE-CALENDARIO SECTION.
031100     INITIALIZE SUM-RECORD
031200     MOVE 'CY'            TO SUM-TYPE
031300     MOVE WKS-ANIO-CY     TO SUM-PERIOD-KEY
031400     MOVE ZERO             TO SUM-PERIOD-SUB
031500     MOVE WKS-ACUM-REVENUE    TO SUM-REVENUE
031600     MOVE WKS-ACUM-GENERATION TO SUM-GENERATION
031700     MOVE WKS-ACUM-OPEX        TO SUM-OPEX
031800     MOVE WKS-ACUM-CAPEX       TO SUM-CAPEX
031900     MOVE WKS-ACUM-DRAWDOWN    TO SUM-DRAWDOWN
032000     MOVE WKS-ACUM-INTEREST    TO SUM-INTEREST
032100     MOVE WKS-ACUM-PRINCIPAL   TO SUM-PRINCIPAL
032200     MOVE WKS-ACUM-CFADS       TO SUM-CFADS
032300     MOVE WKS-ACUM-TV          TO SUM-TERMINAL-VALUE
032400     MOVE WKS-ACUM-EQUITY-CF   TO SUM-EQUITY-CASHFLOW
032500     PERFORM 440-ESCRIBE-SUMY-LIN
032600     ADD WKS-ACUM-REVENUE    TO WKS-GT-REVENUE
032700     ADD WKS-ACUM-GENERATION TO WKS-GT-GENERATION
032800     ADD WKS-ACUM-OPEX        TO WKS-GT-OPEX
032900     ADD WKS-ACUM-CAPEX       TO WKS-GT-CAPEX
033000     ADD WKS-ACUM-DRAWDOWN    TO WKS-GT-DRAWDOWN
033100     ADD WKS-ACUM-INTEREST    TO WKS-GT-INTEREST
033200     ADD WKS-ACUM-PRINCIPAL   TO WKS-GT-PRINCIPAL
033300     ADD WKS-ACUM-CFADS       TO WKS-GT-CFADS
033400     ADD WKS-ACUM-TV          TO WKS-GT-TV
033500     ADD WKS-ACUM-EQUITY-CF   TO WKS-GT-EQUITY-CF.
033600 407-ESCRIBE-CALENDARIO-E. EXIT.
033700
033800 450-ESCRIBE-TOTAL-GENERAL-CY SECTION.
033900     INITIALIZE SUM-RECORD
034000     MOVE 'CY'      TO SUM-TYPE
034100     MOVE 9999       TO SUM-PERIOD-KEY
034200     MOVE 9          TO SUM-PERIOD-SUB
034300     MOVE WKS-GT-REVENUE    TO SUM-REVENUE
034400     MOVE WKS-GT-GENERATION TO SUM-GENERATION
034500     MOVE WKS-GT-OPEX        TO SUM-OPEX
034600     MOVE WKS-GT-CAPEX       TO SUM-CAPEX
034700     MOVE WKS-GT-DRAWDOWN    TO SUM-DRAWDOWN
034800     MOVE WKS-GT-INTEREST    TO SUM-INTEREST
034900     MOVE WKS-GT-PRINCIPAL   TO SUM-PRINCIPAL
035000     MOVE WKS-GT-CFADS       TO SUM-CFADS
035100     MOVE WKS-GT-TV          TO SUM-TERMINAL-VALUE
035200     MOVE WKS-GT-EQUITY-CF   TO SUM-EQUITY-CASHFLOW
035300     PERFORM 440-ESCRIBE-SUMY-LIN.
035400 450-ESCRIBE-TOTAL-GENERAL-CY-E. EXIT.
035500
035600******************************************************************
035700*     R E S U M E N   A N I O   F I S C A L   ( U 8 )            *
035800*     ( ANIO FISCAL = JULIO A JUNIO, IDENTIFICADO POR EL ANIO    *
035900*       CALENDARIO EN QUE TERMINA )                              *
036000******************************************************************
036100 410-RESUMEN-FISCAL SECTION.
036200     MOVE ZERO TO WKS-GT-REVENUE WKS-GT-GENERATION WKS-GT-OPEX
036300                  WKS-GT-CAPEX WKS-GT-DRAWDOWN WKS-GT-INTEREST
036400                  WKS-GT-PRINCIPAL WKS-GT-CFADS WKS-GT-TV
036500                  WKS-GT-EQUITY-CF
036600     IF WKS-NUM-MESES-PLAT > 0
036700        PERFORM 411-DETERMINA-FISCAL
036800                VARYING IX-PLAT FROM 1 BY 1
036900                UNTIL IX-PLAT > 1
037000        PERFORM 405-LIMPIA-QUIEBRE
037100        PERFORM 412-ACUMULA-FISCAL
037200                VARYING IX-PLAT FROM 1 BY 1
037300                UNTIL IX-PLAT > WKS-NUM-MESES-PLAT
037400        PERFORM 413-ESCRIBE-FISCAL
037500     END-IF
037600     PERFORM 451-ESCRIBE-TOTAL-GENERAL-FY.
037700 410-RESUMEN-FISCAL-E. EXIT.
037800
037900 411-DETERMINA-FISCAL SECTION.
038000     IF PL-MONTH (1) >= 7
038100        COMPUTE WKS-ANIO-FY = PL-YEAR (1) + 1
038200     ELSE
038300        MOVE PL-YEAR (1) TO WKS-ANIO-FY
038400     END-IF.
038500 411-DETERMINA-FISCAL-E. EXIT.
038600
038700 412-ACUMULA-FISCAL SECTION.
038800     IF PL-MONTH (IX-PLAT) >= 7
038900        COMPUTE WKS-MES-FISCAL = PL-YEAR (IX-PLAT) + 1
039000     ELSE
039100        MOVE PL-YEAR (IX-PLAT) TO WKS-MES-FISCAL
039200     END-IF
039300     IF WKS-MES-FISCAL NOT = WKS-ANIO-FY
039400        PERFORM 413-ESCRIBE-FISCAL
039500        MOVE WKS-MES-FISCAL TO WKS-ANIO-FY
039600        PERFORM 405-LIMPIA-QUIEBRE
039700     END-IF
039800     ADD PL-REVENUE (IX-PLAT)    TO WKS-ACUM-REVENUE
039900     ADD PL-GENERATION (IX-PLAT) TO WKS-ACUM-GENERATION
040000     ADD PL-OPEX (IX-PLAT)       TO WKS-ACUM-OPEX
040100     ADD PL-CAPEX (IX-PLAT)      TO WKS-ACUM-CAPEX
040200     ADD PL-DRAWDOWN (IX-PLAT)   TO WKS-ACUM-DRAWDOWN
040300     ADD PL-INTEREST (IX-PLAT)   TO WKS-ACUM-INTEREST
040400     ADD PL-PRINCIPAL (IX-PLAT)  TO WKS-ACUM-PRINCIPAL
040500     ADD PL-CFADS (IX-PLAT)      TO WKS-ACUM-CFADS
040600     ADD PL-TV (IX-PLAT)         TO WKS-ACUM-TV
040700     ADD PL-EQUITY-CF (IX-PLAT)  TO WKS-ACUM-EQUITY-CF.
040800 412-ACUMULA-FISCAL-E. EXIT.
040900
041000 413-ESCRIBE-FISCAL SECTION.
041100     INITIALIZE SUM-RECORD
041200     MOVE 'FY'            TO SUM-TYPE
041300     MOVE WKS-ANIO-FY     TO SUM-PERIOD-KEY
041400     MOVE ZERO             TO SUM-PERIOD-SUB
041500     MOVE WKS-ACUM-REVENUE    TO SUM-REVENUE
041600     MOVE WKS-ACUM-GENERATION TO SUM-GENERATION
041700     MOVE WKS-ACUM-OPEX        TO SUM-OPEX
041800     MOVE WKS-ACUM-CAPEX       TO SUM-CAPEX
041900     MOVE WKS-ACUM-DRAWDOWN    TO SUM-DRAWDOWN
042000     MOVE WKS-ACUM-INTEREST    TO SUM-INTEREST
042100     MOVE WKS-ACUM-PRINCIPAL   TO SUM-PRINCIPAL
042200     MOVE WKS-ACUM-CFADS       TO SUM-CFADS
042300     MOVE WKS-ACUM-TV          TO SUM-TERMINAL-VALUE
042400     MOVE WKS-ACUM-EQUITY-CF   TO SUM-EQUITY-CASHFLOW
042500     PERFORM 440-ESCRIBE-SUMY-LIN
042600     ADD WKS-ACUM-REVENUE    TO WKS-GT-REVENUE
042700     ADD WKS-ACUM-GENERATION TO WKS-GT-GENERATION
042800     ADD WKS-ACUM-OPEX        TO WKS-GT-OPEX
042900     ADD WKS-ACUM-CAPEX       TO WKS-GT-CAPEX
043000     ADD WKS-ACUM-DRAWDOWN    TO WKS-GT-DRAWDOWN
043100     ADD WKS-ACUM-INTEREST    TO WKS-GT-INTEREST
043200     ADD WKS-ACUM-PRINCIPAL   TO WKS-GT-PRINCIPAL
043300     ADD WKS-ACUM-CFADS       TO WKS-GT-CFADS
043400     ADD WKS-ACUM-TV          TO WKS-GT-TV
043500     ADD WKS-ACUM-EQUITY-CF   TO WKS-GT-EQUITY-CF.
043600 413-ESCRIBE-FISCAL-E. EXIT.
043700
043800 451-ESCRIBE-TOTAL-GENERAL-FY SECTION.
043900     INITIALIZE SUM-RECORD
044000     MOVE 'FY'      TO SUM-TYPE
044100     MOVE 9999       TO SUM-PERIOD-KEY
044200     MOVE 9          TO SUM-PERIOD-SUB
044300     MOVE WKS-GT-REVENUE    TO SUM-REVENUE
044400     MOVE WKS-GT-GENERATION TO SUM-GENERATION
044500     MOVE WKS-GT-OPEX        TO SUM-OPEX
044600     MOVE WKS-GT-CAPEX       TO SUM-CAPEX
044700     MOVE WKS-GT-DRAWDOWN    TO SUM-DRAWDOWN
044800     MOVE WKS-GT-INTEREST    TO SUM-INTEREST
044900     MOVE WKS-GT-PRINCIPAL   TO SUM-PRINCIPAL
045000     MOVE WKS-GT-CFADS       TO SUM-CFADS
045100     MOVE WKS-GT-TV          TO SUM-TERMINAL-VALUE
045200     MOVE WKS-GT-EQUITY-CF   TO SUM-EQUITY-CASHFLOW
045300     PERFORM 440-ESCRIBE-SUMY-LIN.
045400 451-ESCRIBE-TOTAL-GENERAL-FY-E. EXIT.
045500
045600******************************************************************
045700*     R E S U M E N   T R I M E S T R E   ( U 8 )                *
045800******************************************************************
045900 420-RESUMEN-TRIMESTRE SECTION.
046000     MOVE ZERO TO WKS-GT-REVENUE WKS-GT-GENERATION WKS-GT-OPEX
046100                  WKS-GT-CAPEX WKS-GT-DRAWDOWN WKS-GT-INTEREST
046200                  WKS-GT-PRINCIPAL WKS-GT-CFADS WKS-GT-TV
046300                  WKS-GT-EQUITY-CF
046400     IF WKS-NUM-MESES-PLAT > 0
046500        PERFORM 421-DETERMINA-TRIMESTRE
046600                VARYING IX-PLAT FROM 1 BY 1
046700                UNTIL IX-PLAT > 1
046800        PERFORM 405-LIMPIA-QUIEBRE
046900        PERFORM 422-ACUMULA-TRIMESTRE
047000                VARYING IX-PLAT FROM 1 BY 1
047100                UNTIL IX-PLAT > WKS-NUM-MESES-PLAT
047200        PERFORM 423-ESCRIBE-TRIMESTRE
047300     END-IF
047400     PERFORM 452-ESCRIBE-TOTAL-GENERAL-QT.
047500 420-RESUMEN-TRIMESTRE-E. EXIT.
047600
047700 421-DETERMINA-TRIMESTRE SECTION.
047800     MOVE PL-YEAR (1) TO WKS-ANIO-TRIM
047900     COMPUTE WKS-TRIM-ACTUAL = ((PL-MONTH (1) - 1) / 3) + 1.
048000 421-DETERMINA-TRIMESTRE-E. EXIT.
048100
048200 422-ACUMULA-TRIMESTRE SECTION.
048300     MOVE PL-YEAR (IX-PLAT) TO WKS-MES-FISCAL
048400     IF WKS-MES-FISCAL NOT = WKS-ANIO-TRIM OR
048500        ((PL-MONTH (IX-PLAT) - 1) / 3) + 1 NOT = WKS-TRIM-ACTUAL
048600        PERFORM 423-ESCRIBE-TRIMESTRE
048700        MOVE PL-YEAR (IX-PLAT) TO WKS-ANIO-TRIM
048800        COMPUTE WKS-TRIM-ACTUAL =
048900                ((PL-MONTH (IX-PLAT) - 1) / 3) + 1
049000        PERFORM 405-LIMPIA-QUIEBRE
049100     END-IF
049200     ADD PL-REVENUE (IX-PLAT)    TO WKS-ACUM-REVENUE
049300     ADD PL-GENERATION (IX-PLAT) TO WKS-ACUM-GENERATION
049400     ADD PL-OPEX (IX-PLAT)       TO WKS-ACUM-OPEX
049500     ADD PL-CAPEX (IX-PLAT)      TO WKS-ACUM-CAPEX
049600     ADD PL-DRAWDOWN (IX-PLAT)   TO WKS-ACUM-DRAWDOWN
049700     ADD PL-INTEREST (IX-PLAT)   TO WKS-ACUM-INTEREST
049800     ADD PL-PRINCIPAL (IX-PLAT)  TO WKS-ACUM-PRINCIPAL
049900     ADD PL-CFADS (IX-PLAT)      TO WKS-ACUM-CFADS
050000     ADD PL-TV (IX-PLAT)         TO WKS-ACUM-TV
050100     ADD PL-EQUITY-CF (IX-PLAT)  TO WKS-ACUM-EQUITY-CF.
050200 422-ACUMULA-TRIMESTRE-E. EXIT.
050300
050400 423-ESCRIBE-TRIMESTRE SECTION.
050500     INITIALIZE SUM-RECORD
050600     MOVE 'QT'             TO SUM-TYPE
050700     MOVE WKS-ANIO-TRIM     TO SUM-PERIOD-KEY
050800     MOVE WKS-TRIM-ACTUAL   TO SUM-PERIOD-SUB
050900     MOVE WKS-ACUM-REVENUE    TO SUM-REVENUE
051000     MOVE WKS-ACUM-GENERATION TO SUM-GENERATION
051100     MOVE WKS-ACUM-OPEX        TO SUM-OPEX
051200     MOVE WKS-ACUM-CAPEX       TO SUM-CAPEX
051300     MOVE WKS-ACUM-DRAWDOWN    TO SUM-DRAWDOWN
051400     MOVE WKS-ACUM-INTEREST    TO SUM-INTEREST
051500     MOVE WKS-ACUM-PRINCIPAL   TO SUM-PRINCIPAL
051600     MOVE WKS-ACUM-CFADS       TO SUM-CFADS
051700     MOVE WKS-ACUM-TV          TO SUM-TERMINAL-VALUE
051800     MOVE WKS-ACUM-EQUITY-CF   TO SUM-EQUITY-CASHFLOW
051900     PERFORM 440-ESCRIBE-SUMY-LIN
052000     ADD WKS-ACUM-REVENUE    TO WKS-GT-REVENUE
052100     ADD WKS-ACUM-GENERATION TO WKS-GT-GENERATION
052200     ADD WKS-ACUM-OPEX        TO WKS-GT-OPEX
052300     ADD WKS-ACUM-CAPEX       TO WKS-GT-CAPEX
052400     ADD WKS-ACUM-DRAWDOWN    TO WKS-GT-DRAWDOWN
052500     ADD WKS-ACUM-INTEREST    TO WKS-GT-INTEREST
052600     ADD WKS-ACUM-PRINCIPAL   TO WKS-GT-PRINCIPAL
052700     ADD WKS-ACUM-CFADS       TO WKS-GT-CFADS
052800     ADD WKS-ACUM-TV          TO WKS-GT-TV
052900     ADD WKS-ACUM-EQUITY-CF   TO WKS-GT-EQUITY-CF.
053000 423-ESCRIBE-TRIMESTRE-E. EXIT.
053100
053200 452-ESCRIBE-TOTAL-GENERAL-QT SECTION.
053300     INITIALIZE SUM-RECORD
053400     MOVE 'QT'      TO SUM-TYPE
053500     MOVE 9999       TO SUM-PERIOD-KEY
053600     MOVE 9          TO SUM-PERIOD-SUB
053700     MOVE WKS-GT-REVENUE    TO SUM-REVENUE
053800     MOVE WKS-GT-GENERATION TO SUM-GENERATION
053900     MOVE WKS-GT-OPEX        TO SUM-OPEX
054000     MOVE WKS-GT-CAPEX       TO SUM-CAPEX
054100     MOVE WKS-GT-DRAWDOWN    TO SUM-DRAWDOWN
054200     MOVE WKS-GT-INTEREST    TO SUM-INTEREST
054300     MOVE WKS-GT-PRINCIPAL   TO SUM-PRINCIPAL
054400     MOVE WKS-GT-CFADS       TO SUM-CFADS
054500     MOVE WKS-GT-TV          TO SUM-TERMINAL-VALUE
054600     MOVE WKS-GT-EQUITY-CF   TO SUM-EQUITY-CASHFLOW
054700     PERFORM 440-ESCRIBE-SUMY-LIN.
054800 452-ESCRIBE-TOTAL-GENERAL-QT-E. EXIT.
054900
055000 440-ESCRIBE-SUMY-LIN SECTION.
055100     WRITE SUM-RECORD
055200     IF FS-SUMYOUT NOT = 0
055300        DISPLAY 'ERROR AL ESCRIBIR RNSUMY, STATUS: ' FS-SUMYOUT
055400                UPON CONSOLE
055500     ELSE
055600        ADD 1 TO WKS-RENGLONES-SUMY
055700     END-IF.
055800 440-ESCRIBE-SUMY-LIN-E. EXIT.
055900
056000 950-ESTADISTICAS SECTION.
056010*    2005-04-19 JRM BPM-30050 SE AGREGA TOTAL DE RENGLONES
056020*               ESCRITOS (WKS-RENGLONES-TOTAL, 77 COMP-3)
056030     COMPUTE WKS-RENGLONES-TOTAL =
056040             WKS-RENGLONES-PLAT + WKS-RENGLONES-SUMY
056100     DISPLAY '******************************************'
056200     DISPLAY 'REGISTROS LEIDOS DE RNCFDT : ' WKS-REGISTROS-LEIDOS
056300     DISPLAY 'RENGLONES ESCRITOS RNPLAT  : ' WKS-RENGLONES-PLAT
056400     DISPLAY 'RENGLONES ESCRITOS RNSUMY  : ' WKS-RENGLONES-SUMY
056450     DISPLAY 'RENGLONES ESCRITOS TOTAL   : ' WKS-RENGLONES-TOTAL
056500     DISPLAY '******************************************'.
056600 950-ESTADISTICAS-E. EXIT.
056700
056800 990-CIERRA-ARCHIVOS SECTION.
056900     CLOSE CFDTIN IRR1IN PLATOUT SUMYOUT.
057000 990-CIERRA-ARCHIVOS-E. EXIT.
